000100*
000200******************************************************************
000300*
000400* RSEMSG - ERROR MESSAGE / FILE-STATUS HANDLING COPYBOOK
000500*
000600* CARRIED OVER FROM THE OLD CICS ERRPARMS MEMBER AND RECUT FOR
000700* BATCH USE - THE SAME ONE-LINE / EIGHT-LINE ERROR BLOCKS, BUT
000800* BUILT OFF A COBOL FILE STATUS CODE INSTEAD OF EIBRESP, SINCE
000900* THIS ETL HAS NO CICS UNDER IT.  USED BY RSLOADFEC TO FILL
001000* RSPROC-ERROR-MESSAGE AND BY RSDBMFEC WHEN IT ABORTS A POST.
001100*
001200*   1995-06-30  D.OSAGIEDE   ORIGINAL ERRPARMS (CICS RESP/RESP2)
001300*   2004-02-11  R.NUNLEY     RECUT FOR BATCH FILE STATUS CODES,
001400*                            REQ# RS-0081 - DROPPED THE CICS
001500*                            RESP-TEXT TABLE, ADDED WS-FS-MSG-*
001600*
001700******************************************************************
001800*
001900 01 WS-GM-GENERAL-ERROR-MSG.
002000     05  WS-GM-FILE-STATUS              PIC X(02).
002100     05  WS-GM-FILE-NAME                PIC X(08).
002200     05  WS-GM-MSG                      PIC X(67).
002300     05  FILLER                         PIC X(03).
002400*
002500******************************************************************
002600*
002700* VARIABLES FOR USE WITH ERROR MSG HANDLING (EIGHT LINES)
002800*
002900******************************************************************
003000*
003100 01 WS-EM-ERROR-MESSAGE.
003200     05 WS-EM-ERROR-LINE-1.
003300*                   ----+----1----+----2----+----3----+----4
003400         10 FILLER                      PIC X(40)
003500             VALUE 'ERROR:Review details and correct problem'.
003600         10 FILLER                      PIC X(39)
003700             VALUE ' in program or in the file involved.   '.
003800*                   ----+----1----+----2----+----3----+----
003900     05 WS-EM-ERROR-LINE-2              PIC X(79) VALUE SPACE.
004000     05 WS-EM-ERROR-LINE-3.
004100         10 FILLER                      PIC X(11)
004200             VALUE 'FILESTAT = '.
004300         10 WS-EM-FILE-STATUS            PIC X(02).
004400         10 FILLER                      PIC X(66) VALUE SPACE.
004500     05 WS-EM-ERROR-LINE-4.
004600         10 FILLER                      PIC X(11)
004700             VALUE 'PROGRAM  = '.
004800         10 WS-EM-PROGRAM                PIC X(08).
004900         10 FILLER                      PIC X(60) VALUE SPACE.
005000     05 WS-EM-ERROR-LINE-5.
005100         10 FILLER                      PIC X(11)
005200             VALUE 'FILENAME = '.
005300         10 WS-EM-FILE-NAME              PIC X(20).
005400         10 FILLER                      PIC X(48) VALUE SPACE.
005500     05 WS-EM-ERROR-LINE-6.
005600         10 FILLER                      PIC X(11)
005700             VALUE 'RECCOUNT = '.
005800         10 WS-EM-REC-COUNT              PIC Z(05)9.
005900         10 FILLER                      PIC X(62) VALUE SPACE.
006000     05 WS-EM-ERROR-LINE-7.
006100         10 FILLER                      PIC X(11)
006200             VALUE 'MESSAGE  = '.
006300         10 WS-EM-MSG                    PIC X(68).
006400     05 WS-EM-ERROR-LINE-8              PIC X(79) VALUE SPACE.
006500*
006600******************************************************************
006700*
006800* VARIABLES FOR USE WITH THE PROGRAM-FAILED BANNER
006900*
007000******************************************************************
007100*
007200 01 WS-HA-HANDLE-ABEND-MSG.
007300     05 WS-HA-MSG-T1                    PIC X(79) VALUE SPACES.
007400     05 WS-HA-MSG-T2                    PIC X(79) VALUE SPACES.
007500     05 WS-HA-MSG-T3                    PIC X(79) VALUE SPACES.
007600     05 WS-HA-MSG-T4                    PIC X(79) VALUE SPACES.
007700*
007800 01 WS-HA-EXEC-TEXT.
007900     05 WS-HA-EXEC-TEXT-T1              PIC X(79) VALUE SPACES.
008000     05 WS-HA-EXEC-TEXT-T2              PIC X(79) VALUE SPACES.
008100     05 WS-HA-EXEC-TEXT-T3              PIC X(79) VALUE SPACES.
008200     05 WS-HA-EXEC-TEXT-T4              PIC X(79) VALUE SPACES.
008300*
008400******************************************************************
008500*
008600* FILE STATUS CODE TO TEXT LOOKUP - THE HANDFUL OF VSAM/SEQUENTIAL
008700* STATUS CODES THIS ETL ACTUALLY NEEDS TO EXPLAIN ON THE OPERATOR
008800* CONSOLE.  (THE OLD CICS RESP-CODE TABLE HAD 127 ENTRIES; BATCH
008900* FILE STATUS ONLY NEEDS THE HANDFUL BELOW.)
009000*
009100******************************************************************
009200*                                               123456789012345
009300 01 WS-FS-MSG-TABLE-DATA.
009400     05 WS-FS-00-SUCCESS       PIC X(15) VALUE "SUCCESSFUL     ".
009500     05 WS-FS-10-EOF           PIC X(15) VALUE "END OF FILE    ".
009600     05 WS-FS-22-DUPKEY        PIC X(15) VALUE "DUPLICATE KEY  ".
009700     05 WS-FS-23-NOTFND        PIC X(15) VALUE "RECORD NOTFOUND".
009800     05 WS-FS-35-NOFILE        PIC X(15) VALUE "FILE NOT FOUND ".
009900     05 WS-FS-37-OPENERR       PIC X(15) VALUE "OPEN MODE ERROR".
010000     05 WS-FS-39-MISMATCH      PIC X(15) VALUE "ATTRIBUTE ERROR".
010100     05 WS-FS-41-ALOPEN        PIC X(15) VALUE "ALREADY OPEN   ".
010200     05 WS-FS-42-NOTOPEN       PIC X(15) VALUE "NOT OPEN       ".
010300     05 WS-FS-46-SEQERR        PIC X(15) VALUE "SEQUENCE ERROR ".
010400     05 WS-FS-49-LOCKED        PIC X(15) VALUE "FILE LOCKED    ".
010500*                                               123456789012345
010600*
010700 01 WS-FS-MSG-TABLE-R REDEFINES WS-FS-MSG-TABLE-DATA.
010800     05 WS-FS-MSG-TEXT          PIC X(15) OCCURS 11 TIMES.
010900*
011000 01 WS-FS-MSG-CODE-TABLE.
011100     05 FILLER                 PIC X(02) VALUE "00".
011200     05 FILLER                 PIC X(02) VALUE "10".
011300     05 FILLER                 PIC X(02) VALUE "22".
011400     05 FILLER                 PIC X(02) VALUE "23".
011500     05 FILLER                 PIC X(02) VALUE "35".
011600     05 FILLER                 PIC X(02) VALUE "37".
011700     05 FILLER                 PIC X(02) VALUE "39".
011800     05 FILLER                 PIC X(02) VALUE "41".
011900     05 FILLER                 PIC X(02) VALUE "42".
012000     05 FILLER                 PIC X(02) VALUE "46".
012100     05 FILLER                 PIC X(02) VALUE "49".
012200*
012300 01 WS-FS-MSG-CODE-TABLE-R REDEFINES WS-FS-MSG-CODE-TABLE.
012400     05 WS-FS-MSG-CODE          PIC X(02) OCCURS 11 TIMES.
012500*
