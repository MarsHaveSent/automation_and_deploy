000100******************************************************************
000200*
000300* RSCTLFEC - RETAIL SALES ETL - HOLIDAY CALENDAR LOADER
000400*
000500*   SYSTEM    : RETAIL SALES RECEIPT ETL (RS01)
000600*   AUTHOR    : D. OSAGIEDE
000700*   INSTALLATION: MERCHANT SYSTEMS DIVISION - BATCH SUPPORT
000800*   DATE-WRITTEN: 1991-06-17
000900*   DATE-COMPILED:
001000*   SECURITY  : NONE
001100*
001200******************************************************************
001300*
001400* CHANGE LOG
001500*
001600* 1991-06-17  DRO  RS-0001  INITIAL VERSION. LOADS THE YEARLY
001700*                           HOLIDAY-DATE SEED FILE (RSHOLDAT)
001800*                           INTO THE INDEXED RSHOLD-FILE SO
001900*                           RSGENFEC CAN KEY-READ IT ON EVERY
002000*                           GENERATION RUN.  MODELLED ON THE
002100*                           OLD CTLLOFEC CONTROL-FILE LOADER.
002200* 1997-11-03  DRO  RS-0006  ADDED THE "ALREADY LOADED" OPEN-
002300*                           OUTPUT DETECTION - OPERATIONS WAS
002400*                           RERUNNING THIS JOB AND DOUBLING UP
002500*                           THE HOLIDAY TABLE.
002600* 1998-02-10  GMO  RS-0011  DISPLAY TEXT CLEANUP FOR THE SYSOUT
002700*                           REVIEW CHECKLIST.
002800* 1998-09-28  DRO  RS-0019  Y2K READINESS - RSHOLD-DATE IS ALREADY
002900*                           A 4-DIGIT-YEAR (CCYY-MM-DD) FIELD.
003000*                           NO PROGRAM CHANGE REQUIRED, LOGGED
003100*                           FOR THE AUDIT.
003200* 1999-12-28  GMO  RS-0021  ADDED THE WS-DISPLAY-SW COMPONENT
003300*                           VIEW BELOW SO A FAILED OPEN CAN
003400*                           SHOW THE FILE STATUS AS A NUMBER
003500*                           INSTEAD OF TWO RAW BYTES - OPERATIONS
003600*                           KEPT MISREADING THE DISPLAY STATUS.
003700* 2000-01-06  DRO  RS-0023  CONFIRMED CLEAN RUN AFTER ROLLOVER.
003800* 2001-07-14  RTN  RS-0030  FILE STATUS 41 (ALREADY OPEN) NOW
003900*                           ROUTES THROUGH THE SAME FAILURE PATH
004000*                           AS A GENUINE OPEN ERROR.
004100* 2004-02-11  RTN  RS-0081  SWITCHED ERROR BANNER TO RSEMSG.
004200* 2009-03-19  LKW  RS-0112  RECOMPILED UNDER GNUCOBOL - NO
004300*                           SOURCE CHANGE.
004400*
004500******************************************************************
004600*
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID. RSCTLFEC.
004900 AUTHOR. D. OSAGIEDE.
005000 INSTALLATION. MERCHANT SYSTEMS DIVISION.
005100 DATE-WRITTEN. 1991-06-17.
005200 DATE-COMPILED.
005300 SECURITY. NONE.
005400*
005500*PROGRAM DESCRIPTION:
005600*Loads the yearly holiday-date seed file into the indexed
005700*RSHOLD-FILE.  Detects a file already loaded and fails clean
005800*instead of doubling up the calendar.
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*
006500 INPUT-OUTPUT SECTION.
006600*
006700 FILE-CONTROL.
006800     SELECT RSHOLD-INPUT ASSIGN TO RSHOLDAT
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS WS-INFILE-SW.
007100*
007200     SELECT RSHOLD-FILE ASSIGN TO HOLDFILE
007300         RECORD KEY IS RSHOLD-KEY-1
007400         ORGANIZATION IS INDEXED
007500         ACCESS MODE IS SEQUENTIAL
007600         FILE STATUS IS WS-OUTFILE-SW.
007700*
007800 DATA DIVISION.
007900 FILE SECTION.
008000*
008100* RSHOLD-INPUT - ONE ROW PER STORE-CLOSED HOLIDAY FOR THE YEAR,
008200* SUBMITTED ONCE A YEAR BY OPERATIONS AHEAD OF THE FIRST
008300* GENERATION RUN.  RSGENFEC KEY-READS THE INDEXED COPY BELOW BY
008400* DATE TO DECIDE WHETHER A SIMULATED RECEIPT DATE SHOULD BE
008500* SKIPPED.
008600 FD  RSHOLD-INPUT
008700     RECORDING MODE IS F
008800     RECORD CONTAINS 35 CHARACTERS
008900     DATA RECORD IS RSHOLD-INPUT-RECORD.
009000 01  RSHOLD-INPUT-RECORD.
009100*
009200     05  RSHOLD-KEY.
009300         10  RSHOLD-DATE             PIC X(10).
009400     05  RSHOLD-DESCRIPTION          PIC X(20).
009500     05  FILLER                      PIC X(05).
009600*
009700* RSHOLD-FILE - THE INDEXED COPY, SAME 35-BYTE LAYOUT UNDER THE
009800* "-1" SUFFIX THIS SHOP USES FOR A MIRRORED FD RATHER THAN A
009900* REDEFINES, SO THE TWO FDS DO NOT COMPETE FOR ONE 01-LEVEL.
010000 FD  RSHOLD-FILE
010100     RECORD CONTAINS 35 CHARACTERS
010200     DATA RECORD IS RSHOLD-FILE-RECORD.
010300 01  RSHOLD-FILE-RECORD.
010400*
010500     05  RSHOLD-KEY-1.
010600         10  RSHOLD-DATE-1           PIC X(10).
010700     05  RSHOLD-DESCRIPTION-1        PIC X(20).
010800     05  FILLER                      PIC X(05).
010900*
011000 WORKING-STORAGE SECTION.
011100*
011200* FILE STATUS SWITCHES.  WS-OUTFILE-SW CARRIES TWO DISTINCT
011300* "ALREADY THERE" CONDITIONS - STATUS 37 (WHICH THE CATALOG AND
011400* PRODUCT LOADERS ALSO USE FOR A NON-EMPTY INDEXED FILE) AND
011500* STATUS 41 (ALREADY OPEN, WHICH ONLY SHOWS UP HERE BECAUSE THIS
011600* JOB STEP HAS BEEN RERUN IN THE SAME ADDRESS SPACE) - BOTH ROUTE
011700* TO THE SAME WARNING TEXT, SINCE OPERATIONS TREATS THEM THE
011800* SAME WAY.
011900 01  WS-INFILE-SW                    PIC X(02)  VALUE SPACES.
012000     88  WS-INFILE-SUCCESS               VALUE '00'.
012100     88  WS-INFILE-EOF                   VALUE '10'.
012200 01  WS-INFILE-SW-R REDEFINES WS-INFILE-SW.
012300     05  WS-INFILE-SW-9              PIC 9(02).
012400 01  WS-OUTFILE-SW                   PIC X(02)  VALUE SPACES.
012500     88  WS-OUTFILE-SUCCESS              VALUE '00'.
012600     88  WS-OUTFILE-IOERROR              VALUE '37'.
012700     88  WS-OUTFILE-ALREADY-OPEN         VALUE '41'.
012800     88  WS-OUTFILE-EOF                  VALUE '10'.
012900*
013000* WS-HOLD-REC IS CLEARED AT START-UP AND LEFT AVAILABLE FOR THE
013100* REJECTED-LINE DISPLAY THE COMPONENT VIEW BELOW WAS BUILT FOR -
013200* 100-LOAD-PARA CURRENTLY DISPLAYS THE RAW RSHOLD-INPUT-RECORD
013300* INSTEAD, SO THIS VIEW HAS NEVER ACTUALLY BEEN WIRED IN.
013400 01  WS-HOLD-REC                     PIC X(35).
013500* COMPONENT VIEW OF THE SCRATCH AREA - USED WHEN DISPLAYING A
013600* REJECTED SEED LINE SO OPERATIONS CAN SEE THE DATE SEPARATELY.
013700 01  WS-HOLD-REC-VIEW REDEFINES WS-HOLD-REC.
013800     05  WS-HRV-DATE                 PIC X(10).
013900     05  WS-HRV-DESCRIPTION          PIC X(20).
014000     05  WS-HRV-FILLER               PIC X(05).
014100 01  WS-EOF-SW-IN                    PIC X(01)  VALUE 'N'.
014200     88  WS-EOF-IN-NO                     VALUE 'N'.
014300     88  WS-EOF-IN-YES                    VALUE 'Y'.
014400 01  WS-RECORDS-LOADED               PIC 9(04) COMP VALUE 0.
014500*
014600* WS-NBR HOLDS NO BUSINESS VALUE - 800-PROGRAM-FAILED DIVIDES IT
014700* BY ITSELF TO FORCE A DIVIDE-BY-ZERO ABEND SO THE JOB STEP
014800* COMES BACK WITH A NONZERO CONDITION CODE THE SCHEDULER CAN
014900* ACT ON, THE SAME TRICK THE OTHER LOADERS IN THIS SYSTEM USE.
015000 01  WS-NBR                          PIC 9      VALUE 0.
015100*
015200* FILE-STATUS-TO-TEXT DISPLAY VIEW - ONE RECORD, TWO PICTURES.
015300 01  WS-DISPLAY-SW.
015400     05  WS-DISPLAY-SW-X             PIC X(02).
015500 01  WS-DISPLAY-SW-R REDEFINES WS-DISPLAY-SW.
015600     05  WS-DISPLAY-SW-9             PIC 9(02).
015700*
015800     COPY RSEMSG.
015900*
016000 PROCEDURE DIVISION.
016100*
016200*----------------------------------------------------------------
016300* 000-MAIN-PARA - JOB CONTROL.  OPENS BOTH FILES, CHECKS EACH
016400* OPEN SEPARATELY SO THE OPERATOR CAN TELL A MISSING SEED FILE
016500* FROM A HOLIDAY TABLE THAT WAS ALREADY LOADED FOR THIS YEAR,
016600* PRIMES THE READ, AND PERFORMS 100-LOAD-PARA FOR EVERY DETAIL
016700* LINE UNTIL EOF.  AN EMPTY SEED FILE FAILS THE STEP - THIS
016800* TABLE HAS TO EXIST BEFORE RSGENFEC WILL GENERATE A SINGLE
016900* RECEIPT FOR THE YEAR.
017000*----------------------------------------------------------------
017100 000-MAIN-PARA.
017200*
017300     MOVE SPACE TO WS-INFILE-SW
017400                   WS-OUTFILE-SW
017500                   WS-HOLD-REC.
017600*
017700     OPEN INPUT RSHOLD-INPUT.
017800     IF WS-INFILE-SUCCESS
017900         DISPLAY "RSHOLD-INPUT OPEN SUCCESSFUL"
018000     ELSE
018100         DISPLAY "WS-INFILE-SW=" WS-INFILE-SW
018200         DISPLAY "RSHOLD-INPUT OPEN ERROR"
018300         PERFORM 800-PROGRAM-FAILED
018400     END-IF.
018500*
018600     OPEN OUTPUT RSHOLD-FILE.
018700*
018800* BOTH STATUS 37 AND STATUS 41 LAND IN THE IOERROR BRANCH BELOW -
018900* THE OPERATOR DOES NOT NEED TO KNOW WHICH OF THE TWO FIRED,
019000* ONLY THAT THE TABLE IS ALREADY THERE AND THE STEP NEEDS A
019100* CLEAN RSHOLD-FILE BEFORE IT CAN BE RERUN.
019200     IF WS-OUTFILE-SUCCESS
019300         DISPLAY "RSHOLD-FILE OPEN SUCCESSFUL"
019400     ELSE IF WS-OUTFILE-IOERROR OR WS-OUTFILE-ALREADY-OPEN
019500         DISPLAY "WS-OUTFILE-SW=" WS-OUTFILE-SW
019600         DISPLAY "RSHOLD-FILE IOERROR - HOLIDAY TABLE MAY "
019700                 "ALREADY BE LOADED FOR THIS YEAR"
019800         DISPLAY "- DELETE AND INITIALIZE RSHOLD-FILE TO RELOAD"
019900         PERFORM 800-PROGRAM-FAILED
020000     ELSE
020100         DISPLAY "WS-OUTFILE-SW=" WS-OUTFILE-SW
020200         DISPLAY "RSHOLD-FILE OPENING ERROR"
020300         PERFORM 800-PROGRAM-FAILED
020400     END-IF.
020500*
020600* PRIMING READ FOR THE READ-AHEAD LOOP CONTROL BELOW -
020700* WS-EOF-SW-IN HAS TO CARRY A VALID SETTING BEFORE
020800* 100-LOAD-PARA'S UNTIL TEST IS EVALUATED THE FIRST TIME.
020900     READ RSHOLD-INPUT
021000         AT END MOVE 'Y' TO WS-EOF-SW-IN.
021100*
021200     IF WS-EOF-IN-NO THEN
021300         DISPLAY "1ST READ RSHOLD-INPUT-RECORD="
021400                  RSHOLD-INPUT-RECORD
021500         PERFORM 100-LOAD-PARA
021600             UNTIL WS-EOF-IN-YES
021700     ELSE
021800         DISPLAY "NO DATA IN RSHOLD-INPUT"
021900         PERFORM 800-PROGRAM-FAILED
022000     END-IF.
022100*
022200     PERFORM 900-COMPLETED-OK.
022300*
022400 100-LOAD-PARA.
022500*----------------------------------------------------------------
022600* 100-LOAD-PARA - ONE PASS PER HOLIDAY ROW.  PERFORMED FROM
022700* 000-MAIN-PARA UNTIL EOF.  NO EDITING OF ANY KIND HAPPENS HERE -
022800* THE SEED ROW IS A STRAIGHT COPY INTO THE "-1" SUFFIXED MIRROR
022900* LAYOUT, THEN THE LOOP READS AHEAD FOR THE NEXT UNTIL TEST.
023000*----------------------------------------------------------------
023100*
023200     WRITE RSHOLD-FILE-RECORD FROM RSHOLD-INPUT-RECORD.
023300     ADD 1 TO WS-RECORDS-LOADED.
023400     DISPLAY "WRITE TO RSHOLD-FILE".
023500*
023600     READ RSHOLD-INPUT
023700         AT END MOVE 'Y' TO WS-EOF-SW-IN.
023800*
023900     IF WS-EOF-IN-NO THEN
024000         DISPLAY "NTH READ RSHOLD-INPUT-RECORD="
024100                  RSHOLD-INPUT-RECORD
024200     ELSE
024300         DISPLAY "EOF RSHOLD-INPUT"
024400     END-IF.
024500*
024600*----------------------------------------------------------------
024700* 800-PROGRAM-FAILED - COMMON ABEND PATH FOR EVERY OPEN ERROR
024800* ABOVE.  LOADS THE SHOP-STANDARD RSEMSG LINES WITH THIS
024900* PROGRAM'S NAME AND FILE NAME, THEN FORCES A DIVIDE BY ZERO SO
025000* THE STEP'S CONDITION CODE SHOWS NONZERO TO THE SCHEDULER.
025100* THERE IS NO RETURN FROM HERE.
025200*----------------------------------------------------------------
025300 800-PROGRAM-FAILED.
025400     MOVE WS-OUTFILE-SW TO WS-EM-FILE-STATUS.
025500     MOVE 'RSCTLFEC'    TO WS-EM-PROGRAM.
025600     MOVE 'RSHOLDAT/HOLDFILE' TO WS-EM-FILE-NAME.
025700     DISPLAY WS-EM-ERROR-LINE-1.
025800     DISPLAY WS-EM-ERROR-LINE-3.
025900     DISPLAY "PROGRAM TERMINATED WITH DIVIDE BY ZERO!".
026000     DISPLAY "CHECK ERROR MESSAGES IN SYSOUT PART OF JOB SUMMARY".
026100* SEE THE COMMENT ON WS-NBR IN WORKING-STORAGE FOR WHY THIS
026200* DIVIDE IS HERE AND WHY IT IS GUARANTEED TO FAIL.
026300     COMPUTE WS-NBR = WS-NBR / WS-NBR.
026400*
026500*----------------------------------------------------------------
026600* 900-COMPLETED-OK - NORMAL END OF JOB.  ONE SUMMARY LINE WITH
026700* THE LOAD COUNT FOR THE OPERATOR'S RUN LOG, THEN STOP RUN.
026800*----------------------------------------------------------------
026900 900-COMPLETED-OK.
027000     DISPLAY "RSCTLFEC RECORDS LOADED=" WS-RECORDS-LOADED.
027100     DISPLAY "PROGRAM COMPLETED OK".
027200     STOP RUN.
027300*
