000100******************************************************************
000200*
000300* RSCATFEC - RETAIL SALES ETL - CATEGORY/PRODUCT TABLE LOADER
000400*
000500*   SYSTEM    : RETAIL SALES RECEIPT ETL (RS01)
000600*   AUTHOR    : D. OSAGIEDE
000700*   INSTALLATION: MERCHANT SYSTEMS DIVISION - BATCH SUPPORT
000800*   DATE-WRITTEN: 1986-09-08
000900*   DATE-COMPILED:
001000*   SECURITY  : NONE
001100*
001200******************************************************************
001300*
001400* CHANGE LOG
001500*
001600* 1986-09-08  DRO  RS-0002  INITIAL VERSION.  LOADS THE SEED
001700*                           CATEGORY/PRODUCT PRICE-RANGE FILE
001800*                           (RSCATDTA) INTO THE INDEXED
001900*                           RSCATP-FILE.  SAME SHAPE AS THE OLD
002000*                           PRODUCT MASTER LOADER (PRDLOFEC).
002100* 1993-11-04  DRO  RS-0003  WIDENED RSCATP-PRODUCT-NAME FROM 20
002200*                           TO 30 BYTES - MERCHANDISING STARTED
002300*                           SUBMITTING LONGER DESCRIPTIONS FOR
002400*                           THE SEASONAL LINES AND THE OLD
002500*                           WIDTH WAS TRUNCATING THEM ON LOAD.
002600*                           BOTH LAYOUTS MOVED TOGETHER SO THE
002700*                           RECORD LENGTHS STILL MATCH.
002800* 1997-06-18  DRO  RS-0004  ADDED PRICE-RANGE SANITY DISPLAY -
002900*                           MERCHANDISING KEPT SUBMITTING
003000*                           MIN > MAX ROWS.
003100* 1999-01-08  DRO  RS-0019  Y2K REVIEW - NO DATE FIELDS IN THIS
003200*                           LAYOUT, NO CHANGE REQUIRED.
003300* 2004-02-11  RTN  RS-0081  SWITCHED ERROR BANNER TO RSEMSG.
003400* 2008-05-12  LKW  RS-0125  REWORDED THE RSCATP-FILE IOERROR TEXT
003500*                           IN 800-PROGRAM-FAILED SO THE OPERATOR
003600*                           CAN TELL A RERUN-AGAINST-ALREADY-
003700*                           LOADED-DATA CONDITION FROM A GENUINE
003800*                           OPEN FAILURE WITHOUT PAGING THE
003900*                           ON-CALL PROGRAMMER.
004000* 2011-08-05  LKW  RS-0140  RECOMPILED, NO SOURCE CHANGE.
004100*
004200******************************************************************
004300*
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID. RSCATFEC.
004600 AUTHOR. D. OSAGIEDE.
004700 INSTALLATION. MERCHANT SYSTEMS DIVISION.
004800 DATE-WRITTEN. 1986-09-08.
004900 DATE-COMPILED.
005000 SECURITY. NONE.
005100*
005200*PROGRAM DESCRIPTION:
005300*Checks to see if the RSCATP-FILE opened successfully, whether
005400*it already had data loaded previously, or whether it failed,
005500*then loads one row per category/product price range.
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT SECTION.
006300*
006400 FILE-CONTROL.
006500     SELECT RSCATP-INPUT ASSIGN TO RSCATDTA
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS WS-INFILE-SW.
006800*
006900     SELECT RSCATP-FILE ASSIGN TO CATFILE
007000         RECORD KEY IS RSCATP-KEY-1
007100         ORGANIZATION IS INDEXED
007200         ACCESS MODE IS SEQUENTIAL
007300         FILE STATUS IS WS-OUTFILE-SW.
007400*
007500 DATA DIVISION.
007600 FILE SECTION.
007700*
007800* RSCATP-INPUT - FLAT SEED FILE FROM MERCHANDISING.  ONE LINE
007900* PER CATEGORY/PRODUCT COMBINATION, FIXED-WIDTH, NO HEADER ROW.
008000* THE 4-DIGIT KEY (CATEGORY SEQ + PRODUCT SEQ) IS WHAT RSGENFEC
008100* SUBSCRIPTS THE IN-MEMORY CATEGORY TABLE BY, SO THE SEED FILE
008200* HAS TO BE IN KEY ORDER WHEN IT ARRIVES - THIS PROGRAM DOES NOT
008300* RE-SORT IT.
008400 FD  RSCATP-INPUT
008500     RECORDING MODE IS F
008600     RECORD CONTAINS 73 CHARACTERS
008700     DATA RECORD IS RSCATP-INPUT-RECORD.
008800 01  RSCATP-INPUT-RECORD.
008900*
009000     05  RSCATP-KEY.
009100         10  RSCATP-CATEGORY-SEQ     PIC 9(02).
009200         10  RSCATP-PRODUCT-SEQ      PIC 9(02).
009300     05  RSCATP-CATEGORY-NAME        PIC X(20).
009400     05  RSCATP-PRODUCT-NAME         PIC X(30).
009500     05  RSCATP-PRICE-MIN            PIC S9(05)V99.
009600     05  RSCATP-PRICE-MAX            PIC S9(05)V99.
009700     05  FILLER                      PIC X(05).
009800*
009900* RSCATP-FILE - THE INDEXED COPY RSGENFEC ACTUALLY OPENS.  SAME
010000* 73-BYTE LAYOUT AS THE SEED RECORD ABOVE, FIELD FOR FIELD, JUST
010100* UNDER THE "-1" SUFFIX THIS SHOP USES WHEN AN FD'S RECORD IS A
010200* MIRROR OF ANOTHER FD'S RECORD RATHER THAN A REDEFINES OF IT -
010300* KEEPS THE TWO COMPILE UNITS FROM FIGHTING OVER WHICH FD OWNS
010400* THE 01-LEVEL.
010500 FD  RSCATP-FILE
010600     RECORD CONTAINS 73 CHARACTERS
010700     DATA RECORD IS RSCATP-FILE-RECORD.
010800 01  RSCATP-FILE-RECORD.
010900*
011000     05  RSCATP-KEY-1.
011100         10  RSCATP-CATEGORY-SEQ-1   PIC 9(02).
011200         10  RSCATP-PRODUCT-SEQ-1    PIC 9(02).
011300     05  RSCATP-CATEGORY-NAME-1      PIC X(20).
011400     05  RSCATP-PRODUCT-NAME-1       PIC X(30).
011500     05  RSCATP-PRICE-MIN-1          PIC S9(05)V99.
011600     05  RSCATP-PRICE-MAX-1          PIC S9(05)V99.
011700     05  FILLER                      PIC X(05).
011800*
011900 WORKING-STORAGE SECTION.
012000*
012100* FILE STATUS SWITCHES - SEE RSEMSG FOR THE FILE-STATUS-TO-TEXT
012200* LOOKUP THIS PROGRAM NEVER ACTUALLY CALLS (800-PROGRAM-FAILED
012300* DISPLAYS THE RAW CODE INSTEAD; THE LOOKUP TABLE WAS ADDED FOR
012400* RSLOADFEC/RSDBMFEC AND NEVER BACKFITTED HERE - LEFT AS A
012500* FOLLOW-UP, NOT A DEFECT).
012600 01  WS-INFILE-SW                    PIC X(02)  VALUE SPACES.
012700     88  WS-INFILE-SUCCESS               VALUE '00'.
012800     88  WS-INFILE-EOF                   VALUE '10'.
012900 01  WS-INFILE-SW-R REDEFINES WS-INFILE-SW.
013000     05  WS-INFILE-SW-9              PIC 9(02).
013100 01  WS-OUTFILE-SW                   PIC X(02)  VALUE SPACES.
013200     88  WS-OUTFILE-SUCCESS              VALUE '00'.
013300     88  WS-OUTFILE-IOERROR              VALUE '37'.
013400     88  WS-OUTFILE-EOF                  VALUE '10'.
013500*
013600* RESERVED SCRATCH AREA - CLEARED AT START-UP BELOW AND LEFT
013700* AVAILABLE FOR THE REJECTED-SEED-LINE DISPLAY THE COMPONENT
013800* VIEW BELOW WAS BUILT FOR.  100-LOAD-PARA CURRENTLY DISPLAYS
013900* THE RAW RSCATP-INPUT-RECORD INSTEAD; THIS VIEW IS THE OLDER
014000* OF THE TWO AND HAS NOT BEEN WIRED BACK IN.
014100 01  WS-CATP-REC                     PIC X(73).
014200* COMPONENT VIEW OF THE SCRATCH AREA - USED WHEN DISPLAYING A
014300* REJECTED SEED LINE SO MERCHANDISING CAN SEE THE PRODUCT NAME.
014400 01  WS-CATP-REC-VIEW REDEFINES WS-CATP-REC.
014500     05  WS-CRV-KEY                  PIC X(04).
014600     05  WS-CRV-CATEGORY-NAME        PIC X(20).
014700     05  WS-CRV-PRODUCT-NAME         PIC X(30).
014800     05  WS-CRV-PRICE-MIN            PIC X(07).
014900     05  WS-CRV-PRICE-MAX            PIC X(07).
015000     05  WS-CRV-FILLER               PIC X(05).
015100 01  WS-EOF-SW-IN                    PIC X(01)  VALUE 'N'.
015200     88  WS-EOF-IN-NO                     VALUE 'N'.
015300     88  WS-EOF-IN-YES                    VALUE 'Y'.
015400 01  WS-RECORDS-LOADED               PIC 9(04) COMP VALUE 0.
015500*
015600* WS-NBR HOLDS NO BUSINESS VALUE - 800-PROGRAM-FAILED DIVIDES IT
015700* BY ITSELF TO FORCE A DIVIDE-BY-ZERO ABEND SO THE JOB STEP
015800* COMES BACK WITH A NONZERO CONDITION CODE THE SCHEDULER CAN
015900* ACT ON, THE SAME TRICK THE OLD LOADERS USED.
016000 01  WS-NBR                          PIC 9      VALUE 0.
016100*
016200* PRICE-RANGE SANITY CHECK VIEW - PACKED COPY OF THE ZONED PRICES
016300* SO A BAD SUBMISSION CAN BE DISPLAYED WITHOUT EDITING SYMBOLS.
016400 01  WS-PRICE-CHECK.
016500     05  WS-PRICE-CHECK-MIN          PIC S9(05)V99 COMP-3.
016600     05  WS-PRICE-CHECK-MAX          PIC S9(05)V99 COMP-3.
016700 01  WS-PRICE-CHECK-R REDEFINES WS-PRICE-CHECK.
016800     05  WS-PRICE-CHECK-X            PIC X(08).
016900*
017000     COPY RSEMSG.
017100*
017200 PROCEDURE DIVISION.
017300*
017400*----------------------------------------------------------------
017500* 000-MAIN-PARA - JOB CONTROL FOR THE RUN.  OPENS BOTH FILES,
017600* CHECKS EACH OPEN INDIVIDUALLY SO THE OPERATOR CAN TELL A
017700* MISSING SEED FILE FROM A REREAD-OF-LOADED-DATA CONDITION ON
017800* THE OUTPUT SIDE, PRIMES THE READ, AND HANDS OFF TO 100-LOAD-
017900* PARA FOR EVERY DETAIL LINE UNTIL THE SEED FILE IS EXHAUSTED.
018000* AN EMPTY SEED FILE IS TREATED AS A FAILURE, NOT A CLEAN NO-OP
018100* RUN - MERCHANDISING NEVER SENDS AN INTENTIONALLY EMPTY FILE.
018200*----------------------------------------------------------------
018300 000-MAIN-PARA.
018400*
018500     MOVE SPACE TO WS-INFILE-SW
018600                   WS-OUTFILE-SW
018700                   WS-CATP-REC.
018800*
018900     OPEN INPUT RSCATP-INPUT.
019000     IF WS-INFILE-SUCCESS
019100         DISPLAY "RSCATP-INPUT OPEN SUCCESSFUL"
019200     ELSE
019300         DISPLAY "WS-INFILE-SW=" WS-INFILE-SW
019400         DISPLAY "RSCATP-INPUT OPEN ERROR"
019500         PERFORM 800-PROGRAM-FAILED
019600     END-IF.
019700*
019800     OPEN OUTPUT RSCATP-FILE.
019900*
020000* THE IOERROR BRANCH BELOW IS THE ONE OPERATIONS ACTUALLY CARES
020100* ABOUT - IT FIRES WHEN THE INDEXED FILE ALREADY HAS DATA IN IT
020200* AND SOMEBODY RERAN THE LOAD STEP WITHOUT DELETING THE OLD
020300* COPY FIRST.  THE GENERIC ELSE BELOW IT IS FOR EVERYTHING ELSE
020400* (BAD DD, DATASET NOT CATALOGUED, ETC) AND GIVES NO SPECIFICS.
020500     IF WS-OUTFILE-SUCCESS
020600         DISPLAY "RSCATP-FILE OPEN SUCCESSFUL"
020700     ELSE IF WS-OUTFILE-IOERROR
020800         DISPLAY "WS-OUTFILE-SW=" WS-OUTFILE-SW
020900         DISPLAY "RSCATP-FILE IOERROR - OPEN OUTPUT SHOULD BE "
021000                 "OPEN INPUT OR I-O OR EXTEND  "
021100         DISPLAY "- DATA MAY ALREADY HAVE BEEN LOADED PREVIOUSLY"
021200         DISPLAY "- DELETE AND INITIALIZE FILE TO RELOAD DATA"
021300         PERFORM 800-PROGRAM-FAILED
021400     ELSE
021500         DISPLAY "WS-OUTFILE-SW=" WS-OUTFILE-SW
021600         DISPLAY "RSCATP-FILE OPENING ERROR"
021700         PERFORM 800-PROGRAM-FAILED
021800     END-IF.
021900*
022000* PRIMING READ - CLASSIC READ-AHEAD LOOP CONTROL.  WS-EOF-SW-IN
022100* HAS TO BE SET BEFORE 100-LOAD-PARA IS EVER ENTERED SO THE
022200* UNTIL TEST ON THE PERFORM BELOW HAS SOMETHING VALID TO CHECK.
022300     READ RSCATP-INPUT
022400         AT END MOVE 'Y' TO WS-EOF-SW-IN.
022500*
022600     IF WS-EOF-IN-NO THEN
022700         DISPLAY "1ST READ RSCATP-INPUT-RECORD="
022800                  RSCATP-INPUT-RECORD
022900         PERFORM 100-LOAD-PARA
023000             UNTIL WS-EOF-IN-YES
023100     ELSE
023200         DISPLAY "NO DATA IN RSCATP-INPUT"
023300         PERFORM 800-PROGRAM-FAILED
023400     END-IF.
023500*
023600     PERFORM 900-COMPLETED-OK.
023700*
023800 100-LOAD-PARA.
023900*----------------------------------------------------------------
024000* 100-LOAD-PARA - ONE PASS PER SEED RECORD.  PERFORMED FROM
024100* 000-MAIN-PARA UNTIL EOF.  EDITS THE PRICE PAIR, COPIES THE
024200* RECORD STRAIGHT ACROSS TO THE INDEXED FILE, AND READS AHEAD
024300* FOR THE NEXT ITERATION'S UNTIL TEST.
024400*----------------------------------------------------------------
024500*
024600* THE PRICE-MIN/PRICE-MAX EDIT IS A WARNING ONLY - MERCHANDISING
024700* ASKED FOR VISIBILITY ON BACKWARDS RANGES BUT DID NOT WANT BAD
024800* ROWS REJECTED, SINCE A REJECT WOULD LEAVE A GAP IN THE KEY
024900* SEQUENCE RSGENFEC'S TABLE LOAD DEPENDS ON.  THE COMP-3 COPY IN
025000* WS-PRICE-CHECK EXISTS SO THE DISPLAY ABOVE CAN SHOW THE RAW
025100* DIGITS WITHOUT AN EDITED PICTURE GETTING IN THE WAY.
025200     MOVE RSCATP-PRICE-MIN TO WS-PRICE-CHECK-MIN.
025300     MOVE RSCATP-PRICE-MAX TO WS-PRICE-CHECK-MAX.
025400     IF RSCATP-PRICE-MIN > RSCATP-PRICE-MAX
025500         DISPLAY "WARNING - PRICE MIN EXCEEDS MAX ON "
025600                 RSCATP-PRODUCT-NAME
025700     END-IF.
025800*
025900* NO RECORD-TO-RECORD TRANSFORMATION HAPPENS HERE ON PURPOSE -
026000* THE "-1" SUFFIXED LAYOUT ON RSCATP-FILE-RECORD IS BYTE FOR
026100* BYTE THE SAME AS RSCATP-INPUT-RECORD, SO THIS WRITE IS A
026200* STRAIGHT COPY FROM THE SEED FILE INTO THE INDEXED FILE.
026300     WRITE RSCATP-FILE-RECORD FROM RSCATP-INPUT-RECORD.
026400     ADD 1 TO WS-RECORDS-LOADED.
026500     DISPLAY "WRITE TO RSCATP-FILE".
026600*
026700     READ RSCATP-INPUT
026800         AT END MOVE 'Y' TO WS-EOF-SW-IN.
026900*
027000     IF WS-EOF-IN-NO THEN
027100         DISPLAY "NTH READ RSCATP-INPUT-RECORD="
027200                  RSCATP-INPUT-RECORD
027300     ELSE
027400         DISPLAY "EOF RSCATP-INPUT"
027500     END-IF.
027600*
027700*----------------------------------------------------------------
027800* 800-PROGRAM-FAILED - COMMON ABEND PATH FOR EVERY OPEN ERROR IN
027900* 000-MAIN-PARA.  LOADS THE SHOP-STANDARD RSEMSG LINES WITH THIS
028000* PROGRAM'S NAME AND THE CATALOG FILE NAME SO THE ON-CALL
028100* PROGRAMMER DOES NOT HAVE TO GUESS WHICH STEP BLEW UP, THEN
028200* FORCES A DIVIDE BY ZERO SO THE STEP'S CONDITION CODE SHOWS
028300* NONZERO TO THE SCHEDULER.  THERE IS NO RETURN FROM HERE.
028400*----------------------------------------------------------------
028500 800-PROGRAM-FAILED.
028600     MOVE WS-OUTFILE-SW TO WS-EM-FILE-STATUS.
028700     MOVE 'RSCATFEC'    TO WS-EM-PROGRAM.
028800     MOVE 'RSCATDTA/CATFILE' TO WS-EM-FILE-NAME.
028900     DISPLAY WS-EM-ERROR-LINE-1.
029000     DISPLAY WS-EM-ERROR-LINE-3.
029100     DISPLAY "PROGRAM TERMINATED WITH DIVIDE BY ZERO!".
029200     DISPLAY "CHECK ERROR MESSAGES IN SYSOUT PART OF JOB SUMMARY".
029300* SEE THE COMMENT ON WS-NBR IN WORKING-STORAGE FOR WHY THIS
029400* PARTICULAR DIVIDE IS HERE AND WHY IT IS GUARANTEED TO FAIL.
029500     COMPUTE WS-NBR = WS-NBR / WS-NBR.
029600*
029700*----------------------------------------------------------------
029800* 900-COMPLETED-OK - NORMAL END OF JOB.  ONE SUMMARY LINE WITH
029900* THE LOAD COUNT FOR THE OPERATOR'S RUN LOG, THEN STOP RUN.
030000*----------------------------------------------------------------
030100 900-COMPLETED-OK.
030200     DISPLAY "RSCATFEC RECORDS LOADED=" WS-RECORDS-LOADED.
030300     DISPLAY "PROGRAM COMPLETED OK".
030400     STOP RUN.
030500*
