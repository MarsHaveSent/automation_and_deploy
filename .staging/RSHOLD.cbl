000100******************************************************************
000200*
000300* RSHOLD - HOLIDAY CALENDAR RECORD
000400*
000500* ONE ROW PER DATE ON WHICH THE GENERATOR SUPPRESSES ITS DAILY
000600* RUN (UNLESS FORCED).  SMALL TABLE - LOADED ONCE A YEAR BY
000700* RSCTLFEC FROM A SEED FILE SUPPLIED BY OPERATIONS.
000800*
000900*   1997-09-22  D.OSAGIEDE   INITIAL MEMBER - MODELLED ON THE
001000*                            OLD INVCTL SINGLE-ROW CONTROL FILE
001100*
001200******************************************************************
001300*
001400 01  RSHOLD-RECORD.
001500*
001600     05  RSHOLD-KEY.
001700         10  RSHOLD-DATE              PIC X(10).
001800     05  RSHOLD-DESCRIPTION           PIC X(20).
001900     05  FILLER                       PIC X(05).
002000*
