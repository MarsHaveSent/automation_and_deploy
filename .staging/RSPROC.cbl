000100******************************************************************
000200*
000300* RSPROC - PROCESSED-FILES AUDIT RECORD
000400*
000500* ONE ROW PER SOURCE CSV FILE THE LOADER HAS EVER ATTEMPTED.
000600* KEYED ON FILE NAME SO A RERUN OF RSLOADFEC CAN TELL A FILE
000700* THAT ALREADY POSTED CLEAN (STATUS = SUCCESS) FROM ONE THAT
000800* STILL NEEDS RETRYING (STATUS = ERROR).  UPSERT IN PLACE - THE
000900* POSTING ENGINE (RSDBMFEC) REWRITES THIS ROW EVERY ATTEMPT.
001000*
001100*   1996-02-12  D.OSAGIEDE   INITIAL MEMBER
001200*   2000-05-17  D.OSAGIEDE   WIDENED RSPROC-ERROR-MESSAGE TO 200
001300*                            BYTES PER OPS REQUEST - TRUNCATED
001400*                            MESSAGES WERE HIDING THE ROOT CAUSE
001500*
001600******************************************************************
001700*
001800 01  RSPROC-RECORD.
001900*
002000     05  RSPROC-FILE-NAME-KEY.
002100         10  RSPROC-FILE-NAME        PIC X(20).
002200     05  RSPROC-RECORDS-COUNT        PIC 9(06).
002300     05  RSPROC-STATUS               PIC X(07).
002400         88  RSPROC-STATUS-SUCCESS       VALUE 'success'.
002500         88  RSPROC-STATUS-ERROR         VALUE 'error  '.
002600     05  RSPROC-ERROR-MESSAGE        PIC X(200).
002700     05  RSPROC-PROCESSED-AT         PIC X(19).
002800     05  FILLER                      PIC X(08).
002900*
