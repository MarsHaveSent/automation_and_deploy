000100******************************************************************
000200*
000300* RSRCPT - RECEIPT LINE RECORD - RECEIPTS STORE / CSV DETAIL
000400*
000500* ONE OCCURRENCE OF THIS RECORD PER SALES LINE ON A RECEIPT.
000600* USED BOTH AS THE DETAIL LINE BUILT BY THE GENERATOR (RSGENFEC)
000700* BEFORE IT IS UNSTRUNG TO THE OUTPUT CSV, AND AS THE RECEIPTS-
000800* FILE RECORD POSTED BY THE LOADER (RSLOADFEC/RSDBMFEC).  STORE
000900* ID, CASH-REGISTER ID, AND RECEIPT DATE ARE NOT CARRIED IN THE
001000* INPUT CSV BODY - THE LOADER DERIVES THEM FROM THE FILE NAME
001100* AND THE DATED DIRECTORY AND STAMPS THEM IN BELOW.
001200*
001300*   1996-02-12  D.OSAGIEDE   INITIAL MEMBER
001400*   1999-01-08  D.OSAGIEDE   Y2K - RSRCPT-RECEIPT-DATE CARRIES A
001500*                            4-DIGIT YEAR (CCYY-MM-DD), NO CHANGE
001600*                            NEEDED TO THIS LAYOUT
001700*   2003-09-30  R.NUNLEY     ADDED RSRCPT-FILE-NAME AS ALTERNATE
001800*                            KEY SOURCE FOR REQ# RS-0047 (REPLACE
001900*                            ON RELOAD WITHOUT DUPLICATING LINES)
002000*   2004-02-11  R.NUNLEY     ADDED RSRCPT-SEQUENCE-NBR AS THE
002100*                            PRIMARY KEY - FILE-NAME ALONE IS NOT
002200*                            UNIQUE (MANY LINES PER FILE), SO
002300*                            RSDBMFEC NEEDS A ONE-UP NUMBER TO
002400*                            INDEX THE RECEIPTS FILE BY.
002500*
002600******************************************************************
002700*
002800 01  RSRCPT-RECORD.
002900*
003000     05  RSRCPT-SEQUENCE-NBR         PIC 9(08).
003100     05  RSRCPT-DOC-ID               PIC X(20).
003200     05  RSRCPT-ITEM                 PIC X(30).
003300     05  RSRCPT-CATEGORY             PIC X(20).
003400     05  RSRCPT-QUANTITY             PIC 9(03).
003500     05  RSRCPT-UNIT-PRICE           PIC S9(05)V99.
003600     05  RSRCPT-DISCOUNT-AMOUNT      PIC S9(05)V99.
003700     05  RSRCPT-STORE-ID             PIC 9(04).
003800     05  RSRCPT-CASH-ID              PIC 9(03).
003900     05  RSRCPT-RECEIPT-DATE         PIC X(10).
004000     05  RSRCPT-FILE-NAME-KEY.
004100         10  RSRCPT-FILE-NAME        PIC X(20).
004200     05  FILLER                      PIC X(02).
004300*
