000100******************************************************************
000200*
000300* RSCATP - CATEGORY / PRODUCT PRICE-RANGE TABLE RECORD
000400*
000500* ONE ROW PER PRODUCT.  RSCATFEC LOADS THIS LAYOUT FROM A SEED
000600* SEQUENTIAL FILE INTO THE INDEXED RSCATP-FILE; RSGENFEC READS
000700* RSCATP-FILE SEQUENTIALLY AT STARTUP TO BUILD ITS IN-MEMORY
000800* PRODUCT TABLE AND NEVER TOUCHES THE FILE AGAIN DURING A RUN.
000900*
001000*   1997-04-02  D.OSAGIEDE   INITIAL MEMBER
001100*
001200******************************************************************
001300*
001400 01  RSCATP-RECORD.
001500*
001600     05  RSCATP-KEY.
001700         10  RSCATP-CATEGORY-SEQ     PIC 9(02).
001800         10  RSCATP-PRODUCT-SEQ      PIC 9(02).
001900     05  RSCATP-CATEGORY-NAME        PIC X(20).
002000     05  RSCATP-PRODUCT-NAME         PIC X(30).
002100     05  RSCATP-PRICE-MIN            PIC S9(05)V99.
002200     05  RSCATP-PRICE-MAX            PIC S9(05)V99.
002300     05  FILLER                      PIC X(05).
002400*
