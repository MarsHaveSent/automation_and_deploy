000100******************************************************************
000200*
000300* RSPARM - RETAIL SALES ETL - TUNING CONSTANTS COPYBOOK
000400*
000500* HOLDS THE STORE/CASH-REGISTER COUNTS, RECEIPT AND LINE-ITEM
000600* VOLUME BOUNDS, AND THE DISCOUNT-RULE PERCENTAGES USED BY THE
000700* DAILY GENERATOR (RSGENFEC).  PULLED INTO ITS OWN MEMBER SO
000800* OPERATIONS CAN RETUNE VOLUME WITHOUT A PROGRAM RELINK.
000900*
001000*   1996-11-04  D.OSAGIEDE   INITIAL MEMBER - SEE KC03FEC.A4
001100*   1998-06-19  D.OSAGIEDE   Y2K READINESS REVIEW - NO 2-DIGIT
001200*                            YEAR FIELDS IN THIS MEMBER, NO CHG
001300*
001400******************************************************************
001500*
001600 01  RS-PARM-CONSTANTS.
001700*
001800     05  RS-PARM-NUM-STORES          PIC 9(04) COMP VALUE 5.
001900     05  RS-PARM-MIN-CASH-REGS       PIC 9(04) COMP VALUE 1.
002000     05  RS-PARM-MAX-CASH-REGS       PIC 9(04) COMP VALUE 3.
002100     05  RS-PARM-RECEIPTS-MIN        PIC 9(04) COMP VALUE 20.
002200     05  RS-PARM-RECEIPTS-MAX        PIC 9(04) COMP VALUE 100.
002300     05  RS-PARM-ITEMS-MIN           PIC 9(04) COMP VALUE 1.
002400     05  RS-PARM-ITEMS-MAX           PIC 9(04) COMP VALUE 10.
002500     05  RS-PARM-QUANTITY-MIN        PIC 9(04) COMP VALUE 1.
002600     05  RS-PARM-QUANTITY-MAX        PIC 9(04) COMP VALUE 5.
002700     05  RS-PARM-DISCOUNT-PROB-PCT   PIC 9(04) COMP VALUE 30.
002800     05  RS-PARM-DISCOUNT-LO-PCT     PIC 9(04) COMP VALUE 5.
002900     05  RS-PARM-DISCOUNT-HI-PCT     PIC 9(04) COMP VALUE 20.
003000     05  FILLER                      PIC X(10) VALUE SPACES.
003100*
