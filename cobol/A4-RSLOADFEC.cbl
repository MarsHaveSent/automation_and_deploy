000100******************************************************************
000200*
000300* RSLOADFEC - RETAIL SALES ETL - NIGHTLY RECEIPT FILE LOADER
000400*
000500*   SYSTEM    : RETAIL SALES RECEIPT ETL (RS01)
000600*   AUTHOR    : D. OSAGIEDE
000700*   INSTALLATION: MERCHANT SYSTEMS DIVISION - BATCH SUPPORT
000800*   DATE-WRITTEN: 1983-04-11
000900*   DATE-COMPILED:
001000*   SECURITY  : NONE
001100*
001200******************************************************************
001300*
001400* CHANGE LOG
001500*
001600* 1983-04-11  DRO  RS-0040  INITIAL VERSION.  READS THE NIGHTLY
001700*                           MANIFEST, VALIDATES EACH CANDIDATE
001800*                           FILE, CLEANSES THE DETAIL LINES AND
001900*                           CALLS RSDBMFEC TO POST THEM.
002000* 1996-05-03  DRO  RS-0041  ADDED THE SORT STEP - OPERATIONS
002100*                           WANTED FILES LOADED IN DATE/NAME
002200*                           ORDER, NOT WHATEVER ORDER THE
002300*                           MANIFEST ARRIVED IN.
002400* 1997-01-08  DRO  RS-0045  MOVED DISCOVER INTO THE SORT'S OWN
002500*                           INPUT PROCEDURE - THE RAW MANIFEST
002600*                           OFF THE DIRECTORY-SCAN STEP CAN
002700*                           TURN UP FILES WITH NO DATED PARENT
002800*                           AND NON-.CSV EXTENSIONS, AND
002900*                           NOTHING WAS WARNING OPERATIONS
003000*                           BEFORE THEY HIT THE LOAD LOOP.
003100*                           ALSO ADDED THE OPTIONAL PARM CARD
003200*                           SO A RERUN CAN RESTRICT THE LOAD
003300*                           TO ONE DATED DIRECTORY.
003400* 1997-02-19  GMO  RS-0044  ADDED THE IDEMPOTENCE CHECK AHEAD OF
003500*                           VALIDATION - REPROCESSING A "SUCCESS"
003600*                           FILE WAS DOUBLING RECEIPT LINES.
003700* 1998-09-28  DRO  RS-0060  Y2K READINESS - RSPROC-PROCESSED-AT
003800*                           AND THE DIRECTORY-DATE STRINGS ARE
003900*                           ALREADY 4-DIGIT YEAR.  CONFIRMED THE
004000*                           DATE-DIR NUMERIC CHECKS DO NOT ASSUME
004100*                           A CENTURY.  NO CHANGE REQUIRED.
004200* 2000-01-05  DRO  RS-0063  CLEAN RUN AFTER ROLLOVER WEEKEND.
004300* 2001-06-02  GMO  RS-0068  QUANTITY PARSER (320-PARSE-QUANTITY)
004400*                           NOW DEFAULTS TO 1 ON A BLANK OR
004500*                           NON-NUMERIC COLUMN INSTEAD OF
004600*                           REJECTING THE WHOLE LINE - SOME POS
004700*                           TERMINALS LEAVE THE QUANTITY COLUMN
004800*                           BLANK FOR A SINGLE-UNIT SALE.
004900* 2001-11-20  RTN  RS-0070  MONEY-FIELD PARSER NOW ROUNDS ON THE
005000*                           THIRD DECIMAL DIGIT INSTEAD OF JUST
005100*                           TRUNCATING - FINANCE AUDIT FINDING.
005200* 2003-09-30  RTN  RS-0047  FILE-NAME NOW CARRIED THROUGH TO
005300*                           RSDBMFEC SO A RELOAD REPLACES RATHER
005400*                           THAN DUPLICATES.
005500* 2004-02-11  RTN  RS-0081  SWITCHED ERROR BANNER TO RSEMSG.
005600* 2006-03-17  GMO  RS-0095  HEADER VALIDATION ADDED TO 300-READ-
005700*                           AND-CLEANSE-FILE AFTER A VENDOR
005800*                           EXTRACT CHANGE DROPPED A COLUMN
005900*                           SILENTLY AND MISALIGNED EVERY AMOUNT
006000*                           FOR A FULL NIGHT'S LOAD.
006100* 2009-08-04  LKW  RS-0112  RSRCPT-TABLE-AREA WIDENED FROM 500 TO
006200*                           1000 ENTRIES TO MATCH RSDBMFEC'S OWN
006300*                           LK-RSDBM-TABLE-AREA SIZING (SEE
006400*                           RS-0065 IN RSDBMFEC).
006500* 2012-06-14  LKW  RS-0151  RECOMPILED UNDER GNUCOBOL, NO SOURCE
006600*                           CHANGE.
006700*
006800******************************************************************
006900*
007000 IDENTIFICATION DIVISION.
007100 PROGRAM-ID. RSLOADFEC.
007200 AUTHOR. D. OSAGIEDE.
007300 INSTALLATION. MERCHANT SYSTEMS DIVISION.
007400 DATE-WRITTEN. 1983-04-11.
007500 DATE-COMPILED.
007600 SECURITY. NONE.
007700*
007800*PROGRAM DESCRIPTION:
007900*Drives the nightly load.  Discovers candidate CSV files off the
008000*raw directory-scan manifest (dated-directory and .CSV checks,
008100*warn-and-skip on anything that fails them, optional single-
008200*date parm-card filter), sorts survivors into date/name order,
008300*skips anything already posted clean, validates and cleanses
008400*what is left, calls RSDBMFEC to post it, and prints the run
008500*summary block.
008600*
008700 ENVIRONMENT DIVISION.
008800 CONFIGURATION SECTION.
008900 SPECIAL-NAMES.
009000     C01 IS TOP-OF-FORM.
009100*
009200 INPUT-OUTPUT SECTION.
009300*
009400 FILE-CONTROL.
009500*    PARM-CARD-FILE IS MARKED OPTIONAL - MOST NIGHTS THIS STEP
009600*    RUNS WITH NO PARM CARD AT ALL, AND A MISSING OPTIONAL FILE
009700*    IS NOT AN OPEN ERROR THE WAY A MISSING REQUIRED FILE WOULD
009800*    BE.
009900     SELECT OPTIONAL PARM-CARD-FILE ASSIGN TO PARMCARD
010000         ORGANIZATION IS SEQUENTIAL
010100         FILE STATUS IS WS-PARMFILE-SW.
010200*
010300*    RAW DIRECTORY SCAN OFF THE STEP AHEAD OF THIS ONE IN THE
010400*    JCL - ONE LINE PER FILE UNDER RSDATA, NOTHING VALIDATED.
010500     SELECT RSMANIFEST-FILE ASSIGN TO RSMANFST
010600         ORGANIZATION IS SEQUENTIAL
010700         FILE STATUS IS WS-MANFILE-SW.
010800*
010900     SELECT SORT-WORK-FILE ASSIGN TO RSSRTWK1.
011000*
011100*    GIVING FILE OF THE SORT - READ SEQUENTIALLY BY 100-LOAD-
011200*    ONE-CANDIDATE, ONE SURVIVING CANDIDATE PER RECORD.
011300     SELECT RSSORTED-FILE ASSIGN TO RSSRTOUT
011400         ORGANIZATION IS SEQUENTIAL
011500         FILE STATUS IS WS-SORTFILE-SW.
011600*
011700*    THE ASSIGN NAME HERE IS A DATA-NAME, NOT A LITERAL - THE
011800*    PHYSICAL FILE BEHIND THIS SELECT CHANGES WITH EVERY
011900*    CANDIDATE, SO THE NAME IS BUILT INTO WS-CSVIN-NAME BY
012000*    300-READ-AND-CLEANSE-FILE BEFORE EACH OPEN.
012100     SELECT RSCSV-INPUT ASSIGN TO WS-CSVIN-NAME
012200         ORGANIZATION IS LINE SEQUENTIAL
012300         FILE STATUS IS WS-CSVIN-SW.
012400*
012500 DATA DIVISION.
012600 FILE SECTION.
012700*--------------------------------------------------------------*
012800*    PARM-CARD-FILE IS THE OPTIONAL SINGLE-CARD OVERRIDE.  WHEN
012900*    THE OPERATOR SUBMITS A BACKFILL OR RERUN FOR ONE DATED
013000*    DIRECTORY ONLY, THIS CARD CARRIES THAT DATE.  NO CARD, OR
013100*    A CARD WITH A BLANK DATE, MEANS "LOAD WHATEVER THE NIGHTLY
013200*    MANIFEST TURNED UP" - THE NORMAL CASE.
013300*--------------------------------------------------------------*
013400 FD  PARM-CARD-FILE
013500     RECORDING MODE IS F
013600     RECORD CONTAINS 20 CHARACTERS
013700     DATA RECORD IS PARM-CARD-RECORD.
013800 01  PARM-CARD-RECORD.
013900     05  PARM-REQUESTED-DATE         PIC X(10).
014000     05  FILLER                      PIC X(10).
014100*
014200*--------------------------------------------------------------*
014300*    RSMANIFEST-FILE IS THE RAW OUTPUT OF THE DIRECTORY-SCAN
014400*    JCL STEP THAT RUNS AHEAD OF THIS PROGRAM - ONE LINE PER
014500*    FILE IT FOUND UNDER RSDATA, WITH NO VALIDATION APPLIED
014600*    WHATSOEVER.  A LINE HERE MAY NAME A DIRECTORY THAT IS NOT
014700*    DATE-FORMATTED, OR A FILE THAT IS NOT A .CSV - THAT IS
014800*    WHAT 070-DISCOVER-ONE-ENTRY SORTS OUT BEFORE ANYTHING
014900*    REACHES THE SORT STEP BELOW.
015000*--------------------------------------------------------------*
015100 FD  RSMANIFEST-FILE
015200     RECORDING MODE IS F
015300     RECORD CONTAINS 40 CHARACTERS
015400     DATA RECORD IS RSMANIFEST-RECORD.
015500 01  RSMANIFEST-RECORD.
015600     05  RSMANIFEST-DATE-DIR         PIC X(10).
015700     05  RSMANIFEST-FILE-NAME        PIC X(20).
015800     05  FILLER                      PIC X(10).
015900*
016000*--------------------------------------------------------------*
016100*    SORT-WORK-FILE IS THE SORT/MERGE WORK FILE BEHIND THE SORT
016200*    VERB IN 000-MAIN-PARA - SAME LAYOUT AS THE MANIFEST AND
016300*    THE SORTED OUTPUT, SINCE RELEASE AND RETURN JUST PASS THE
016400*    SAME 40 BYTES THROUGH IN DATE/NAME ORDER.
016500*--------------------------------------------------------------*
016600 SD  SORT-WORK-FILE
016700     RECORD CONTAINS 40 CHARACTERS.
016800 01  SORT-WORK-RECORD.
016900     05  SW-DATE-DIR                 PIC X(10).
017000     05  SW-FILE-NAME                PIC X(20).
017100     05  FILLER                      PIC X(10).
017200*
017300*--------------------------------------------------------------*
017400*    RSSORTED-FILE IS THE GIVING FILE OF THE SORT - THE
017500*    SURVIVING CANDIDATES FROM THE MANIFEST, IN DATE-DIRECTORY
017600*    THEN FILE-NAME ORDER, READ SEQUENTIALLY BY 100-LOAD-ONE-
017700*    CANDIDATE ONE FILE AT A TIME FOR THE REST OF THE RUN.
017800*--------------------------------------------------------------*
017900 FD  RSSORTED-FILE
018000     RECORDING MODE IS F
018100     RECORD CONTAINS 40 CHARACTERS
018200     DATA RECORD IS RSSORTED-RECORD.
018300 01  RSSORTED-RECORD.
018400     05  RSSORTED-DATE-DIR           PIC X(10).
018500     05  RSSORTED-FILE-NAME          PIC X(20).
018600     05  FILLER                      PIC X(10).
018700*
018800*--------------------------------------------------------------*
018900*    RSCSV-INPUT IS THE ACTUAL RECEIPT DETAIL FILE FOR ONE
019000*    STORE/REGISTER COMBINATION - THE FILE NAME BEHIND
019100*    WS-CSVIN-NAME IS BUILT FRESH FOR EACH CANDIDATE IN
019200*    300-READ-AND-CLEANSE-FILE BEFORE THE OPEN, SO THE SAME
019300*    SELECT CLAUSE SERVES EVERY FILE IN THE NIGHT'S WORKLIST.
019400*    RECORD IS VARYING BECAUSE THE DETAIL LINES DO NOT ALL
019500*    CARRY THE SAME NUMBER OF TRAILING BLANKS.
019600*--------------------------------------------------------------*
019700 FD  RSCSV-INPUT
019800     RECORD IS VARYING IN SIZE
019900     DATA RECORD IS RSCSV-INPUT-RECORD.
020000 01  RSCSV-INPUT-RECORD               PIC X(160).
020100*
020200 WORKING-STORAGE SECTION.
020300*
020400*--------------------------------------------------------------*
020500*    FILE STATUS BYTES AND PROCESS SWITCHES FOR EVERY FILE
020600*    THIS PROGRAM TOUCHES, PLUS THE TWO "IS THIS THING STILL
020700*    GOOD" FLAGS (WS-FILE-VALID-SW, WS-LINE-VALID-SW) THAT THE
020800*    VALIDATE AND CLEANSE PARAGRAPHS SET AND THE CALLERS TEST.
020900*--------------------------------------------------------------*
021000 01  WS-SWITCHES.
021100     05  WS-PARMFILE-SW              PIC X(02) VALUE SPACES.
021200         88  WS-PARMFILE-SUCCESS         VALUE '00'.
021300     05  WS-MANFILE-SW               PIC X(02) VALUE SPACES.
021400         88  WS-MANFILE-SUCCESS          VALUE '00'.
021500     05  WS-MANFILE-EOF-SW           PIC X(01) VALUE 'N'.
021600         88  WS-MANFILE-AT-EOF           VALUE 'Y'.
021700     05  WS-SORTFILE-SW              PIC X(02) VALUE SPACES.
021800         88  WS-SORTFILE-SUCCESS         VALUE '00'.
021900         88  WS-SORTFILE-EOF              VALUE '10'.
022000     05  WS-CSVIN-SW                 PIC X(02) VALUE SPACES.
022100         88  WS-CSVIN-SUCCESS            VALUE '00'.
022200         88  WS-CSVIN-EOF                 VALUE '10'.
022300     05  WS-CSVIN-EOF-SW             PIC X(01) VALUE 'N'.
022400         88  WS-CSVIN-AT-EOF              VALUE 'Y'.
022500     05  WS-FILE-VALID-SW            PIC X(01) VALUE 'Y'.
022600         88  WS-FILE-IS-VALID             VALUE 'Y'.
022700     05  WS-LINE-VALID-SW            PIC X(01) VALUE 'Y'.
022800         88  WS-LINE-IS-VALID             VALUE 'Y'.
022900     05  FILLER                      PIC X(05) VALUE SPACES.
023000*
023100* USED ONLY AS THE DIVISOR IN THE DELIBERATE DIVIDE-BY-ZERO OF
023200* 800-PROGRAM-FAILED - ITS CONTENT NEVER MATTERS, ONLY THAT IT
023300* IS ZERO WHEN THE DIVISION IS ATTEMPTED.
023400 01  WS-SORT-RETURN-CODE             PIC 9(02) COMP VALUE 0.
023500*
023600 01  WS-CURRENT-FILE-NAME            PIC X(20).
023700 01  WS-CURRENT-DATE-DIR             PIC X(10).
023800*
023900* OPTIONAL PARM-CARD DATE FILTER - BLANK MEANS LOAD EVERY DATED
024000* DIRECTORY THE MANIFEST TURNED UP.
024100 01  WS-REQUESTED-DATE               PIC X(10) VALUE SPACES.
024200*
024300*--------------------------------------------------------------*
024400* DISCOVER-TIME EXTENSION CHECK WORK - HOLDS THE TAIL END OF
024500* THE FILE NAME (UP TO 4 CHARACTERS) SO 070-DISCOVER-ONE-ENTRY
024600* CAN TEST FOR A .CSV EXTENSION WITHOUT UNSTRINGING THE WHOLE
024700* NAME - THE MANIFEST HAS NOT YET BEEN CHECKED FOR THE STORE/
024800* CASH NUMBER PATTERN AT THIS POINT, SO THE FULL 220-CHECK-
024900* FILE-NAME-PATTERN PARSE WOULD BE WASTED WORK HERE.
025000*--------------------------------------------------------------*
025100 01  WS-DW-WORK.
025200     05  WS-DW-NAME-LEN              PIC 9(02) COMP VALUE 0.
025300     05  WS-DW-EXT-TEXT              PIC X(04) VALUE SPACES.
025400     05  FILLER                      PIC X(04) VALUE SPACES.
025500 01  WS-CSVIN-NAME-BUILD.
025600     05  WS-CIN-DIR                  PIC X(06) VALUE 'RSDATA'.
025700     05  WS-CIN-SLASH1               PIC X(01) VALUE '/'.
025800     05  WS-CIN-DATE                 PIC X(10).
025900     05  WS-CIN-SLASH2               PIC X(01) VALUE '/'.
026000     05  WS-CIN-FILE                 PIC X(20).
026100 01  WS-CSVIN-NAME REDEFINES WS-CSVIN-NAME-BUILD
026200                                      PIC X(38).
026300*
026400*--------------------------------------------------------------*
026500* FILE-NAME-PATTERN WORK - <DIGITS>_<DIGITS>.CSV.  THE FIRST
026600* UNSTRING IN 220-CHECK-FILE-NAME-PATTERN SPLITS ON THE
026700* UNDERSCORE INTO WS-FNP-WORK; THE REDEFINES BELOW THEN LETS A
026800* SECOND UNSTRING ON THE PERIOD RE-SLICE THE SAME BYTES INTO
026900* THE CASH-REGISTER NUMBER AND THE EXTENSION WITHOUT A THIRD
027000* WORKING-STORAGE AREA.
027100*--------------------------------------------------------------*
027200* FILE-NAME-PATTERN WORK - <DIGITS>_<DIGITS>.CSV
027300 01  WS-FNP-WORK.
027400     05  WS-FNP-STORE-TEXT           PIC X(10).
027500     05  WS-FNP-REST-TEXT            PIC X(15).
027600 01  WS-FNP-REST-SPLIT REDEFINES WS-FNP-WORK.
027700     05  FILLER                      PIC X(10).
027800     05  WS-FNP-CASH-TEXT            PIC X(10).
027900     05  WS-FNP-EXT-TEXT             PIC X(05).
028000 01  WS-FNP-STORE-NUM                PIC 9(04).
028100 01  WS-FNP-CASH-NUM                 PIC 9(03).
028200*
028300*--------------------------------------------------------------*
028400* DATE-DIRECTORY VALIDATION WORK - THE DATED DIRECTORY NAME IS
028500* ALWAYS YYYY-MM-DD, SO A GROUP MOVE INTO THIS LAYOUT LINES THE
028600* DASHES UP WHERE 210-CHECK-DATE-DIR EXPECTS THEM WITHOUT ANY
028700* UNSTRING AT ALL.
028800*--------------------------------------------------------------*
028900* DATE-DIRECTORY VALIDATION WORK
029000 01  WS-DDV-WORK.
029100     05  WS-DDV-YYYY                 PIC X(04).
029200     05  WS-DDV-DASH1                PIC X(01).
029300     05  WS-DDV-MM                   PIC X(02).
029400     05  WS-DDV-DASH2                PIC X(01).
029500     05  WS-DDV-DD                   PIC X(02).
029600 01  WS-DDV-MM-N                     PIC 9(02).
029700 01  WS-DDV-DD-N                     PIC 9(02).
029800*
029900*--------------------------------------------------------------*
030000* HEADER VALIDATION - THE FIRST LINE OF EVERY CSV MUST MATCH
030100* WS-HEADER-EXPECTED EXACTLY, COLUMN ORDER AND ALL.  A FILE
030200* WHOSE EXTRACT LAYOUT CHANGED UPSTREAM (A DROPPED OR REORDERED
030300* COLUMN) FAILS HERE RATHER THAN SILENTLY MISREADING EVERY
030400* DETAIL LINE THAT FOLLOWS.
030500*--------------------------------------------------------------*
030600* HEADER VALIDATION
030700 01  WS-HEADER-EXPECTED               PIC X(42) VALUE
030800     'doc_id,item,category,amount,price,discount'.
030900 01  WS-HEADER-GOT                    PIC X(42).
031000*
031100*--------------------------------------------------------------*
031200* DETAIL-LINE PARSE WORK - ONE SET OF FIELDS, REUSED FOR EVERY
031300* LINE OF EVERY CANDIDATE FILE.  310-CLEANSE-ONE-LINE UNSTRINGS
031400* THE RAW CSV TEXT STRAIGHT INTO THESE BEFORE ANY VALIDATION -
031500* THE QUANTITY/PRICE/DISCOUNT COLUMNS ARE STILL TEXT HERE AND
031600* ONLY BECOME NUMBERS AFTER 320/330 HAVE RUN.
031700*--------------------------------------------------------------*
031800* DETAIL-LINE PARSE WORK
031900 01  WS-PARSE-FIELDS.
032000     05  WS-PF-DOC-ID                PIC X(20).
032100     05  WS-PF-ITEM                  PIC X(30).
032200     05  WS-PF-CATEGORY              PIC X(20).
032300     05  WS-PF-QUANTITY-TEXT         PIC X(08).
032400     05  WS-PF-PRICE-TEXT            PIC X(12).
032500     05  WS-PF-DISCOUNT-TEXT         PIC X(12).
032600*
032700*--------------------------------------------------------------*
032800* MONEY-FIELD PARSE WORK - SHARED BY BOTH 330-PARSE-MONEY-FIELD
032900* CALLS IN 310-CLEANSE-ONE-LINE (ONCE FOR UNIT PRICE, ONCE FOR
033000* DISCOUNT AMOUNT).  THE CALLER MOVES THE RAW TEXT INTO
033100* WS-MP-RAW-TEXT AND READS THE ANSWER BACK OUT OF WS-MP-RESULT
033200* - NOTHING ELSE IN THIS GROUP SURVIVES BETWEEN CALLS.
033300*--------------------------------------------------------------*
033400 01  WS-MP-RAW-TEXT                   PIC X(12).
033500 01  WS-MONEY-PARSE-WORK.
033600     05  WS-MP-INT-TEXT              PIC X(08).
033700     05  WS-MP-FRAC-TEXT             PIC X(06).
033800     05  WS-MP-INT-NUM               PIC 9(08).
033900     05  WS-MP-INT-LEN               PIC 9(02) COMP.
034000     05  WS-MP-FRAC-LEN              PIC 9(02) COMP.
034100     05  WS-MP-FRAC-NUM              PIC 9(06).
034200     05  WS-MP-POWER-OF-TEN          PIC 9(07) COMP.
034300     05  WS-MP-RESULT                PIC S9(05)V99.
034400     05  WS-MP-DEFAULTED-SW          PIC X(01).
034500*
034600*--------------------------------------------------------------*
034700* POWERS-OF-TEN LOOKUP - THIS COMPILER LEVEL HAS NO FUNCTION
034800* MOD OR FUNCTION ROUND TO FALL BACK ON, SO 330-PARSE-MONEY-
034900* FIELD SCALES A FRACTION OF 1-6 DIGITS BACK DOWN TO HUNDREDTHS
035000* BY DIVIDING BY THE ENTRY AT THE FRACTION'S OWN LENGTH.  SIX
035100* ENTRIES COVERS EVERY FRACTION LENGTH THE CSV EXTRACT CAN
035200* PRODUCE GIVEN THE SIZE OF WS-MP-FRAC-TEXT.
035300*--------------------------------------------------------------*
035400 01  WS-POWERS-OF-TEN-LIST.
035500     05  FILLER                      PIC 9(07) COMP VALUE 10.
035600     05  FILLER                      PIC 9(07) COMP VALUE 100.
035700     05  FILLER                      PIC 9(07) COMP VALUE 1000.
035800     05  FILLER                      PIC 9(07) COMP VALUE 10000.
035900     05  FILLER                      PIC 9(07) COMP VALUE 100000.
036000     05  FILLER                      PIC 9(07) COMP VALUE 1000000.
036100 01  WS-POWERS-OF-TEN-TABLE REDEFINES WS-POWERS-OF-TEN-LIST.
036200     05  WS-POWER-ENTRY              PIC 9(07) COMP
036300                                      OCCURS 6 TIMES.
036400*
036500*--------------------------------------------------------------*
036600* QUANTITY PARSE WORK - 320-PARSE-QUANTITY'S OWN SMALL WORK
036700* AREA, SEPARATE FROM WS-MONEY-PARSE-WORK BECAUSE QUANTITY IS
036800* A WHOLE NUMBER WITH NO FRACTION TO SPLIT OUT.
036900*--------------------------------------------------------------*
037000 01  WS-QUANTITY-PARSE-WORK.
037100     05  WS-QP-RAW-TEXT              PIC X(08).
037200     05  WS-QP-INT-TEXT              PIC X(08).
037300     05  WS-QP-INT-LEN               PIC 9(02) COMP.
037400     05  WS-QP-RESULT                PIC 9(03).
037500*
037600* COUNTS THE CLEAN (VALIDATED) LINES BUILT IN RSRCPT-TABLE-AREA
037700* FOR THE CANDIDATE FILE CURRENTLY BEING READ - RESET TO ZERO
037800* AT THE TOP OF EACH 100-LOAD-ONE-CANDIDATE PASS AND CARRIED
037900* INTO WS-DBM-RECORD-COUNT WHEN 400-POST-CLEAN-RECORDS CALLS
038000* RSDBMFEC.
038100 01  WS-CLEAN-LINE-COUNT             PIC 9(04) COMP VALUE 0.
038200*
038300*--------------------------------------------------------------*
038400* RECEIPT WORK TABLE PASSED TO RSDBMFEC BY REFERENCE - HOLDS
038500* EVERY CLEAN DETAIL LINE FOR ONE CANDIDATE FILE AT ONCE SO THE
038600* SUBPROGRAM CAN POST THEM AS ONE ALL-OR-NOTHING UNIT.  1000
038700* ENTRIES IS COMFORTABLY ABOVE THE LARGEST SINGLE-REGISTER
038800* DAILY CSV SEEN IN PRODUCTION; 310-CLEANSE-ONE-LINE INDEXES
038900* INTO IT WITH WS-RCPT-TBL-IX, ONE SLOT PER CLEAN LINE.
039000*--------------------------------------------------------------*
039100 01  RSRCPT-TABLE-AREA.
039200     05  RSRCPT-TABLE-ENTRY OCCURS 1000 TIMES
039300                             INDEXED BY WS-RCPT-TBL-IX.
039400         10  TBL-DOC-ID               PIC X(20).
039500         10  TBL-ITEM                 PIC X(30).
039600         10  TBL-CATEGORY             PIC X(20).
039700         10  TBL-QUANTITY             PIC 9(03).
039800         10  TBL-UNIT-PRICE           PIC S9(05)V99.
039900         10  TBL-DISCOUNT-AMOUNT      PIC S9(05)V99.
040000         10  TBL-STORE-ID             PIC 9(04).
040100         10  TBL-CASH-ID              PIC 9(03).
040200         10  TBL-RECEIPT-DATE         PIC X(10).
040300         10  TBL-FILE-NAME            PIC X(20).
040400         10  FILLER                   PIC X(10).
040500*
040600*--------------------------------------------------------------*
040700* RUN SUMMARY COUNTERS - ACCUMULATED ACROSS EVERY CANDIDATE IN
040800* THE NIGHT'S WORKLIST AND PRINTED ONCE, AT THE END OF THE RUN,
040900* BY 900-REPORT-RUN-SUMMARY.  WS-RS-PROCESSED COUNTS FILES
041000* RSDBMFEC ACCEPTED, NOT INDIVIDUAL RECEIPT LINES.
041100*--------------------------------------------------------------*
041200 01  WS-RUN-SUMMARY.
041300     05  WS-RS-PROCESSED             PIC 9(05) COMP VALUE 0.
041400     05  WS-RS-ERRORS                PIC 9(05) COMP VALUE 0.
041500     05  WS-RS-TOTAL-RECORDS         PIC 9(07) COMP VALUE 0.
041600*
041700* START AND END WALL-CLOCK TIME OF THE WHOLE RUN, TAKEN ONCE
041800* EACH AT THE TOP AND BOTTOM OF 000-MAIN-PARA - NOT PER FILE -
041900* SO 900-REPORT-RUN-SUMMARY CAN COMPUTE A SINGLE ELAPSED TIME.
042000 01  WS-RUN-START-TIME.
042100     05  WS-RST-HH                   PIC 9(02).
042200     05  WS-RST-MN                   PIC 9(02).
042300     05  WS-RST-SS                   PIC 9(02).
042400     05  WS-RST-HS                   PIC 9(02).
042500 01  WS-RUN-END-TIME.
042600     05  WS-RET-HH                   PIC 9(02).
042700     05  WS-RET-MN                   PIC 9(02).
042800     05  WS-RET-SS                   PIC 9(02).
042900     05  WS-RET-HS                   PIC 9(02).
043000 01  WS-RUN-ELAPSED-SECONDS          PIC 9(06) COMP VALUE 0.
043100*
043200*--------------------------------------------------------------*
043300* LINKAGE-STYLE AREA PASSED TO RSDBMFEC - DECLARED IN W/S HERE
043400* BECAUSE RSLOADFEC IS THE CALLER, NOT THE CALLED PROGRAM.  THE
043500* SAME SIX ITEMS ARE USED FOR BOTH CALLS RSLOADFEC MAKES - THE
043600* FUNCTION 'I' IDEMPOTENCE CHECK IN 100-LOAD-ONE-CANDIDATE AND
043700* THE FUNCTION 'S' SAVE IN 400-POST-CLEAN-RECORDS - ONLY THE
043800* FUNCTION CODE AND RECORD COUNT DIFFER BETWEEN THE TWO.
043900*--------------------------------------------------------------*
044000* LINKAGE-STYLE AREA PASSED TO RSDBMFEC - DECLARED IN W/S HERE
044100* BECAUSE RSLOADFEC IS THE CALLER, NOT THE CALLED PROGRAM.
044200 01  WS-DBM-FUNCTION-CODE            PIC X(01).
044300 01  WS-DBM-FILE-NAME                PIC X(20).
044400 01  WS-DBM-RECORD-COUNT             PIC 9(06) COMP.
044500 01  WS-DBM-RETURN-CODE              PIC X(01).
044600     88  WS-DBM-SUCCESS                  VALUE 'S'.
044700     88  WS-DBM-ERROR                    VALUE 'E'.
044800     88  WS-DBM-ALREADY-DONE             VALUE 'A'.
044900 01  WS-DBM-ERROR-MESSAGE            PIC X(200).
045000*
045100     COPY RSEMSG.
045200*
045300 PROCEDURE DIVISION.
045400*
045500*--------------------------------------------------------------*
045600*    000-MAIN-PARA DRIVES THE WHOLE NIGHTLY RUN:  READ THE
045700*    OPTIONAL PARM CARD, SORT THE MANIFEST INTO DATE/NAME ORDER
045800*    (DISCOVERING AND FILTERING CANDIDATES AS PART OF THE SORT'S
045900*    OWN INPUT PROCEDURE), THEN WALK THE SORTED OUTPUT ONE
046000*    CANDIDATE FILE AT A TIME UNTIL END OF FILE, AND FINISH WITH
046100*    THE RUN-SUMMARY REPORT.  A SORTFILE OPEN FAILURE IS FATAL -
046200*    THERE IS NOTHING LEFT TO LOAD WITHOUT IT.
046300*--------------------------------------------------------------*
046400 000-MAIN-PARA.
046500*
046600     ACCEPT WS-RUN-START-TIME FROM TIME.
046700     DISPLAY "RSLOADFEC - NIGHTLY RECEIPT LOAD STARTING".
046800*
046900     PERFORM 050-READ-PARM-CARD THRU 059-EXIT.
047000*
047100*    NO SD RECORD REACHES THE SORT AT ALL UNLESS IT ALREADY
047200*    PASSED 070-DISCOVER-ONE-ENTRY'S DATED-DIRECTORY AND .CSV-
047300*    EXTENSION CHECKS - THE INPUT PROCEDURE BELOW DOES ITS OWN
047400*    RELEASING, SO THIS SORT HAS NO USING CLAUSE.
047500     SORT SORT-WORK-FILE
047600         ON ASCENDING KEY SW-DATE-DIR SW-FILE-NAME
047700         INPUT PROCEDURE IS 060-DISCOVER-WORKLIST THRU 069-EXIT
047800         GIVING RSSORTED-FILE.
047900*
048000*    RSSORTED-FILE IS OPENED HERE, ONCE, AND STAYS OPEN FOR THE
048100*    REST OF THE RUN - 100-LOAD-ONE-CANDIDATE READS IT ONE
048200*    RECORD AT A TIME BELOW.
048300     OPEN INPUT RSSORTED-FILE.
048400     IF NOT WS-SORTFILE-SUCCESS
048500         DISPLAY "RSSORTED-FILE OPEN ERROR - WS-SORTFILE-SW="
048600                 WS-SORTFILE-SW
048700         PERFORM 800-PROGRAM-FAILED THRU 809-EXIT
048800     END-IF.
048900*
049000*    ONE PASS OF THIS PERFORM LOADS AT MOST ONE CANDIDATE FILE -
049100*    A SKIP, A VALIDATION FAILURE, OR A SUCCESSFUL POST ALL
049200*    RETURN CONTROL HERE TO PICK UP THE NEXT SORTED RECORD.
049300     PERFORM 100-LOAD-ONE-CANDIDATE THRU 199-EXIT
049400         UNTIL WS-SORTFILE-EOF.
049500*
049600     CLOSE RSSORTED-FILE.
049700     ACCEPT WS-RUN-END-TIME FROM TIME.
049800     PERFORM 900-REPORT-RUN-SUMMARY THRU 909-EXIT.
049900     STOP RUN.
050000*
050100*--------------------------------------------------------------*
050200*    050-READ-PARM-CARD RUNS ONCE, BEFORE THE SORT, SO THE
050300*    REQUESTED DATE (IF ANY) IS ALREADY IN WS-REQUESTED-DATE
050400*    WHEN 070-DISCOVER-ONE-ENTRY NEEDS TO FILTER ON IT.
050500*--------------------------------------------------------------*
050600 050-READ-PARM-CARD.
050700*
050800*    OPTIONAL SINGLE-DATE FILTER FOR RERUN/BACKFILL JOBS - NO
050900*    CARD (OR A BLANK ONE) MEANS LOAD EVERY DATED DIRECTORY THE
051000*    MANIFEST TURNS UP.
051100     MOVE SPACES TO PARM-CARD-RECORD.
051200     MOVE SPACES TO WS-REQUESTED-DATE.
051300*    A MISSING PARM-CARD-FILE IS NOT AN OPEN ERROR SINCE IT IS
051400*    DECLARED OPTIONAL IN FILE-CONTROL - THE ELSE BRANCH BELOW
051500*    IS THE NORMAL, EVERY-NIGHT PATH.
051600     OPEN INPUT PARM-CARD-FILE.
051700     IF WS-PARMFILE-SUCCESS
051800         READ PARM-CARD-FILE
051900             AT END MOVE SPACES TO PARM-CARD-RECORD
052000         END-READ
052100         CLOSE PARM-CARD-FILE
052200         MOVE PARM-REQUESTED-DATE TO WS-REQUESTED-DATE
052300     ELSE
052400         DISPLAY "NO PARM CARD SUPPLIED - LOADING ALL DATED DIRS"
052500     END-IF.
052600 059-EXIT.
052700     EXIT.
052800*
052900 060-DISCOVER-WORKLIST.
053000*
053100*    SORT INPUT PROCEDURE - DISCOVER HAPPENS HERE.  RSMANIFEST-
053200*    FILE IS THE RAW DIRECTORY SCAN THE JCL STEP AHEAD OF THIS
053300*    ONE HANDS US - ONE LINE PER FILE UNDER RSDATA, NOTHING
053400*    VALIDATED YET.  WE OPEN IT OURSELVES AND RELEASE ONLY THE
053500*    CANDIDATES THAT SURVIVE 070-DISCOVER-ONE-ENTRY'S CHECKS.
053600     OPEN INPUT RSMANIFEST-FILE.
053700     IF NOT WS-MANFILE-SUCCESS
053800         DISPLAY "RSMANIFEST-FILE OPEN ERROR - WS-MANFILE-SW="
053900                 WS-MANFILE-SW
054000         PERFORM 800-PROGRAM-FAILED THRU 809-EXIT
054100     END-IF.
054200*
054300*    RSMANIFEST-FILE'S OPEN FAILING HERE IS FATAL - THERE IS NO
054400*    WORKLIST TO DISCOVER WITHOUT IT - SO 800-PROGRAM-FAILED
054500*    ABENDS THE RUN RATHER THAN SKIPPING THE WHOLE NIGHT SILENTLY.
054600     MOVE 'N' TO WS-MANFILE-EOF-SW.
054700     READ RSMANIFEST-FILE
054800         AT END SET WS-MANFILE-AT-EOF TO TRUE
054900     END-READ.
055000     PERFORM 070-DISCOVER-ONE-ENTRY THRU 079-EXIT
055100         UNTIL WS-MANFILE-AT-EOF.
055200     CLOSE RSMANIFEST-FILE.
055300 069-EXIT.
055400     EXIT.
055500*
055600 070-DISCOVER-ONE-ENTRY.
055700*
055800*    VALIDATES ONE RAW MANIFEST LINE AND RELEASES IT TO THE SORT
055900*    ONLY IF IT SURVIVES EVERY DISCOVER-TIME CHECK - A DATED
056000*    PARENT DIRECTORY, A .CSV EXTENSION, AND (WHEN THE PARM
056100*    CARD ASKED FOR ONE) THE REQUESTED SINGLE DATE.  ANYTHING
056200*    OUTSIDE A DATED DIRECTORY OR WITHOUT A .CSV EXTENSION IS
056300*    SKIPPED WITH A WARNING ON THE OPERATOR CONSOLE.
056400     MOVE RSMANIFEST-DATE-DIR  TO WS-CURRENT-DATE-DIR.
056500     MOVE RSMANIFEST-FILE-NAME TO WS-CURRENT-FILE-NAME.
056600     SET WS-FILE-IS-VALID TO TRUE.
056700*
056800     PERFORM 210-CHECK-DATE-DIR THRU 219-EXIT.
056900     IF NOT WS-FILE-IS-VALID
057000         DISPLAY "DISCOVER - SKIPPING, NOT A DATED DIRECTORY - "
057100                 WS-CURRENT-DATE-DIR "/" WS-CURRENT-FILE-NAME
057200         GO TO 078-ADVANCE-TO-NEXT-ENTRY
057300     END-IF.
057400*
057500*    TALLY THE NON-BLANK LENGTH OF THE FILE NAME SO THE LAST 4
057600*    CHARACTERS - WHERE A .CSV EXTENSION WOULD SIT - CAN BE
057700*    PULLED OUT BY REFERENCE MODIFICATION WITHOUT AN UNSTRING.
057800*    THIS IS A CHEAPER CHECK THAN THE FULL FILE-NAME-PATTERN
057900*    PARSE IN 220-CHECK-FILE-NAME-PATTERN, WHICH RUNS LATER AT
058000*    VALIDATE TIME - ALL DISCOVER TIME NEEDS TO KNOW IS "IS THIS
058100*    EVEN WORTH SORTING".
058200     MOVE 0 TO WS-DW-NAME-LEN.
058300     INSPECT WS-CURRENT-FILE-NAME TALLYING WS-DW-NAME-LEN
058400         FOR CHARACTERS BEFORE INITIAL SPACE.
058500     MOVE SPACES TO WS-DW-EXT-TEXT.
058600     IF WS-DW-NAME-LEN > 4
058700         MOVE WS-CURRENT-FILE-NAME(WS-DW-NAME-LEN - 3 : 4)
058800             TO WS-DW-EXT-TEXT
058900     END-IF.
059000*    CASE-FOLD BEFORE THE COMPARE - THE DIRECTORY SCAN DOES NOT
059100*    GUARANTEE UPPERCASE FILE NAMES.
059200     INSPECT WS-DW-EXT-TEXT CONVERTING
059300         'csv' TO 'CSV'.
059400     IF WS-DW-EXT-TEXT NOT = '.CSV'
059500         DISPLAY "DISCOVER - SKIPPING, NOT A .CSV FILE - "
059600                 WS-CURRENT-DATE-DIR "/" WS-CURRENT-FILE-NAME
059700         GO TO 078-ADVANCE-TO-NEXT-ENTRY
059800     END-IF.
059900*
060000*    THE PARM-CARD DATE FILTER IS QUIET, NOT A WARNING - A FILE
060100*    OUTSIDE THE REQUESTED DATE IS NOT BAD DATA, JUST NOT PART
060200*    OF TONIGHT'S RERUN SCOPE.
060300     IF WS-REQUESTED-DATE NOT = SPACES
060400             AND WS-CURRENT-DATE-DIR NOT = WS-REQUESTED-DATE
060500         GO TO 078-ADVANCE-TO-NEXT-ENTRY
060600     END-IF.
060700*
060800*    SURVIVED EVERY DISCOVER-TIME CHECK - RELEASE IT TO THE SORT
060900*    FOR 220-CHECK-FILE-NAME-PATTERN TO VALIDATE PROPERLY LATER.
061000     MOVE SPACES TO SORT-WORK-RECORD.
061100     MOVE WS-CURRENT-DATE-DIR  TO SW-DATE-DIR.
061200     MOVE WS-CURRENT-FILE-NAME TO SW-FILE-NAME.
061300     RELEASE SORT-WORK-RECORD.
061400 078-ADVANCE-TO-NEXT-ENTRY.
061500     READ RSMANIFEST-FILE
061600         AT END SET WS-MANFILE-AT-EOF TO TRUE
061700     END-READ.
061800 079-EXIT.
061900     EXIT.
062000*
062100*--------------------------------------------------------------*
062200*    100-LOAD-ONE-CANDIDATE READS ONE SORTED CANDIDATE AND
062300*    DRIVES IT THROUGH IDEMPOTENCE CHECK, VALIDATION, CLEANSE
062400*    AND POST - BAILING OUT AT THE FIRST STEP THAT SAYS NO.
062500*    EVERY BAILOUT GOES TO 199-EXIT WITHOUT CALLING RSDBMFEC'S
062600*    SAVE FUNCTION, SO A SKIPPED FILE NEVER TOUCHES THE DATA.
062700*--------------------------------------------------------------*
062800 100-LOAD-ONE-CANDIDATE.
062900*
063000     READ RSSORTED-FILE
063100         AT END SET WS-SORTFILE-EOF TO TRUE
063200     END-READ.
063300     IF WS-SORTFILE-EOF
063400         GO TO 199-EXIT
063500     END-IF.
063600*
063700     MOVE RSSORTED-DATE-DIR  TO WS-CURRENT-DATE-DIR.
063800     MOVE RSSORTED-FILE-NAME TO WS-CURRENT-FILE-NAME.
063900     SET WS-FILE-IS-VALID TO TRUE.
064000     MOVE 0 TO WS-CLEAN-LINE-COUNT.
064100*
064200*    FUNCTION 'I' IS THE IDEMPOTENCE CHECK ADDED BY RS-0044 -
064300*    RSRCPT-TABLE-AREA IS NOT USED ON THIS CALL, BUT IT IS STILL
064400*    PASSED BECAUSE RSDBMFEC'S CALLING INTERFACE IS FIXED AND THE
064500*    SAME REGARDLESS OF WHICH FUNCTION CODE IS REQUESTED.
064600     MOVE WS-CURRENT-FILE-NAME TO WS-DBM-FILE-NAME.
064700     MOVE 'I' TO WS-DBM-FUNCTION-CODE.
064800     CALL 'RSDBMFEC' USING WS-DBM-FUNCTION-CODE
064900                           WS-DBM-FILE-NAME
065000                           WS-DBM-RECORD-COUNT
065100                           WS-DBM-RETURN-CODE
065200                           WS-DBM-ERROR-MESSAGE
065300                           RSRCPT-TABLE-AREA.
065400     IF WS-DBM-ALREADY-DONE
065500         DISPLAY "ALREADY PROCESSED - " WS-CURRENT-FILE-NAME
065600         GO TO 199-EXIT
065700     END-IF.
065800*
065900*    VALIDATION, CLEANSE AND POST ONLY RUN FOR A FILE THE
066000*    IDEMPOTENCE CHECK HAS NOT ALREADY SEEN - REPROCESSING A
066100*    SUCCESSFULLY-POSTED FILE WOULD DOUBLE ITS RECEIPT LINES.
066200     PERFORM 200-VALIDATE-CANDIDATE THRU 209-EXIT.
066300     IF NOT WS-FILE-IS-VALID
066400         DISPLAY "SKIPPED (VALIDATION) - " WS-CURRENT-FILE-NAME
066500         GO TO 199-EXIT
066600     END-IF.
066700*
066800     PERFORM 300-READ-AND-CLEANSE-FILE THRU 309-EXIT.
066900     IF NOT WS-FILE-IS-VALID OR WS-CLEAN-LINE-COUNT = 0
067000         DISPLAY "SKIPPED (NO CLEAN RECORDS) - "
067100                 WS-CURRENT-FILE-NAME
067200         GO TO 199-EXIT
067300     END-IF.
067400*
067500     PERFORM 400-POST-CLEAN-RECORDS THRU 409-EXIT.
067600 199-EXIT.
067700     EXIT.
067800*
067900*--------------------------------------------------------------*
068000*    200-VALIDATE-CANDIDATE RE-RUNS THE DATE-DIRECTORY CHECK
068100*    (ALREADY PASSED ONCE AT DISCOVER TIME, BUT CHEAP TO CONFIRM
068200*    AGAIN HERE) AND THEN THE FULL STORE/CASH FILE-NAME PATTERN
068300*    CHECK THAT DISCOVER TIME DID NOT NEED.  EITHER FAILURE
068400*    LEAVES WS-FILE-IS-VALID SET TO FALSE FOR THE CALLER.
068500*--------------------------------------------------------------*
068600 200-VALIDATE-CANDIDATE.
068700*
068800     SET WS-FILE-IS-VALID TO TRUE.
068900*
069000     PERFORM 210-CHECK-DATE-DIR THRU 219-EXIT.
069100     IF NOT WS-FILE-IS-VALID
069200         GO TO 209-EXIT
069300     END-IF.
069400*
069500     PERFORM 220-CHECK-FILE-NAME-PATTERN THRU 229-EXIT.
069600 209-EXIT.
069700     EXIT.
069800*
069900*--------------------------------------------------------------*
070000*    210-CHECK-DATE-DIR CONFIRMS THE DATED DIRECTORY NAME IS
070100*    GENUINELY YYYY-MM-DD - THE DASHES IN THE RIGHT PLACES, ALL
070200*    THREE PIECES NUMERIC, AND THE MONTH/DAY WITHIN RANGE.  IT
070300*    DOES NOT CHECK THAT THE DAY EXISTS IN THE GIVEN MONTH (NO
070400*    FEBRUARY-30 TRAP) - THAT LEVEL OF CALENDAR CHECKING WAS
070500*    JUDGED NOT WORTH THE CODE FOR A DIRECTORY NAME THE UPSTREAM
070600*    SCAN STEP ALREADY BUILT FROM A REAL SYSTEM DATE.
070700*--------------------------------------------------------------*
070800 210-CHECK-DATE-DIR.
070900*
071000     MOVE WS-CURRENT-DATE-DIR TO WS-DDV-WORK.
071100     IF WS-DDV-DASH1 NOT = '-' OR WS-DDV-DASH2 NOT = '-'
071200         SET WS-FILE-IS-VALID TO FALSE
071300         DISPLAY "BAD DATE DIRECTORY - " WS-CURRENT-DATE-DIR
071400         GO TO 219-EXIT
071500     END-IF.
071600     IF WS-DDV-YYYY NOT NUMERIC OR WS-DDV-MM NOT NUMERIC
071700             OR WS-DDV-DD NOT NUMERIC
071800         SET WS-FILE-IS-VALID TO FALSE
071900         DISPLAY "BAD DATE DIRECTORY - " WS-CURRENT-DATE-DIR
072000         GO TO 219-EXIT
072100     END-IF.
072200     MOVE WS-DDV-MM TO WS-DDV-MM-N.
072300     MOVE WS-DDV-DD TO WS-DDV-DD-N.
072400     IF WS-DDV-MM-N < 1 OR WS-DDV-MM-N > 12
072500             OR WS-DDV-DD-N < 1 OR WS-DDV-DD-N > 31
072600         SET WS-FILE-IS-VALID TO FALSE
072700         DISPLAY "BAD DATE DIRECTORY - " WS-CURRENT-DATE-DIR
072800     END-IF.
072900 219-EXIT.
073000     EXIT.
073100*
073200*--------------------------------------------------------------*
073300*    220-CHECK-FILE-NAME-PATTERN CONFIRMS THE FILE NAME IS
073400*    <STORE>_<CASH>.CSV - BOTH NUMBER PIECES NUMERIC AND THE
073500*    EXTENSION CASE-FOLDED TO CSV - AND, ON SUCCESS, LEAVES THE
073600*    STORE AND CASH NUMBERS IN WS-FNP-STORE-NUM/WS-FNP-CASH-NUM
073700*    FOR 310-CLEANSE-ONE-LINE TO STAMP ONTO EVERY RECEIPT ROW IT
073800*    BUILDS FROM THIS FILE.
073900*--------------------------------------------------------------*
074000 220-CHECK-FILE-NAME-PATTERN.
074100*
074200     MOVE SPACES TO WS-FNP-WORK.
074300     UNSTRING WS-CURRENT-FILE-NAME DELIMITED BY '_'
074400         INTO WS-FNP-STORE-TEXT WS-FNP-REST-TEXT.
074500     IF WS-FNP-STORE-TEXT NOT NUMERIC
074600         SET WS-FILE-IS-VALID TO FALSE
074700         DISPLAY "BAD FILE NAME - " WS-CURRENT-FILE-NAME
074800         GO TO 229-EXIT
074900     END-IF.
075000*
075100     UNSTRING WS-FNP-REST-TEXT DELIMITED BY '.'
075200         INTO WS-FNP-CASH-TEXT WS-FNP-EXT-TEXT.
075300     IF WS-FNP-CASH-TEXT NOT NUMERIC
075400         SET WS-FILE-IS-VALID TO FALSE
075500         DISPLAY "BAD FILE NAME - " WS-CURRENT-FILE-NAME
075600         GO TO 229-EXIT
075700     END-IF.
075800*
075900     INSPECT WS-FNP-EXT-TEXT CONVERTING
076000         'csv' TO 'CSV'.
076100     IF WS-FNP-EXT-TEXT(1:3) NOT = 'CSV'
076200         SET WS-FILE-IS-VALID TO FALSE
076300         DISPLAY "BAD FILE EXTENSION - " WS-CURRENT-FILE-NAME
076400         GO TO 229-EXIT
076500     END-IF.
076600*
076700     MOVE WS-FNP-STORE-TEXT TO WS-FNP-STORE-NUM.
076800     MOVE WS-FNP-CASH-TEXT  TO WS-FNP-CASH-NUM.
076900 229-EXIT.
077000     EXIT.
077100*
077200*--------------------------------------------------------------*
077300*    300-READ-AND-CLEANSE-FILE BUILDS THE PHYSICAL CSV PATH,
077400*    OPENS IT, CONFIRMS THE HEADER LINE MATCHES THE EXPECTED
077500*    COLUMN LIST EXACTLY, AND THEN DRIVES 310-CLEANSE-ONE-LINE
077600*    OVER EVERY DETAIL LINE UNTIL END OF FILE.  AN EMPTY FILE
077700*    (NOTHING PAST WHAT WOULD BE THE HEADER) OR A HEADER THAT
077800*    DOES NOT MATCH FAILS THE WHOLE FILE BEFORE A SINGLE DETAIL
077900*    LINE IS READ - THERE IS NO PARTIAL-FILE SALVAGE HERE, ONLY
078000*    LINE-BY-LINE SALVAGE ONCE THE HEADER HAS PASSED.
078100*--------------------------------------------------------------*
078200 300-READ-AND-CLEANSE-FILE.
078300*
078400     MOVE 'N' TO WS-CSVIN-EOF-SW.
078500     MOVE WS-CURRENT-DATE-DIR  TO WS-CIN-DATE.
078600     MOVE WS-CURRENT-FILE-NAME TO WS-CIN-FILE.
078700*
078800     OPEN INPUT RSCSV-INPUT.
078900     IF NOT WS-CSVIN-SUCCESS
079000         SET WS-FILE-IS-VALID TO FALSE
079100         DISPLAY "CSV OPEN ERROR - " WS-CURRENT-FILE-NAME
079200         GO TO 309-EXIT
079300     END-IF.
079400*
079500     READ RSCSV-INPUT
079600         AT END SET WS-CSVIN-AT-EOF TO TRUE
079700     END-READ.
079800     IF WS-CSVIN-AT-EOF
079900         SET WS-FILE-IS-VALID TO FALSE
080000         DISPLAY "EMPTY FILE - " WS-CURRENT-FILE-NAME
080100         CLOSE RSCSV-INPUT
080200         GO TO 309-EXIT
080300     END-IF.
080400*
080500*    REFERENCE-MODIFIES THE FIRST 42 BYTES OF WHATEVER THE FIRST
080600*    READ RETURNED - THE HEADER LINE, NOT A DETAIL LINE - AND
080700*    COMPARES IT CHARACTER FOR CHARACTER TO THE EXPECTED COLUMN
080800*    LIST BUILT INTO THE PROGRAM (SEE RS-0095).
080900     MOVE RSCSV-INPUT-RECORD(1:42) TO WS-HEADER-GOT.
081000     IF WS-HEADER-GOT NOT = WS-HEADER-EXPECTED
081100         SET WS-FILE-IS-VALID TO FALSE
081200         DISPLAY "MISSING REQUIRED COLUMN - "
081300                 WS-CURRENT-FILE-NAME
081400         CLOSE RSCSV-INPUT
081500         GO TO 309-EXIT
081600     END-IF.
081700*
081800     READ RSCSV-INPUT
081900         AT END SET WS-CSVIN-AT-EOF TO TRUE
082000     END-READ.
082100*
082200     PERFORM 310-CLEANSE-ONE-LINE THRU 319-EXIT
082300         UNTIL WS-CSVIN-AT-EOF.
082400*
082500     CLOSE RSCSV-INPUT.
082600 309-EXIT.
082700     EXIT.
082800*
082900*--------------------------------------------------------------*
083000*    310-CLEANSE-ONE-LINE IS THE WORKHORSE OF THE LOAD - ONE
083100*    CALL PER CSV DETAIL LINE.  IT SPLITS THE SIX COLUMNS ON
083200*    THE COMMA, REJECTS A LINE WITH A BLANK DOC-ID OR ITEM
083300*    OUTRIGHT, HANDS THE QUANTITY AND THE TWO MONEY COLUMNS OFF
083400*    TO 320/330 FOR NUMERIC CONVERSION, THEN REJECTS ANY LINE
083500*    WHOSE CONVERTED QUANTITY IS ZERO OR WHOSE PRICE OR DISCOUNT
083600*    CAME BACK NEGATIVE.  ONLY A LINE THAT SURVIVES ALL OF THAT
083700*    GETS A SLOT IN RSRCPT-TABLE-AREA - A REJECTED LINE IS
083800*    SIMPLY DROPPED, NOT COUNTED AS AN ERROR AT THE FILE LEVEL.
083900*--------------------------------------------------------------*
084000 310-CLEANSE-ONE-LINE.
084100*
084200     SET WS-LINE-IS-VALID TO TRUE.
084300     MOVE SPACES TO WS-PARSE-FIELDS.
084400*    SIX FIELDS, SIX DELIMITED-BY-COMMA SEGMENTS - THE HEADER
084500*    CHECK IN 300-READ-AND-CLEANSE-FILE ALREADY CONFIRMED THE
084600*    COLUMN COUNT AND ORDER FOR THE WHOLE FILE, SO THIS UNSTRING
084700*    TRUSTS EVERY DETAIL LINE TO MATCH IT.
084800     UNSTRING RSCSV-INPUT-RECORD DELIMITED BY ','
084900         INTO WS-PF-DOC-ID     WS-PF-ITEM
085000              WS-PF-CATEGORY   WS-PF-QUANTITY-TEXT
085100              WS-PF-PRICE-TEXT WS-PF-DISCOUNT-TEXT.
085200*
085300*    A BLANK DOC-ID OR ITEM NAME MEANS THE LINE IS UNUSABLE
085400*    REGARDLESS OF WHAT THE NUMERIC COLUMNS SAY.
085500     IF WS-PF-DOC-ID = SPACES OR WS-PF-ITEM = SPACES
085600         SET WS-LINE-IS-VALID TO FALSE
085700         GO TO 318-ADVANCE-TO-NEXT-LINE
085800     END-IF.
085900*
086000     MOVE WS-PF-QUANTITY-TEXT TO WS-QP-RAW-TEXT.
086100     PERFORM 320-PARSE-QUANTITY THRU 329-EXIT.
086200*
086300     MOVE WS-PF-PRICE-TEXT TO WS-MP-RAW-TEXT.
086400     MOVE SPACES TO WS-MP-DEFAULTED-SW.
086500     PERFORM 330-PARSE-MONEY-FIELD THRU 339-EXIT.
086600     MOVE WS-MP-RESULT TO TBL-UNIT-PRICE(WS-RCPT-TBL-IX).
086700*
086800     MOVE WS-PF-DISCOUNT-TEXT TO WS-MP-RAW-TEXT.
086900     PERFORM 330-PARSE-MONEY-FIELD THRU 339-EXIT.
087000     MOVE WS-MP-RESULT TO TBL-DISCOUNT-AMOUNT(WS-RCPT-TBL-IX).
087100*
087200     IF TBL-QUANTITY(WS-RCPT-TBL-IX) = 0
087300             OR TBL-UNIT-PRICE(WS-RCPT-TBL-IX) < 0
087400             OR TBL-DISCOUNT-AMOUNT(WS-RCPT-TBL-IX) < 0
087500         SET WS-LINE-IS-VALID TO FALSE
087600         GO TO 318-ADVANCE-TO-NEXT-LINE
087700     END-IF.
087800*
087900*    ONLY A LINE THAT SURVIVES BOTH THE BLANK-FIELD CHECK ABOVE
088000*    AND THIS SANITY CHECK ADVANCES THE CLEAN-LINE COUNT AND
088100*    CLAIMS A TABLE SLOT - A REJECTED LINE LEAVES NO TRACE IN
088200*    RSRCPT-TABLE-AREA AT ALL.
088300     ADD 1 TO WS-CLEAN-LINE-COUNT.
088400     SET WS-RCPT-TBL-IX TO WS-CLEAN-LINE-COUNT.
088500     MOVE WS-PF-DOC-ID       TO TBL-DOC-ID(WS-RCPT-TBL-IX).
088600     MOVE WS-PF-ITEM         TO TBL-ITEM(WS-RCPT-TBL-IX).
088700     MOVE WS-PF-CATEGORY     TO TBL-CATEGORY(WS-RCPT-TBL-IX).
088800     MOVE WS-QP-RESULT       TO TBL-QUANTITY(WS-RCPT-TBL-IX).
088900     MOVE WS-FNP-STORE-NUM   TO TBL-STORE-ID(WS-RCPT-TBL-IX).
089000     MOVE WS-FNP-CASH-NUM    TO TBL-CASH-ID(WS-RCPT-TBL-IX).
089100     MOVE WS-CURRENT-DATE-DIR TO TBL-RECEIPT-DATE(WS-RCPT-TBL-IX).
089200     MOVE WS-CURRENT-FILE-NAME TO TBL-FILE-NAME(WS-RCPT-TBL-IX).
089300*
089400 318-ADVANCE-TO-NEXT-LINE.
089500     READ RSCSV-INPUT
089600         AT END SET WS-CSVIN-AT-EOF TO TRUE
089700     END-READ.
089800 319-EXIT.
089900     EXIT.
090000*
090100*--------------------------------------------------------------*
090200*    320-PARSE-QUANTITY TURNS THE TEXT QUANTITY COLUMN INTO A
090300*    WHOLE NUMBER.  PER RS-0068, A BLANK OR NON-NUMERIC COLUMN
090400*    IS NOT AN ERROR - IT DEFAULTS TO A QUANTITY OF 1, SINCE
090500*    MANY POS TERMINALS LEAVE THIS COLUMN EMPTY FOR A SINGLE-
090600*    UNIT SALE RATHER THAN WRITING OUT "1".  THE ONLY THING
090700*    THAT CAN STILL FAIL THE LINE DOWNSTREAM IS A QUANTITY THAT
090800*    COMES BACK ZERO AFTER THIS PARSE - WHICH ONLY HAPPENS IF
090900*    THE COLUMN HELD AN EXPLICIT, NUMERIC ZERO.
091000 320-PARSE-QUANTITY.
091100*
091200*    UNSTRING LEFT-JUSTIFIES AND SPACE-FILLS THE RECEIVING
091300*    FIELD, SO THE NUMERIC TEST AND THE MOVE ARE BOTH TAKEN
091400*    OVER JUST THE DIGITS THE SPLIT ACTUALLY FILLED IN -
091500*    NOT THE WHOLE PADDED PIC X(08) - OR A ONE- OR TWO-
091600*    DIGIT QUANTITY WOULD FAIL THE NUMERIC TEST EVERY TIME.
091700*    THE UNSTRING ON THE PERIOD ALSO QUIETLY DROPS ANY
091800*    FRACTIONAL QUANTITY THE EXTRACT MIGHT CARRY - QUANTITY IS
091900*    ALWAYS A WHOLE NUMBER OF UNITS ON THE RECEIPT.
092000     MOVE 1 TO WS-QP-RESULT.
092100     MOVE SPACES TO WS-QP-INT-TEXT.
092200     MOVE 0 TO WS-QP-INT-LEN.
092300     IF WS-QP-RAW-TEXT NOT = SPACES
092400         UNSTRING WS-QP-RAW-TEXT DELIMITED BY '.'
092500             INTO WS-QP-INT-TEXT
092600         INSPECT WS-QP-INT-TEXT
092700             TALLYING WS-QP-INT-LEN FOR CHARACTERS
092800             BEFORE INITIAL SPACE
092900         IF WS-QP-INT-LEN > 0 AND
093000                 WS-QP-INT-TEXT(1:WS-QP-INT-LEN) IS NUMERIC
093100             MOVE WS-QP-INT-TEXT(1:WS-QP-INT-LEN) TO WS-QP-RESULT
093200         END-IF
093300     END-IF.
093400 329-EXIT.
093500     EXIT.
093600*
093700*--------------------------------------------------------------*
093800*    330-PARSE-MONEY-FIELD IS CALLED TWICE PER DETAIL LINE - PER
093900*    RS-0070, THE RESULT IS ROUNDED RATHER THAN TRUNCATED BECAUSE
094000*    FINANCE'S TIE-OUT FOUND PENNIES GOING MISSING AGAINST THE
094100*    POS SYSTEM'S OWN TOTALS WHEN FRACTIONS WERE SIMPLY CUT OFF.
094200*    AN EMPTY OR NON-NUMERIC WHOLE-NUMBER PART SKIPS STRAIGHT TO
094300*    339-EXIT WITH WS-MP-RESULT LEFT AT ZERO - 310-CLEANSE-ONE-
094400*    LINE TREATS A ZERO-OR-NEGATIVE PRICE AS A REJECTED LINE, SO
094500*    THIS PARAGRAPH NEVER NEEDS A SEPARATE FAILURE FLAG OF ITS
094600*    OWN.
094700 330-PARSE-MONEY-FIELD.
094800*
094900*    SHARED BY THE UNIT-PRICE AND DISCOUNT COLUMNS - SPLITS ON
095000*    THE DECIMAL POINT, RIGHT-JUSTIFIES THE WHOLE PART, AND
095100*    ROUNDS THE FRACTION TO 2 PLACES USING THE POWERS-OF-TEN
095200*    TABLE (NO FUNCTION MOD/ROUND ON THIS COMPILER LEVEL).
095300*    THE NUMERIC TESTS AND THE MOVES THAT FOLLOW ARE ALL TAKEN
095400*    OVER THE TALLIED-UP LENGTH OF THE SPLIT, NOT THE FULL
095500*    PADDED PIC X(08)/X(06) - UNSTRING SPACE-FILLS WHATEVER
095600*    IS LEFT OVER AND A SPACE IN THE FIELD FAILS IS NUMERIC.
095700     MOVE 0 TO WS-MP-INT-NUM WS-MP-FRAC-NUM WS-MP-FRAC-LEN
095800                WS-MP-INT-LEN.
095900     MOVE SPACES TO WS-MP-INT-TEXT WS-MP-FRAC-TEXT.
096000     MOVE 0 TO WS-MP-RESULT.
096100*
096200     UNSTRING WS-MP-RAW-TEXT DELIMITED BY '.'
096300         INTO WS-MP-INT-TEXT WS-MP-FRAC-TEXT.
096400*
096500     INSPECT WS-MP-INT-TEXT
096600         TALLYING WS-MP-INT-LEN FOR CHARACTERS
096700         BEFORE INITIAL SPACE.
096800     IF WS-MP-INT-LEN = 0
096900         GO TO 339-EXIT
097000     END-IF.
097100     IF WS-MP-INT-TEXT(1:WS-MP-INT-LEN) NOT NUMERIC
097200         GO TO 339-EXIT
097300     END-IF.
097400     MOVE WS-MP-INT-TEXT(1:WS-MP-INT-LEN) TO WS-MP-INT-NUM.
097500*
097600     IF WS-MP-FRAC-TEXT = SPACES
097700         COMPUTE WS-MP-RESULT ROUNDED = WS-MP-INT-NUM
097800         GO TO 339-EXIT
097900     END-IF.
098000*
098100     INSPECT WS-MP-FRAC-TEXT
098200         TALLYING WS-MP-FRAC-LEN FOR CHARACTERS
098300         BEFORE INITIAL SPACE.
098400     IF WS-MP-FRAC-LEN = 0
098500         COMPUTE WS-MP-RESULT ROUNDED = WS-MP-INT-NUM
098600         GO TO 339-EXIT
098700     END-IF.
098800     IF WS-MP-FRAC-TEXT(1:WS-MP-FRAC-LEN) NOT NUMERIC
098900         MOVE 0 TO WS-MP-RESULT
099000         GO TO 339-EXIT
099100     END-IF.
099200*
099300     MOVE WS-MP-FRAC-TEXT(1:WS-MP-FRAC-LEN) TO WS-MP-FRAC-NUM.
099400     SET WS-RCPT-TBL-IX TO WS-MP-FRAC-LEN.
099500     MOVE WS-POWER-ENTRY(WS-RCPT-TBL-IX) TO WS-MP-POWER-OF-TEN.
099600     COMPUTE WS-MP-RESULT ROUNDED =
099700         WS-MP-INT-NUM +
099800             (WS-MP-FRAC-NUM / WS-MP-POWER-OF-TEN).
099900 339-EXIT.
100000     EXIT.
100100*
100200*--------------------------------------------------------------*
100300*    400-POST-CLEAN-RECORDS HANDS THE WHOLE CLEAN TABLE FOR ONE
100400*    CANDIDATE FILE TO RSDBMFEC IN ONE CALL - THE SUBPROGRAM
100500*    POSTS ALL OF IT OR NONE OF IT.  THIS PARAGRAPH ONLY UPDATES
100600*    THE RUN-SUMMARY COUNTERS; IT DOES NOT RETRY OR RE-CLEANSE
100700*    ON A POSTING FAILURE - A FAILED FILE SIMPLY GOES INTO THE
100800*    ERROR COUNT AND THE NEXT CANDIDATE IS PICKED UP.
100900*--------------------------------------------------------------*
101000 400-POST-CLEAN-RECORDS.
101100*
101200     MOVE WS-CURRENT-FILE-NAME TO WS-DBM-FILE-NAME.
101300     MOVE 'S' TO WS-DBM-FUNCTION-CODE.
101400     MOVE WS-CLEAN-LINE-COUNT TO WS-DBM-RECORD-COUNT.
101500     CALL 'RSDBMFEC' USING WS-DBM-FUNCTION-CODE
101600                           WS-DBM-FILE-NAME
101700                           WS-DBM-RECORD-COUNT
101800                           WS-DBM-RETURN-CODE
101900                           WS-DBM-ERROR-MESSAGE
102000                           RSRCPT-TABLE-AREA.
102100*
102200*    A DBM FAILURE HERE CANNOT BE "ALREADY DONE" - THE IDEMPOTENCE
102300*    CHECK IN 100-LOAD-ONE-CANDIDATE ALREADY SENT THAT CASE TO
102400*    199-EXIT BEFORE VALIDATION EVER RAN, SO THIS IF ONLY NEEDS
102500*    TO TELL SUCCESS FROM ERROR.
102600     IF WS-DBM-SUCCESS
102700         ADD 1 TO WS-RS-PROCESSED
102800         ADD WS-CLEAN-LINE-COUNT TO WS-RS-TOTAL-RECORDS
102900         DISPLAY "LOADED " WS-CURRENT-FILE-NAME " - "
103000                 WS-CLEAN-LINE-COUNT " RECORDS"
103100     ELSE
103200         ADD 1 TO WS-RS-ERRORS
103300         DISPLAY "POSTING ERROR - " WS-CURRENT-FILE-NAME
103400                 " - " WS-DBM-ERROR-MESSAGE(1:60)
103500     END-IF.
103600 409-EXIT.
103700     EXIT.
103800*
103900*--------------------------------------------------------------*
104000*    800-PROGRAM-FAILED IS THE ONE COMMON ABEND PATH FOR THIS
104100*    PROGRAM - REACHED ONLY ON THE RSSORTED-FILE OR RSMANIFEST-
104200*    FILE OPEN ERRORS, SINCE EVERY OTHER FAILURE (A BAD CANDIDATE,
104300*    A POSTING ERROR) IS RECOVERABLE AND SIMPLY SKIPS TO THE NEXT
104400*    FILE.  IT FORMATS RSEMSG'S STANDARD ERROR BANNER AND THEN
104500*    FORCES A DIVIDE-BY-ZERO SO THE JOB STEP COMES BACK WITH A
104600*    NONZERO CONDITION CODE FOR THE SCHEDULER TO CATCH - THE
104700*    SAME IDIOM RSDBMFEC AND THE A1 PROGRAMS USE.
104800*--------------------------------------------------------------*
104900 800-PROGRAM-FAILED.
105000     MOVE WS-SORTFILE-SW TO WS-EM-FILE-STATUS.
105100     MOVE 'RSLOADFEC' TO WS-EM-PROGRAM.
105200     MOVE 'RSSRTOUT'  TO WS-EM-FILE-NAME.
105300     DISPLAY WS-EM-ERROR-LINE-1.
105400     DISPLAY WS-EM-ERROR-LINE-3.
105500     DISPLAY "PROGRAM TERMINATED WITH DIVIDE BY ZERO!".
105600     COMPUTE WS-SORT-RETURN-CODE =
105700             WS-SORT-RETURN-CODE / WS-SORT-RETURN-CODE.
105800 809-EXIT.
105900     EXIT.
106000*
106100*--------------------------------------------------------------*
106200*    900-REPORT-RUN-SUMMARY PRINTS THE END-OF-JOB TOTALS TO THE
106300*    OPERATOR CONSOLE - FILES PROCESSED, FILES IN ERROR, RECEIPT
106400*    LINES POSTED, AND WALL-CLOCK DURATION.  THE ELAPSED-SECONDS
106500*    COMPUTE ASSUMES THE RUN FINISHED ON THE SAME CALENDAR DAY IT
106600*    STARTED - A RUN THAT CROSSES MIDNIGHT WOULD COME OUT
106700*    NEGATIVE, WHICH THE SANITY CHECK BELOW CATCHES AND ZEROES
106800*    RATHER THAN DISPLAY A MISLEADING NUMBER.
106900*--------------------------------------------------------------*
107000 900-REPORT-RUN-SUMMARY.
107100*
107200     COMPUTE WS-RUN-ELAPSED-SECONDS =
107300             ((WS-RET-HH - WS-RST-HH) * 3600)
107400           + ((WS-RET-MN - WS-RST-MN) * 60)
107500           +  (WS-RET-SS - WS-RST-SS).
107600*    WS-RUN-ELAPSED-SECONDS IS UNSIGNED - A MIDNIGHT-CROSSING
107700*    RUN MAKES THE SUBTRACTION GO NEGATIVE, WHICH WRAPS AROUND
107800*    TO A HUGE POSITIVE NUMBER RATHER THAN ABENDING.  THE CHECK
107900*    BELOW CATCHES THAT WRAP AND DISPLAYS ZERO INSTEAD OF
108000*    SOMETHING NONSENSICAL.
108100     IF WS-RUN-ELAPSED-SECONDS > 999999
108200         MOVE 0 TO WS-RUN-ELAPSED-SECONDS
108300     END-IF.
108400*
108500     DISPLAY "=================================================="
108600     DISPLAY "PROCESSING COMPLETE".
108700     DISPLAY "Files processed:  " WS-RS-PROCESSED.
108800     DISPLAY "Errors:           " WS-RS-ERRORS.
108900     DISPLAY "Total records:    " WS-RS-TOTAL-RECORDS.
109000     DISPLAY "Duration:         " WS-RUN-ELAPSED-SECONDS " sec".
109100     DISPLAY "=================================================="
109200 909-EXIT.
109300     EXIT.
109400*
