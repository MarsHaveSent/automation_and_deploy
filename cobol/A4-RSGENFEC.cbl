000100******************************************************************
000200*
000300* RSGENFEC - RETAIL SALES ETL - DAILY SALES FILE GENERATOR
000400*
000500*   SYSTEM    : RETAIL SALES RECEIPT ETL (RS01)
000600*   AUTHOR    : D. OSAGIEDE
000700*   INSTALLATION: MERCHANT SYSTEMS DIVISION - BATCH SUPPORT
000800*   DATE-WRITTEN: 1988-11-21
000900*   DATE-COMPILED:
001000*   SECURITY  : NONE
001100*
001200******************************************************************
001300*
001400* CHANGE LOG
001500*
001600* 1988-11-21  DRO  RS-0003  INITIAL VERSION.  BUILDS ONE CSV
001700*                           PER STORE/CASH-REGISTER PER BUSINESS
001800*                           DAY.  NO SUNDAY/HOLIDAY SKIP YET.
001900* 1997-07-11  DRO  RS-0005  ADDED SUNDAY SKIP (ZELLER'S
002000*                           CONGRUENCE - WE HAVE NO INTRINSIC
002100*                           DATE-OF-WEEK FUNCTION ON THIS
002200*                           COMPILER LEVEL).
002300* 1997-08-29  DRO  RS-0007  ADDED HOLIDAY-FILE SKIP, FORCE FLAG
002400*                           ON THE PARM CARD TO OVERRIDE BOTH.
002500* 1998-01-15  GMO  RS-0010  DISCOUNT RULE REWORKED - WAS TAKING
002600*                           A FLAT 10% ON EVERY THIRD LINE,
002700*                           MERCHANDISING WANTED A PROBABILITY
002800*                           AND A RANGE INSTEAD.
002900* 1998-10-02  DRO  RS-0020  Y2K READINESS - SWITCHED THE TARGET
003000*                           DATE AND THE DIRECTORY-DATE STRING
003100*                           TO 4-DIGIT YEAR (CCYY-MM-DD).  THE
003200*                           SYSTEM-CLOCK ACCEPT STILL RETURNS A
003300*                           2-DIGIT YEAR SO WE ASSUME CENTURY 20
003400*                           UNTIL THIS SHOP MOVES COMPILERS.
003500* 1999-12-28  DRO  RS-0022  ROLLOVER DRY RUN - CLEAN.
003600* 2001-03-09  RTN  RS-0029  ADDED THE DATE-RANGE MODE (START/END
003700*                           ON THE PARM CARD) FOR BACKFILL JOBS.
003800* 2004-02-11  RTN  RS-0081  SWITCHED ERROR BANNER TO RSEMSG.
003900* 2006-07-19  GMO  RS-0098  STORE/CASH-REGISTER COUNTS AND PRICE
004000*                           RANGES MOVED OUT OF WORKING-STORAGE
004100*                           AND INTO THE RSPARM CONTROL RECORD -
004200*                           MERCHANDISING WANTED TO TUNE VOLUME
004300*                           WITHOUT A RECOMPILE EVERY SEASON.
004400* 2009-11-02  LKW  RS-0118  DOC-ID SUFFIX WIDENED FROM 4 TO 6
004500*                           RANDOM CHARACTERS AFTER TWO COLLIDING
004600*                           DOC-IDS TURNED UP IN THE SAME DAY'S
004700*                           OUTPUT FOR TWO DIFFERENT STORES.
004800* 2012-06-14  LKW  RS-0151  RECOMPILED UNDER GNUCOBOL, NO SOURCE
004900*                           CHANGE.
005000*
005100******************************************************************
005200*
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID. RSGENFEC.
005500 AUTHOR. D. OSAGIEDE.
005600 INSTALLATION. MERCHANT SYSTEMS DIVISION.
005700 DATE-WRITTEN. 1988-11-21.
005800 DATE-COMPILED.
005900 SECURITY. NONE.
006000*
006100*PROGRAM DESCRIPTION:
006200*Generates one flat receipt-line CSV per cash register per
006300*business day, skipping Sundays and holidays unless forced,
006400*and reports files/lines generated.
006500*
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000*
007100 INPUT-OUTPUT SECTION.
007200*
007300 FILE-CONTROL.
007400*    OPTIONAL - A MISSING CARD IS A NORMAL, EXPECTED DAILY RUN.
007500     SELECT OPTIONAL PARM-CARD-FILE ASSIGN TO PARMCARD
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS WS-PARMFILE-SW.
007800*
007900*    SEQUENTIAL ACCESS - WE WANT THE WHOLE CATALOG, NOT ONE KEY.
008000     SELECT RSCATP-FILE ASSIGN TO CATFILE
008100         ORGANIZATION IS INDEXED
008200         ACCESS MODE IS SEQUENTIAL
008300         RECORD KEY IS RSCATP-KEY
008400         FILE STATUS IS WS-CATFILE-SW.
008500*
008600*    RANDOM ACCESS - ONE LOOKUP PER RUN, ON THE TARGET DATE.
008700     SELECT RSHOLD-FILE ASSIGN TO HOLDFILE
008800         ORGANIZATION IS INDEXED
008900         ACCESS MODE IS RANDOM
009000         RECORD KEY IS RSHOLD-KEY
009100         FILE STATUS IS WS-HOLDFILE-SW.
009200*
009300*    DYNAMIC ASSIGN NAME - WS-OFN-TEXT IS BUILT FRESH FOR EVERY
009400*    STORE/CASH-REGISTER/BUSINESS-DAY COMBINATION BEFORE OPEN.
009500     SELECT RSCSV-OUTPUT ASSIGN TO WS-OFN-TEXT
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS WS-CSVOUT-SW.
009800*
009900 DATA DIVISION.
010000 FILE SECTION.
010100*----------------------------------------------------------------*
010200* PARM-CARD-FILE - OPTIONAL ONE-CARD OVERRIDE DECK.  WHEN THE
010300* CARD IS MISSING THE JOB SIMPLY GENERATES TODAY'S BUSINESS DATE
010400* WITH NO FORCE.  A REQUESTED DATE AND A RANGE-END DATE TOGETHER
010500* PUT THE RUN INTO BACKFILL (DATE-RANGE) MODE; THE FORCE FLAG
010600* OVERRIDES BOTH THE SUNDAY SKIP AND THE HOLIDAY-FILE SKIP.
010700*----------------------------------------------------------------*
010800 FD  PARM-CARD-FILE
010900     RECORDING MODE IS F
011000     RECORD CONTAINS 31 CHARACTERS
011100     DATA RECORD IS PARM-CARD-RECORD.
011200 01  PARM-CARD-RECORD.
011300     05  PARM-REQUESTED-DATE         PIC X(10).
011400     05  PARM-RANGE-END-DATE         PIC X(10).
011500     05  PARM-FORCE-FLAG             PIC X(01).
011600     05  FILLER                      PIC X(10).
011700*
011800*----------------------------------------------------------------*
011900* RSCATP-FILE - THE CATALOG-PRICING MASTER, READ HERE SEQUENTIAL
012000* START TO FINISH ONCE PER RUN AND HELD ENTIRELY IN THE
012100* WS-CATEGORY-TABLE-AREA TABLE BELOW.  SAME FILE AND LAYOUT THE
012200* CATALOG-MAINTENANCE PROGRAM MAINTAINS - SEE COPYBOOK RSCATP.
012300*----------------------------------------------------------------*
012400 FD  RSCATP-FILE
012500     RECORD CONTAINS 73 CHARACTERS
012600     DATA RECORD IS RSCATP-RECORD.
012700     COPY RSCATP.
012800*
012900*----------------------------------------------------------------*
013000* RSHOLD-FILE - THE HOLIDAY CALENDAR, ONE RECORD PER SKIPPED
013100* BUSINESS DATE.  KEYED RANDOM READ, ONE LOOKUP PER RUN, ON THE
013200* TARGET DATE.  A MISSING OR UNAVAILABLE HOLIDAY FILE IS NOT
013300* TREATED AS FATAL - WE JUST RUN AS IF NO HOLIDAY WERE ON FILE.
013400*----------------------------------------------------------------*
013500 FD  RSHOLD-FILE
013600     RECORD CONTAINS 35 CHARACTERS
013700     DATA RECORD IS RSHOLD-RECORD.
013800     COPY RSHOLD.
013900*
014000*----------------------------------------------------------------*
014100* RSCSV-OUTPUT - ONE OF THESE FILES IS OPENED, WRITTEN AND CLOSED
014200* FOR EVERY STORE/CASH-REGISTER/BUSINESS-DAY COMBINATION.  THE
014300* ASSIGN NAME IS BUILT AT RUN TIME INTO WS-OFN-TEXT SO A SINGLE
014400* SELECT CLAUSE CAN SERVE EVERY FILE OF THE RUN.  RECORDING IS
014500* VARYING BECAUSE THE COMMA-DELIMITED DETAIL LINE IS NOT A FIXED
014600* WIDTH - PRODUCT AND CATEGORY NAMES ARE TRAILING-SPACE TRIMMED.
014700*----------------------------------------------------------------*
014800 FD  RSCSV-OUTPUT
014900     RECORD IS VARYING IN SIZE
015000     DATA RECORD IS RSCSV-OUTPUT-RECORD.
015100 01  RSCSV-OUTPUT-RECORD             PIC X(160).
015200*
015300 WORKING-STORAGE SECTION.
015400*
015500*----------------------------------------------------------------*
015600* WS-SWITCHES - FILE-STATUS BYTES AND RUN-CONTROL FLAGS, ALL
015700* TESTED THROUGH THE 88-LEVELS RATHER THAN AGAINST LITERALS SO
015800* THE LOGIC READS AS A BUSINESS STATEMENT, NOT A STATUS CODE.
015900*----------------------------------------------------------------*
016000 01  WS-SWITCHES.
016100     05  WS-PARMFILE-SW              PIC X(02) VALUE SPACES.
016200         88  WS-PARMFILE-SUCCESS         VALUE '00'.
016300     05  WS-FORCE-SW                 PIC X(01) VALUE 'N'.
016400         88  WS-FORCE-GENERATION          VALUE 'Y'.
016500     05  WS-SKIP-GENERATION-SW       PIC X(01) VALUE 'N'.
016600         88  WS-SKIP-GENERATION           VALUE 'Y'.
016700     05  WS-RANGE-MODE-SW            PIC X(01) VALUE 'N'.
016800         88  WS-RANGE-MODE                VALUE 'Y'.
016900     05  WS-DATE-LOOP-DONE-SW        PIC X(01) VALUE 'N'.
017000         88  WS-DATE-LOOP-DONE            VALUE 'Y'.
017100     05  WS-HOLIDAY-FOUND-SW         PIC X(01) VALUE 'N'.
017200         88  WS-HOLIDAY-FOUND             VALUE 'Y'.
017300     05  WS-CATFILE-SW               PIC X(02) VALUE SPACES.
017400         88  WS-CATFILE-SUCCESS           VALUE '00'.
017500         88  WS-CATFILE-EOF               VALUE '10'.
017600     05  WS-HOLDFILE-SW              PIC X(02) VALUE SPACES.
017700         88  WS-HOLDFILE-SUCCESS          VALUE '00'.
017800         88  WS-HOLDFILE-NOTFND           VALUE '23'.
017900     05  WS-CSVOUT-SW                PIC X(02) VALUE SPACES.
018000         88  WS-CSVOUT-SUCCESS            VALUE '00'.
018100*
018200*----------------------------------------------------------------*
018300* WS-TARGET-DATE CARRIES THE BUSINESS DATE THE RUN IS CURRENTLY
018400* GENERATING FOR, BROKEN INTO CCYY/MM/DD FOR THE CALENDAR MATH IN
018500* 085/086 AND ZELLER'S CONGRUENCE IN 150.  THE X-REDEFINES GIVES
018600* A SINGLE 8-DIGIT COMPARISON FIELD SO THE RANGE-MODE END TEST
018700* IN 080 CAN USE ONE NUMERIC COMPARE INSTEAD OF THREE.
018800*----------------------------------------------------------------*
018900 01  WS-TARGET-DATE.
019000     05  WS-TGT-CCYY                 PIC 9(04).
019100     05  WS-TGT-MM                   PIC 9(02).
019200     05  WS-TGT-DD                   PIC 9(02).
019300 01  WS-TARGET-DATE-X REDEFINES WS-TARGET-DATE.
019400     05  WS-TGT-CCYYMMDD              PIC 9(08).
019500*
019600 01  WS-TARGET-DATE-DISPLAY.
019700     05  WS-TGD-CCYY                 PIC X(04).
019800     05  WS-TGD-DASH1                PIC X(01) VALUE '-'.
019900     05  WS-TGD-MM                   PIC X(02).
020000     05  WS-TGD-DASH2                PIC X(01) VALUE '-'.
020100     05  WS-TGD-DD                   PIC X(02).
020200*
020300*----------------------------------------------------------------*
020400* WS-WINDOW-END-DATE HOLDS THE LAST BUSINESS DATE OF THE RUN.
020500* IN A SINGLE-DAY RUN IT IS SET EQUAL TO THE TARGET DATE; IN A
020600* BACKFILL RUN IT COMES FROM THE PARM CARD'S RANGE-END FIELD AND
020700* THE MAIN LOOP KEEPS CALLING 085-INCREMENT-TARGET-DATE UNTIL THE
020800* TARGET DATE CATCHES UP TO IT.
020900*----------------------------------------------------------------*
021000 01  WS-WINDOW-END-DATE.
021100     05  WS-END-CCYY                 PIC 9(04).
021200     05  WS-END-MM                   PIC 9(02).
021300     05  WS-END-DD                   PIC 9(02).
021400 01  WS-WINDOW-END-DATE-X REDEFINES WS-WINDOW-END-DATE.
021500     05  WS-END-CCYYMMDD              PIC 9(08).
021600*
021700 01  WS-CURRENT-SYS-CLOCK.
021800     05  WS-SYS-YY                   PIC 9(02).
021900     05  WS-SYS-MM                   PIC 9(02).
022000     05  WS-SYS-DD                   PIC 9(02).
022100 01  WS-CURRENT-SYS-TIME.
022200     05  WS-SYS-HH                   PIC 9(02).
022300     05  WS-SYS-MN                   PIC 9(02).
022400     05  WS-SYS-SS                   PIC 9(02).
022500     05  WS-SYS-HS                   PIC 9(02).
022600*
022700*----------------------------------------------------------------*
022800* WS-ZELLER-WORK HOLDS THE WORKING FIELDS FOR ZELLER'S
022900* CONGRUENCE IN 150-COMPUTE-DAY-OF-WEEK.  ALL COMP BECAUSE THEY
023000* ARE PURE ARITHMETIC WORK FIELDS, NEVER PRINTED OR MOVED TO A
023100* DISPLAY PICTURE.  WS-Z-DOW-IS-SUNDAY IS THE ONLY ONE ANY OTHER
023200* PARAGRAPH TESTS.
023300*----------------------------------------------------------------*
023400 01  WS-ZELLER-WORK.
023500     05  WS-Z-Q                      PIC 9(02)    COMP.
023600     05  WS-Z-M                      PIC 9(02)    COMP.
023700     05  WS-Z-Y                      PIC 9(04)    COMP.
023800     05  WS-Z-K                      PIC 9(02)    COMP.
023900     05  WS-Z-J                      PIC 9(02)    COMP.
024000     05  WS-Z-T1                     PIC S9(04)   COMP.
024100     05  WS-Z-T2                     PIC S9(04)   COMP.
024200     05  WS-Z-T3                     PIC S9(04)   COMP.
024300     05  WS-Z-SUM                    PIC S9(06)   COMP.
024400     05  WS-Z-DOW                    PIC 9(02)    COMP.
024500         88  WS-Z-DOW-IS-SUNDAY          VALUE 1.
024600*
024700*----------------------------------------------------------------*
024800* WS-DAYS-IN-MONTH-LIST/TABLE - STANDARD 12-ENTRY MONTH-LENGTH
024900* TABLE USED BY 085-INCREMENT-TARGET-DATE TO ROLL THE TARGET
025000* DATE FORWARD ONE DAY AT A TIME.  ENTRY 2 (FEBRUARY) IS
025100* OVERWRITTEN EACH TIME WE CROSS INTO FEBRUARY BY THE LEAP-YEAR
025200* TEST IN 086-COMPUTE-FEB-DAYS - THE TABLE IS NOT RELOADED AT
025300* THE START OF EVERY RUN, ONLY PATCHED WHEN NEEDED.
025400*----------------------------------------------------------------*
025500 01  WS-DAYS-IN-MONTH-LIST.
025600     05  FILLER                      PIC 9(02) VALUE 31.
025700     05  FILLER                      PIC 9(02) VALUE 28.
025800     05  FILLER                      PIC 9(02) VALUE 31.
025900     05  FILLER                      PIC 9(02) VALUE 30.
026000     05  FILLER                      PIC 9(02) VALUE 31.
026100     05  FILLER                      PIC 9(02) VALUE 30.
026200     05  FILLER                      PIC 9(02) VALUE 31.
026300     05  FILLER                      PIC 9(02) VALUE 31.
026400     05  FILLER                      PIC 9(02) VALUE 30.
026500     05  FILLER                      PIC 9(02) VALUE 31.
026600     05  FILLER                      PIC 9(02) VALUE 30.
026700     05  FILLER                      PIC 9(02) VALUE 31.
026800 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-LIST.
026900     05  WS-DAYS-IN-MONTH            PIC 9(02) OCCURS 12 TIMES.
027000*
027100*----------------------------------------------------------------*
027200* WS-LEAP-YEAR-WORK - SCRATCH FIELDS FOR THE 4/100/400 LEAP
027300* YEAR TEST IN 086-COMPUTE-FEB-DAYS.  NO INTRINSIC FUNCTION ON
027400* THIS COMPILER LEVEL TO TEST DIVISIBILITY, SO THREE DIVIDE
027500* STATEMENTS AND THE REMAINDERS DO THE WORK.
027600*----------------------------------------------------------------*
027700 01  WS-LEAP-YEAR-WORK.
027800     05  WS-LY-REM-4                 PIC 9(02) COMP.
027900     05  WS-LY-REM-100                PIC 9(02) COMP.
028000     05  WS-LY-REM-400                PIC 9(03) COMP.
028100     05  WS-LY-QUOT                  PIC 9(04) COMP.
028200     05  WS-LY-FEB-DAYS              PIC 9(02) COMP.
028300*
028400*----------------------------------------------------------------*
028500* WS-RANDOM-WORK - THE HOMEGROWN RANDOM-NUMBER GENERATOR'S
028600* SEED AND SCRATCH FIELDS.  SEE 9500-NEXT-RANDOM-NUMBER FOR THE
028700* FORMULA.  THE SEED IS INITIALIZED TO A FIXED VALUE SO A RERUN
028800* OF THE SAME DAY PRODUCES THE SAME-SHAPED (THOUGH NOT
028900* IDENTICAL, SINCE THE SEED ADVANCES ACROSS STORES) TEST DATA -
029000* THIS IS A SYNTHETIC-DATA GENERATOR, NOT A SECURITY ROUTINE.
029100*----------------------------------------------------------------*
029200 01  WS-RANDOM-WORK.
029300     05  WS-RANDOM-SEED              PIC 9(05) COMP VALUE 17489.
029400     05  WS-RANDOM-PRODUCT           PIC 9(07) COMP VALUE 0.
029500     05  WS-RANDOM-QUOT              PIC 9(07) COMP VALUE 0.
029600*
029700*----------------------------------------------------------------*
029800* WS-RANDOM-RANGE-PARMS - THE LOW/HIGH/ANSWER INTERFACE TO
029900* 9510-NEXT-RANDOM-RANGE.  CALLERS MOVE THE DESIRED INCLUSIVE
030000* RANGE INTO WS-RR-LOW/WS-RR-HIGH, PERFORM THE PARAGRAPH, AND
030100* PICK UP THE RESULT IN WS-RR-ANSWER.
030200*----------------------------------------------------------------*
030300 01  WS-RANDOM-RANGE-PARMS.
030400     05  WS-RR-LOW                   PIC 9(07) COMP.
030500     05  WS-RR-HIGH                  PIC 9(07) COMP.
030600     05  WS-RR-SPAN                  PIC 9(07) COMP.
030700     05  WS-RR-ANSWER                PIC 9(07) COMP.
030800*
030900*----------------------------------------------------------------*
031000* WS-ALPHABET SUPPLIES THE CHARACTER SET FOR THE RANDOM DOC-ID
031100* SUFFIX BUILT IN 9610-BUILD-ONE-RANDOM-CHAR - UPPER CASE
031200* LETTERS FOLLOWED BY DIGITS, 36 CHARACTERS IN ALL.
031300*----------------------------------------------------------------*
031400 01  WS-ALPHABET                     PIC X(36)
031500         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'.
031600*
031700*----------------------------------------------------------------*
031800* WS-DOC-ID-BUILD - THE RECEIPT DOCUMENT ID WRITTEN AS THE
031900* FIRST FIELD OF EVERY DETAIL LINE.  BUILT IN 9600-BUILD-DOC-ID
032000* FROM THE SYSTEM DATE/TIME STAMP PLUS SIX RANDOM ALPHANUMERIC
032100* CHARACTERS (WIDENED FROM FOUR UNDER RS-0118 AFTER A SAME-DAY
032200* COLLISION TURNED UP ACROSS TWO STORES).  THE X-REDEFINES
032300* GIVES THE STRING STATEMENT IN 320 A SINGLE ALPHANUMERIC FIELD
032400* TO MOVE INTO THE OUTPUT LINE.
032500*----------------------------------------------------------------*
032600 01  WS-DOC-ID-BUILD.
032700     05  WS-DOC-TIMESTAMP            PIC X(12).
032800     05  WS-DOC-SEP                  PIC X(01) VALUE '_'.
032900     05  WS-DOC-RANDOM-SUFFIX        PIC X(06).
033000 01  WS-DOC-ID-BUILD-X REDEFINES WS-DOC-ID-BUILD
033100                                      PIC X(19).
033200*
033300*----------------------------------------------------------------*
033400* WS-CATEGORY-TABLE-AREA - THE IN-MEMORY COPY OF THE CATALOG
033500* LOADED ONCE AT THE START OF THE RUN BY 060/065 FROM RSCATP-
033600* FILE.  320-BUILD-ONE-LINE PICKS A RANDOM ENTRY FOR EACH
033700* DETAIL LINE AND USES THE ENTRY'S PRICE-MIN/PRICE-MAX TO DRIVE
033800* THE RANDOM PRICE FOR THAT LINE.  TWENTY ENTRIES IS THE
033900* LARGEST CATALOG THIS SHOP HAS RUN TO DATE.
034000*----------------------------------------------------------------*
034100 01  WS-CATEGORY-TABLE-AREA.
034200     05  WS-CAT-ENTRY OCCURS 20 TIMES INDEXED BY WS-CAT-IX.
034300         10  WS-CAT-CATEGORY-SEQ     PIC 9(02).
034400         10  WS-CAT-PRODUCT-SEQ      PIC 9(02).
034500         10  WS-CAT-CATEGORY-NAME    PIC X(20).
034600         10  WS-CAT-PRODUCT-NAME     PIC X(30).
034700         10  WS-CAT-PRICE-MIN        PIC S9(05)V99.
034800         10  WS-CAT-PRICE-MAX        PIC S9(05)V99.
034900 01  WS-CATEGORY-TABLE-COUNT         PIC 9(04) COMP VALUE 0.
035000*
035100*----------------------------------------------------------------*
035200* WS-STORE-PLAN-AREA - ONE ENTRY PER STORE FOR THE CURRENT
035300* BUSINESS DAY, BUILT FRESH EACH DAY BY 200-BUILD-STORE-PLAN.
035400* THE CASH-REGISTER COUNT IS RANDOMIZED WITHIN THE RSPARM
035500* MIN/MAX RANGE SO NOT EVERY STORE PRODUCES THE SAME NUMBER OF
035600* CASH-REGISTER FILES ON A GIVEN DAY.
035700*----------------------------------------------------------------*
035800 01  WS-STORE-PLAN-AREA.
035900     05  WS-STORE-ENTRY OCCURS 20 TIMES INDEXED BY WS-STOR-IX.
036000         10  WS-STORE-ID             PIC 9(04).
036100         10  WS-STORE-CASH-COUNT     PIC 9(04) COMP.
036200*
036300*----------------------------------------------------------------*
036400* WS-SUBSCRIPTS - THE NESTED-LOOP CONTROL FIELDS DRIVING THE
036500* STORE/CASH-REGISTER/RECEIPT/LINE HIERARCHY IN 080 THROUGH
036600* 320.  ALL COMP EXCEPT WS-CASH-ID-THIS-STORE, WHICH IS MOVED
036700* STRAIGHT INTO THE EDITED OUTPUT LINE AND IS THEREFORE KEPT
036800* DISPLAY.
036900*----------------------------------------------------------------*
037000 01  WS-SUBSCRIPTS.
037100     05  WS-STORE-IX                 PIC 9(04) COMP.
037200     05  WS-CASH-IX                  PIC 9(04) COMP.
037300     05  WS-RECEIPT-IX                PIC 9(04) COMP.
037400     05  WS-LINE-IX                  PIC 9(04) COMP.
037500     05  WS-RECEIPT-COUNT-THIS-CASH  PIC 9(04) COMP.
037600     05  WS-LINE-COUNT-THIS-RECEIPT  PIC 9(04) COMP.
037700     05  WS-CASH-ID-THIS-STORE       PIC 9(03).
037800     05  WS-CAT-PICK-IX               PIC 9(04) COMP.
037900*
038000*----------------------------------------------------------------*
038100* WS-CSV-HEADER-LINE - THE COLUMN-HEADING RECORD WRITTEN AS
038200* LINE ONE OF EVERY OUTPUT CSV, BUILT ACROSS THREE CONTINUATION
038300* LINES TO STAY WITHIN THE SHOP'S SOURCE-LINE WIDTH.  MUST BE
038400* KEPT IN STEP WITH THE FIELD ORDER OF THE STRING STATEMENT IN
038500* 320-BUILD-ONE-LINE.
038600*----------------------------------------------------------------*
038700 01  WS-CSV-HEADER-LINE              PIC X(80) VALUE
038800     'doc_id,item,category,amount,'
038900-    'price,discount,store_id,cash'
039000-    '_id,receipt_date'.
039100*
039200*----------------------------------------------------------------*
039300* WS-LINE-DETAIL/WS-LINE-DETAIL-EDITED - THE QUANTITY, PRICE
039400* AND DISCOUNT FOR ONE RECEIPT LINE.  THE RAW SIGNED NUMERIC
039500* FIELDS ARE COMPUTED FIRST, THEN MOVED TO THE -ED EDITED
039600* PICTURES SO THE STRING STATEMENT IN 320 WRITES A PLAIN
039700* UNSIGNED DECIMAL TEXT FIELD INTO THE CSV, NOT A COBOL SIGN
039800* OVERPUNCH.
039900*----------------------------------------------------------------*
040000 01  WS-LINE-DETAIL.
040100     05  WS-LINE-QTY                 PIC 9(03).
040200     05  WS-LINE-PRICE                PIC S9(05)V99.
040300     05  WS-LINE-DISCOUNT             PIC S9(05)V99.
040400 01  WS-LINE-DETAIL-EDITED.
040500     05  WS-LINE-QTY-ED               PIC 999.
040600     05  WS-LINE-PRICE-ED             PIC 99999.99.
040700     05  WS-LINE-DISCOUNT-ED          PIC 99999.99.
040800 01  WS-DISCOUNT-PCT-WORK             PIC 9(03) COMP.
040900*
041000*----------------------------------------------------------------*
041100* WS-OUT-FILE-NAME-BUILD/WS-OFN-TEXT - THE ASSIGN NAME FOR
041200* RSCSV-OUTPUT, BUILT FRESH IN 300-GENERATE-CASH-FILE FOR EVERY
041300* STORE/CASH-REGISTER/BUSINESS-DAY COMBINATION AS
041400* RSDATA/CCYY-MM-DD/SSSS_CCC.CSV.  THE X-REDEFINES GIVES THE
041500* SELECT CLAUSE'S DYNAMIC ASSIGN ONE ALPHANUMERIC FIELD TO
041600* WORK WITH.
041700*----------------------------------------------------------------*
041800 01  WS-OUT-FILE-NAME-BUILD.
041900     05  WS-OFN-DATA-DIR             PIC X(06) VALUE 'RSDATA'.
042000     05  WS-OFN-SLASH-1              PIC X(01) VALUE '/'.
042100     05  WS-OFN-DATE                 PIC X(10).
042200     05  WS-OFN-SLASH-2              PIC X(01) VALUE '/'.
042300     05  WS-OFN-STORE                PIC 9(04).
042400     05  WS-OFN-USCORE               PIC X(01) VALUE '_'.
042500     05  WS-OFN-CASH                 PIC 9(03).
042600     05  WS-OFN-SUFFIX               PIC X(04) VALUE '.csv'.
042700 01  WS-OFN-TEXT REDEFINES WS-OUT-FILE-NAME-BUILD
042800                                      PIC X(26).
042900*
043000*----------------------------------------------------------------*
043100* WS-RUN-TOTALS - RUN-WIDE COUNTS OF FILES AND DETAIL LINES
043200* GENERATED, DISPLAYED BY 900-REPORT-GENERATION-SUMMARY AT THE
043300* END OF THE RUN FOR THE OPERATOR'S JOB LOG.
043400*----------------------------------------------------------------*
043500 01  WS-RUN-TOTALS.
043600     05  WS-FILES-GENERATED          PIC 9(05) COMP VALUE 0.
043700     05  WS-LINES-GENERATED          PIC 9(07) COMP VALUE 0.
043800*
043900*----------------------------------------------------------------*
044000* COPY RSPARM PULLS IN THE SHOP-WIDE VOLUME AND PRICING TUNING
044100* VALUES (STORE COUNT, CASH-REGISTER/RECEIPT/ITEM/QUANTITY
044200* RANGES, DISCOUNT PROBABILITY AND PERCENTAGE RANGE) SO
044300* MERCHANDISING CAN RETUNE THE SYNTHETIC VOLUME WITHOUT A
044400* RECOMPILE - SEE RS-0098.
044500*----------------------------------------------------------------*
044600     COPY RSPARM.
044700*
044800 PROCEDURE DIVISION.
044900*
045000*----------------------------------------------------------------*
045100* 000-MAIN-PARA - TOP OF THE RUN.  READS THE PARM CARD, LOADS
045200* THE CATALOG TABLE, FIGURES OUT THE DATE WINDOW, THEN DRIVES
045300* ONE BUSINESS DAY AT A TIME THROUGH 080-PROCESS-ONE-DAY UNTIL
045400* THE TARGET DATE REACHES THE WINDOW END.  A SINGLE-DAY RUN IS
045500* JUST A ONE-DAY WINDOW.
045600*----------------------------------------------------------------*
045700 000-MAIN-PARA.
045800*
045900     PERFORM 050-READ-PARM-CARD THRU 050-EXIT.
046000     PERFORM 060-LOAD-CATEGORY-TABLE THRU 069-EXIT.
046100     PERFORM 070-DETERMINE-DATE-WINDOW THRU 079-EXIT.
046200*
046300     PERFORM 080-PROCESS-ONE-DAY THRU 089-EXIT
046400         UNTIL WS-DATE-LOOP-DONE.
046500*
046600     PERFORM 900-REPORT-GENERATION-SUMMARY THRU 909-EXIT.
046700     STOP RUN.
046800*
046900*----------------------------------------------------------------*
047000* 050-READ-PARM-CARD - OPENS THE OPTIONAL OVERRIDE CARD.  A
047100* MISSING CARD IS NOT AN ERROR - THE RUN DEFAULTS TO TODAY,
047200* SINGLE DAY, NO FORCE.  WHEN A CARD IS PRESENT ITS FORCE FLAG
047300* IS PICKED UP HERE; THE DATE FIELDS ARE PICKED UP LATER BY
047400* 070-DETERMINE-DATE-WINDOW.
047500*----------------------------------------------------------------*
047600 050-READ-PARM-CARD.
047700*
047800     MOVE SPACES TO PARM-CARD-RECORD.
047900     OPEN INPUT PARM-CARD-FILE.
048000     IF WS-PARMFILE-SUCCESS
048100         READ PARM-CARD-FILE
048200             AT END MOVE SPACES TO PARM-CARD-RECORD
048300         END-READ
048400         CLOSE PARM-CARD-FILE
048500     ELSE
048600         DISPLAY "NO PARM CARD SUPPLIED - USING TODAY, NO FORCE"
048700     END-IF.
048800*
048900     IF PARM-FORCE-FLAG = 'Y'
049000         SET WS-FORCE-GENERATION TO TRUE
049100     END-IF.
049200 050-EXIT.
049300     EXIT.
049400*
049500*----------------------------------------------------------------*
049600* 060-LOAD-CATEGORY-TABLE - LOADS THE ENTIRE CATALOG INTO
049700* WS-CATEGORY-TABLE-AREA ONCE, AT THE START OF THE RUN.  AN
049800* OPEN FAILURE HERE IS FATAL - WITHOUT A CATALOG THERE IS
049900* NOTHING TO PUT ON A RECEIPT - SO WE ABORT RATHER THAN
050000* CONTINUE WITH AN EMPTY TABLE.
050100*----------------------------------------------------------------*
050200 060-LOAD-CATEGORY-TABLE.
050300*
050400     MOVE 0 TO WS-CATEGORY-TABLE-COUNT.
050500     OPEN INPUT RSCATP-FILE.
050600     IF NOT WS-CATFILE-SUCCESS
050700         DISPLAY "RSCATP-FILE OPEN ERROR - WS-CATFILE-SW="
050800                 WS-CATFILE-SW
050900         PERFORM 950-ABORT-RUN THRU 959-EXIT
051000     END-IF.
051100*
051200     PERFORM 065-LOAD-ONE-CATEGORY-ROW THRU 065-EXIT
051300         UNTIL WS-CATFILE-EOF.
051400     CLOSE RSCATP-FILE.
051500 069-EXIT.
051600     EXIT.
051700*
051800*----------------------------------------------------------------*
051900* 065-LOAD-ONE-CATEGORY-ROW - ONE SEQUENTIAL READ OF THE
052000* CATALOG, MOVED FIELD BY FIELD INTO THE NEXT TABLE ENTRY.
052100* TWENTY ENTRIES IS THE TABLE'S CEILING - SEE WS-CATEGORY-
052200* TABLE-AREA - SO THE CATALOG MUST NOT GROW PAST THAT WITHOUT
052300* A TABLE RESIZE.
052400*----------------------------------------------------------------*
052500 065-LOAD-ONE-CATEGORY-ROW.
052600*
052700     READ RSCATP-FILE NEXT RECORD
052800         AT END SET WS-CATFILE-EOF TO TRUE
052900     END-READ.
053000     IF NOT WS-CATFILE-EOF
053100         ADD 1 TO WS-CATEGORY-TABLE-COUNT
053200         SET WS-CAT-IX TO WS-CATEGORY-TABLE-COUNT
053300         MOVE RSCATP-CATEGORY-SEQ
053400             TO WS-CAT-CATEGORY-SEQ(WS-CAT-IX)
053500         MOVE RSCATP-PRODUCT-SEQ
053600             TO WS-CAT-PRODUCT-SEQ(WS-CAT-IX)
053700         MOVE RSCATP-CATEGORY-NAME
053800             TO WS-CAT-CATEGORY-NAME(WS-CAT-IX)
053900         MOVE RSCATP-PRODUCT-NAME
054000             TO WS-CAT-PRODUCT-NAME(WS-CAT-IX)
054100         MOVE RSCATP-PRICE-MIN
054200             TO WS-CAT-PRICE-MIN(WS-CAT-IX)
054300         MOVE RSCATP-PRICE-MAX
054400             TO WS-CAT-PRICE-MAX(WS-CAT-IX)
054500     END-IF.
054600 065-EXIT.
054700     EXIT.
054800*
054900*----------------------------------------------------------------*
055000* 070-DETERMINE-DATE-WINDOW - ESTABLISHES THE FIRST AND LAST
055100* BUSINESS DATES OF THE RUN.  NO PARM CARD, OR A CARD WITH A
055200* BLANK REQUESTED DATE, MEANS TODAY PER THE SYSTEM CLOCK -
055300* NOTE THE CLOCK RETURNS A 2-DIGIT YEAR SO WE ASSUME CENTURY
055400* 20 UNTIL THIS SHOP MOVES COMPILERS (SEE RS-0020).  A BLANK
055500* RANGE-END DATE MEANS A SINGLE-DAY RUN; A RANGE-END DATE PUTS
055600* THE RUN INTO BACKFILL MODE.
055700*----------------------------------------------------------------*
055800 070-DETERMINE-DATE-WINDOW.
055900*
056000     IF PARM-REQUESTED-DATE = SPACES
056100         ACCEPT WS-CURRENT-SYS-CLOCK FROM DATE
056200         MOVE WS-SYS-YY TO WS-Z-Y
056300         ADD 2000 TO WS-Z-Y
056400         MOVE WS-Z-Y  TO WS-TGT-CCYY
056500         MOVE WS-SYS-MM TO WS-TGT-MM
056600         MOVE WS-SYS-DD TO WS-TGT-DD
056700     ELSE
056800         MOVE PARM-REQUESTED-DATE(1:4) TO WS-TGT-CCYY
056900         MOVE PARM-REQUESTED-DATE(6:2) TO WS-TGT-MM
057000         MOVE PARM-REQUESTED-DATE(9:2) TO WS-TGT-DD
057100     END-IF.
057200*
057300     IF PARM-RANGE-END-DATE = SPACES
057400         MOVE WS-TGT-CCYY TO WS-END-CCYY
057500         MOVE WS-TGT-MM   TO WS-END-MM
057600         MOVE WS-TGT-DD   TO WS-END-DD
057700     ELSE
057800         SET WS-RANGE-MODE TO TRUE
057900         MOVE PARM-RANGE-END-DATE(1:4) TO WS-END-CCYY
058000         MOVE PARM-RANGE-END-DATE(6:2) TO WS-END-MM
058100         MOVE PARM-RANGE-END-DATE(9:2) TO WS-END-DD
058200     END-IF.
058300 079-EXIT.
058400     EXIT.
058500*
058600*----------------------------------------------------------------*
058700* 080-PROCESS-ONE-DAY - THE ONE-BUSINESS-DAY DRIVER.  SKIPS
058800* THE DAY ENTIRELY WHEN IT FALLS ON A SUNDAY (PER ZELLER'S
058900* CONGRUENCE) OR ON A DATE CARRIED IN THE HOLIDAY FILE, UNLESS
059000* THE FORCE FLAG IS ON.  OTHERWISE BUILDS THE DAY'S STORE PLAN
059100* AND GENERATES ONE CASH-REGISTER FILE FOR EVERY STORE/CASH-
059200* REGISTER COMBINATION BEFORE MOVING THE TARGET DATE FORWARD.
059300*----------------------------------------------------------------*
059400 080-PROCESS-ONE-DAY.
059500*
059600     MOVE SPACES TO WS-CSVOUT-SW.
059700     MOVE 'N' TO WS-SKIP-GENERATION-SW.
059800     MOVE WS-TGT-CCYY TO WS-TGD-CCYY.
059900     MOVE WS-TGT-MM   TO WS-TGD-MM.
060000     MOVE WS-TGT-DD   TO WS-TGD-DD.
060100*
060200     PERFORM 150-COMPUTE-DAY-OF-WEEK THRU 159-EXIT.
060300     PERFORM 160-CHECK-HOLIDAY-FILE THRU 169-EXIT.
060400*
060500*    THE FORCE FLAG OVERRIDES BOTH THE SUNDAY AND THE HOLIDAY
060600*    SKIP IN ONE TEST - A BACKFILL JOB FOR A PAST SUNDAY STILL
060700*    NEEDS SALES DATA GENERATED FOR RECONCILIATION PURPOSES.
060800     IF (WS-Z-DOW-IS-SUNDAY OR WS-HOLIDAY-FOUND)
060900             AND NOT WS-FORCE-GENERATION
061000         SET WS-SKIP-GENERATION TO TRUE
061100         DISPLAY "SKIPPING GENERATION FOR " WS-TARGET-DATE-DISPLAY
061200                 " - SUNDAY OR HOLIDAY"
061300     ELSE
061400*        ONE CASH-REGISTER FILE PER STORE PER CASH REGISTER -
061500*        THE AFTER-VARYING NESTS THE CASH-REGISTER LOOP INSIDE
061600*        THE STORE LOOP SO EVERY REGISTER OF EVERY STORE IS
061700*        COVERED BEFORE THE DAY IS CONSIDERED DONE.
061800         PERFORM 200-BUILD-STORE-PLAN THRU 209-EXIT
061900         PERFORM 300-GENERATE-CASH-FILE THRU 309-EXIT
062000             VARYING WS-STORE-IX FROM 1 BY 1
062100                 UNTIL WS-STORE-IX > RS-PARM-NUM-STORES
062200             AFTER WS-CASH-IX FROM 1 BY 1
062300                 UNTIL WS-CASH-IX >
062400                     WS-STORE-CASH-COUNT(WS-STORE-IX)
062500     END-IF.
062600*
062700     IF WS-TGT-CCYYMMDD NOT < WS-END-CCYYMMDD
062800         SET WS-DATE-LOOP-DONE TO TRUE
062900     ELSE
063000         PERFORM 085-INCREMENT-TARGET-DATE THRU 085-EXIT
063100     END-IF.
063200 089-EXIT.
063300     EXIT.
063400*
063500*----------------------------------------------------------------*
063600* 085-INCREMENT-TARGET-DATE - ADVANCES WS-TARGET-DATE BY ONE
063700* CALENDAR DAY, ROLLING MONTH AND YEAR AS NEEDED.  REFRESHES
063800* THE FEBRUARY ENTRY OF THE DAYS-IN-MONTH TABLE EVERY TIME THE
063900* CURRENT MONTH IS FEBRUARY SO A LEAP-YEAR ROLLOVER (FEB 28 TO
064000* 29, OR FEB 29 TO MAR 1) ALWAYS USES A FRESH LEAP-YEAR TEST.
064100*----------------------------------------------------------------*
064200 085-INCREMENT-TARGET-DATE.
064300*
064400*    RE-CHECK THE LEAP YEAR EVERY CALL SO A FEB 28 TO FEB 29 OR
064500*    FEB 29 TO MAR 1 ROLLOVER ALWAYS USES A FRESH FEBRUARY-DAYS
064600*    COUNT RATHER THAN ONE LEFT OVER FROM A PRIOR YEAR'S RUN.
064700     PERFORM 086-COMPUTE-FEB-DAYS THRU 086-EXIT.
064800     IF WS-TGT-MM = 2
064900         MOVE WS-LY-FEB-DAYS TO WS-DAYS-IN-MONTH(2)
065000     END-IF.
065100*
065200*    PLAIN DAY/MONTH/YEAR ROLLOVER - NO INTRINSIC DATE FUNCTION
065300*    ON THIS COMPILER LEVEL TO DO IT FOR US.
065400     ADD 1 TO WS-TGT-DD.
065500     IF WS-TGT-DD > WS-DAYS-IN-MONTH(WS-TGT-MM)
065600         MOVE 1 TO WS-TGT-DD
065700         ADD 1 TO WS-TGT-MM
065800         IF WS-TGT-MM > 12
065900             MOVE 1 TO WS-TGT-MM
066000             ADD 1 TO WS-TGT-CCYY
066100         END-IF
066200     END-IF.
066300 085-EXIT.
066400     EXIT.
066500*
066600*----------------------------------------------------------------*
066700* 086-COMPUTE-FEB-DAYS - THE STANDARD GREGORIAN LEAP-YEAR TEST:
066800* DIVISIBLE BY 4 AND NOT BY 100, OR DIVISIBLE BY 400, MEANS A
066900* 29-DAY FEBRUARY.  THREE DIVIDE STATEMENTS STAND IN FOR THE
067000* INTRINSIC FUNCTION MOD THIS COMPILER LEVEL DOES NOT HAVE.
067100*----------------------------------------------------------------*
067200 086-COMPUTE-FEB-DAYS.
067300*
067400     DIVIDE WS-TGT-CCYY BY 4   GIVING WS-LY-QUOT
067500                               REMAINDER WS-LY-REM-4.
067600     DIVIDE WS-TGT-CCYY BY 100 GIVING WS-LY-QUOT
067700                               REMAINDER WS-LY-REM-100.
067800     DIVIDE WS-TGT-CCYY BY 400 GIVING WS-LY-QUOT
067900                               REMAINDER WS-LY-REM-400.
068000     IF (WS-LY-REM-4 = 0 AND WS-LY-REM-100 NOT = 0)
068100             OR WS-LY-REM-400 = 0
068200         MOVE 29 TO WS-LY-FEB-DAYS
068300     ELSE
068400         MOVE 28 TO WS-LY-FEB-DAYS
068500     END-IF.
068600 086-EXIT.
068700     EXIT.
068800*
068900*----------------------------------------------------------------*
069000* 150-COMPUTE-DAY-OF-WEEK - RETURNS THE DAY OF THE WEEK FOR
069100* WS-TARGET-DATE IN WS-Z-DOW SO 080-PROCESS-ONE-DAY CAN DECIDE
069200* WHETHER THE STORES ARE OPEN.  THIS COMPILER LEVEL HAS NO
069300* INTRINSIC FUNCTION FOR DAY-OF-WEEK, SO THE SHOP HAS USED
069400* ZELLER'S CONGRUENCE SINCE RS-0005.  THE ALGORITHM TREATS
069500* JANUARY AND FEBRUARY AS MONTHS 13 AND 14 OF THE PRECEDING
069600* YEAR SO THE LEAP-DAY ADJUSTMENT FALLS WHERE THE FORMULA
069700* EXPECTS IT; THAT IS WHY WS-Z-M/WS-Z-Y ARE NOT SIMPLY THE
069800* TARGET MONTH AND YEAR FOR JAN/FEB DATES.
069900 150-COMPUTE-DAY-OF-WEEK.
070000*
070100*    ZELLER'S CONGRUENCE - JAN/FEB TREATED AS MONTHS 13/14 OF
070200*    THE PRIOR YEAR.  RESULT: 0=SATURDAY 1=SUNDAY 2=MONDAY ...
070300*    THIS STEP SHIFTS JAN/FEB INTO THE PRIOR YEAR'S CALENDAR.
070400     MOVE WS-TGT-DD TO WS-Z-Q.
070500     IF WS-TGT-MM < 3
070600         COMPUTE WS-Z-M = WS-TGT-MM + 12
070700         COMPUTE WS-Z-Y = WS-TGT-CCYY - 1
070800     ELSE
070900         MOVE WS-TGT-MM  TO WS-Z-M
071000         MOVE WS-TGT-CCYY TO WS-Z-Y
071100     END-IF.
071200*
071300*    WS-Z-J IS THE CENTURY, WS-Z-K THE YEAR WITHIN CENTURY -
071400*    THE TWO HALVES ZELLER'S FORMULA TREATS SEPARATELY.
071500     DIVIDE WS-Z-Y BY 100 GIVING WS-Z-J REMAINDER WS-Z-K.
071600     COMPUTE WS-Z-T1 = (13 * (WS-Z-M + 1)) / 5.
071700     COMPUTE WS-Z-T2 = WS-Z-K / 4.
071800     COMPUTE WS-Z-T3 = WS-Z-J / 4.
071900*    THE SUM BELOW IS ZELLER'S CONGRUENCE ITSELF; TAKING IT
072000*    MODULO 7 GIVES THE DAY-OF-WEEK CODE LEFT IN WS-Z-DOW.
072100     COMPUTE WS-Z-SUM =
072200             WS-Z-Q + WS-Z-T1 + WS-Z-K + WS-Z-T2 + WS-Z-T3
072300             - (2 * WS-Z-J).
072400     DIVIDE WS-Z-SUM BY 7 GIVING WS-Z-T1 REMAINDER WS-Z-DOW.
072500 159-EXIT.
072600     EXIT.
072700*
072800*----------------------------------------------------------------*
072900* 160-CHECK-HOLIDAY-FILE - ONE KEYED READ OF THE HOLIDAY
073000* CALENDAR ON THE TARGET DATE.  AN INVALID KEY (DATE NOT ON
073100* FILE) IS THE EXPECTED OUTCOME ON MOST DAYS AND IS NOT AN
073200* ERROR.  IF THE FILE ITSELF CANNOT BE OPENED WE TREAT THAT AS
073300* NO HOLIDAY RULE TODAY RATHER THAN ABORT THE RUN - A
073400* MISSING HOLIDAY FILE SHOULD NOT STOP SALES DATA FROM BEING
073500* GENERATED.
073600*----------------------------------------------------------------*
073700 160-CHECK-HOLIDAY-FILE.
073800*
073900     MOVE 'N' TO WS-HOLIDAY-FOUND-SW.
074000     OPEN INPUT RSHOLD-FILE.
074100     IF WS-HOLDFILE-SUCCESS
074200         MOVE WS-TARGET-DATE-DISPLAY TO RSHOLD-DATE
074300         READ RSHOLD-FILE
074400             INVALID KEY SET WS-HOLDFILE-NOTFND TO TRUE
074500         END-READ
074600         IF WS-HOLDFILE-SUCCESS
074700             SET WS-HOLIDAY-FOUND TO TRUE
074800         END-IF
074900         CLOSE RSHOLD-FILE
075000     ELSE
075100         DISPLAY "RSHOLD-FILE NOT AVAILABLE - HOLIDAY RULE "
075200                 "SKIPPED FOR THIS RUN"
075300     END-IF.
075400 169-EXIT.
075500     EXIT.
075600*
075700*----------------------------------------------------------------*
075800* 200-BUILD-STORE-PLAN - BUILDS TODAY'S STORE TABLE, ONE ENTRY
075900* PER STORE CONFIGURED IN RSPARM, RANDOMIZING EACH STORE'S
076000* CASH-REGISTER COUNT SO THE GENERATED VOLUME VARIES DAY TO
076100* DAY LIKE A REAL CHAIN'S WOULD.
076200*----------------------------------------------------------------*
076300 200-BUILD-STORE-PLAN.
076400*
076500     PERFORM 210-BUILD-ONE-STORE THRU 219-EXIT
076600         VARYING WS-STORE-IX FROM 1 BY 1
076700             UNTIL WS-STORE-IX > RS-PARM-NUM-STORES.
076800 209-EXIT.
076900     EXIT.
077000*
077100*----------------------------------------------------------------*
077200* 210-BUILD-ONE-STORE - ASSIGNS THE STORE ID (1000 PLUS THE
077300* STORE'S POSITION IN THE PLAN) AND ROLLS A RANDOM CASH-
077400* REGISTER COUNT WITHIN THE RSPARM MIN/MAX RANGE.
077500*----------------------------------------------------------------*
077600 210-BUILD-ONE-STORE.
077700*
077800     SET WS-STOR-IX TO WS-STORE-IX.
077900     COMPUTE WS-STORE-ID(WS-STOR-IX) = 1000 + WS-STORE-IX.
078000     MOVE RS-PARM-MIN-CASH-REGS TO WS-RR-LOW.
078100     MOVE RS-PARM-MAX-CASH-REGS TO WS-RR-HIGH.
078200     PERFORM 9510-NEXT-RANDOM-RANGE THRU 9519-EXIT.
078300     MOVE WS-RR-ANSWER TO WS-STORE-CASH-COUNT(WS-STOR-IX).
078400 219-EXIT.
078500     EXIT.
078600*
078700*----------------------------------------------------------------*
078800* 300-GENERATE-CASH-FILE - OPENS ONE OUTPUT CSV FOR ONE STORE'S
078900* ONE CASH REGISTER, WRITES THE HEADER LINE, ROLLS A RANDOM
079000* RECEIPT COUNT WITHIN THE RSPARM MIN/MAX RANGE, AND GENERATES
079100* THAT MANY RECEIPTS.  AN OPEN FAILURE HERE ABORTS THE RUN -
079200* THERE IS NO PARTIAL-FILE RECOVERY FOR THIS GENERATOR.
079300*----------------------------------------------------------------*
079400 300-GENERATE-CASH-FILE.
079500*
079600     SET WS-STOR-IX TO WS-STORE-IX.
079700     MOVE WS-STORE-ID(WS-STOR-IX) TO WS-OFN-STORE.
079800     MOVE WS-CASH-IX              TO WS-OFN-CASH
079900                                      WS-CASH-ID-THIS-STORE.
080000     MOVE WS-TARGET-DATE-DISPLAY  TO WS-OFN-DATE.
080100*
080200     OPEN OUTPUT RSCSV-OUTPUT.
080300     IF NOT WS-CSVOUT-SUCCESS
080400         DISPLAY "RSCSV-OUTPUT OPEN ERROR - WS-CSVOUT-SW="
080500                 WS-CSVOUT-SW " FILE=" WS-OFN-TEXT
080600         PERFORM 950-ABORT-RUN THRU 959-EXIT
080700     END-IF.
080800*
080900     WRITE RSCSV-OUTPUT-RECORD FROM WS-CSV-HEADER-LINE.
081000*
081100     MOVE RS-PARM-RECEIPTS-MIN TO WS-RR-LOW.
081200     MOVE RS-PARM-RECEIPTS-MAX TO WS-RR-HIGH.
081300     PERFORM 9510-NEXT-RANDOM-RANGE THRU 9519-EXIT.
081400     MOVE WS-RR-ANSWER TO WS-RECEIPT-COUNT-THIS-CASH.
081500*
081600     PERFORM 310-GENERATE-ONE-RECEIPT THRU 319-EXIT
081700         VARYING WS-RECEIPT-IX FROM 1 BY 1
081800             UNTIL WS-RECEIPT-IX > WS-RECEIPT-COUNT-THIS-CASH.
081900*
082000     CLOSE RSCSV-OUTPUT.
082100     ADD 1 TO WS-FILES-GENERATED.
082200 309-EXIT.
082300     EXIT.
082400*
082500*----------------------------------------------------------------*
082600* 310-GENERATE-ONE-RECEIPT - BUILDS ONE DOCUMENT ID AND ROLLS A
082700* RANDOM LINE COUNT WITHIN THE RSPARM ITEMS MIN/MAX RANGE, THEN
082800* GENERATES THAT MANY DETAIL LINES - ALL SHARING THE SAME
082900* DOCUMENT ID, AS A REAL MULTI-ITEM RECEIPT WOULD.
083000*----------------------------------------------------------------*
083100 310-GENERATE-ONE-RECEIPT.
083200*
083300     PERFORM 9600-BUILD-DOC-ID THRU 9609-EXIT.
083400*
083500     MOVE RS-PARM-ITEMS-MIN TO WS-RR-LOW.
083600     MOVE RS-PARM-ITEMS-MAX TO WS-RR-HIGH.
083700     PERFORM 9510-NEXT-RANDOM-RANGE THRU 9519-EXIT.
083800     MOVE WS-RR-ANSWER TO WS-LINE-COUNT-THIS-RECEIPT.
083900*
084000     PERFORM 320-BUILD-ONE-LINE THRU 329-EXIT
084100         VARYING WS-LINE-IX FROM 1 BY 1
084200             UNTIL WS-LINE-IX > WS-LINE-COUNT-THIS-RECEIPT.
084300 319-EXIT.
084400     EXIT.
084500*
084600*----------------------------------------------------------------*
084700* 320-BUILD-ONE-LINE - PICKS A RANDOM CATALOG ENTRY, A RANDOM
084800* QUANTITY, AND A RANDOM PRICE WITHIN THAT ENTRY'S MIN/MAX
084900* RANGE (SCALED TO WHOLE CENTS BEFORE ROUNDING BACK, SINCE THE
085000* RANDOM-RANGE ROUTINE ONLY RETURNS WHOLE INTEGERS), THEN ROLLS
085100* A DISCOUNT: A COIN-FLIP AGAINST THE RSPARM DISCOUNT
085200* PROBABILITY, AND IF IT HITS, A RANDOM PERCENTAGE WITHIN THE
085300* RSPARM LO/HI RANGE APPLIED AGAINST THE LINE'S PRICE.  THE
085400* RESULT IS STRUNG TOGETHER INTO ONE COMMA-DELIMITED DETAIL
085500* LINE AND WRITTEN.
085600*----------------------------------------------------------------*
085700 320-BUILD-ONE-LINE.
085800*
085900*    PICK ONE CATALOG ENTRY AT RANDOM FOR THIS LINE.
086000     MOVE 1                     TO WS-RR-LOW.
086100     MOVE WS-CATEGORY-TABLE-COUNT TO WS-RR-HIGH.
086200     PERFORM 9510-NEXT-RANDOM-RANGE THRU 9519-EXIT.
086300     SET WS-CAT-IX TO WS-RR-ANSWER.
086400*
086500*    RANDOM QUANTITY WITHIN THE SHOP-WIDE RSPARM RANGE.
086600     MOVE RS-PARM-QUANTITY-MIN TO WS-RR-LOW.
086700     MOVE RS-PARM-QUANTITY-MAX TO WS-RR-HIGH.
086800     PERFORM 9510-NEXT-RANDOM-RANGE THRU 9519-EXIT.
086900     MOVE WS-RR-ANSWER TO WS-LINE-QTY.
087000*
087100*    PRICE IS RANDOMIZED WITHIN THIS CATALOG ENTRY'S OWN
087200*    MIN/MAX, NOT THE SHOP-WIDE RANGE.  9510-NEXT-RANDOM-RANGE
087300*    ONLY RETURNS WHOLE INTEGERS, SO THE RANGE IS SCALED UP TO
087400*    WHOLE CENTS BEFORE THE CALL AND SCALED BACK DOWN AFTER.
087500     COMPUTE WS-RR-LOW  = WS-CAT-PRICE-MIN(WS-CAT-IX) * 100.
087600     COMPUTE WS-RR-HIGH = WS-CAT-PRICE-MAX(WS-CAT-IX) * 100.
087700     PERFORM 9510-NEXT-RANDOM-RANGE THRU 9519-EXIT.
087800     COMPUTE WS-LINE-PRICE ROUNDED = WS-RR-ANSWER / 100.
087900*
088000*    DISCOUNT IS A TWO-STAGE ROLL: FIRST A 1-100 COIN FLIP
088100*    AGAINST THE RSPARM PROBABILITY PERCENTAGE, THEN - ONLY IF
088200*    THAT FLIP HITS - A RANDOM PERCENTAGE WITHIN THE RSPARM
088300*    LO/HI RANGE APPLIED AGAINST THIS LINE'S OWN PRICE.  A LINE
088400*    THAT MISSES THE FLIP GETS NO DISCOUNT AT ALL.
088500     MOVE 1   TO WS-RR-LOW.
088600     MOVE 100 TO WS-RR-HIGH.
088700     PERFORM 9510-NEXT-RANDOM-RANGE THRU 9519-EXIT.
088800     IF WS-RR-ANSWER NOT > RS-PARM-DISCOUNT-PROB-PCT
088900         MOVE RS-PARM-DISCOUNT-LO-PCT TO WS-RR-LOW
089000         MOVE RS-PARM-DISCOUNT-HI-PCT TO WS-RR-HIGH
089100         PERFORM 9510-NEXT-RANDOM-RANGE THRU 9519-EXIT
089200         MOVE WS-RR-ANSWER TO WS-DISCOUNT-PCT-WORK
089300         COMPUTE WS-LINE-DISCOUNT ROUNDED =
089400                 WS-LINE-PRICE * WS-DISCOUNT-PCT-WORK / 100
089500     ELSE
089600         MOVE 0 TO WS-LINE-DISCOUNT
089700     END-IF.
089800*
089900     MOVE WS-LINE-QTY      TO WS-LINE-QTY-ED.
090000     MOVE WS-LINE-PRICE    TO WS-LINE-PRICE-ED.
090100     MOVE WS-LINE-DISCOUNT TO WS-LINE-DISCOUNT-ED.
090200*
090300     STRING WS-DOC-ID-BUILD-X          DELIMITED BY SIZE
090400            ','                         DELIMITED BY SIZE
090500            WS-CAT-PRODUCT-NAME(WS-CAT-IX)
090600                                         DELIMITED BY '  '
090700            ','                         DELIMITED BY SIZE
090800            WS-CAT-CATEGORY-NAME(WS-CAT-IX)
090900                                         DELIMITED BY '  '
091000            ','                         DELIMITED BY SIZE
091100            WS-LINE-QTY-ED              DELIMITED BY SIZE
091200            ','                         DELIMITED BY SIZE
091300            WS-LINE-PRICE-ED            DELIMITED BY SIZE
091400            ','                         DELIMITED BY SIZE
091500            WS-LINE-DISCOUNT-ED         DELIMITED BY SIZE
091600            ','                         DELIMITED BY SIZE
091700            WS-OFN-STORE                DELIMITED BY SIZE
091800            ','                         DELIMITED BY SIZE
091900            WS-OFN-CASH                 DELIMITED BY SIZE
092000            ','                         DELIMITED BY SIZE
092100            WS-TARGET-DATE-DISPLAY      DELIMITED BY SIZE
092200       INTO RSCSV-OUTPUT-RECORD.
092300*
092400     WRITE RSCSV-OUTPUT-RECORD.
092500     ADD 1 TO WS-LINES-GENERATED.
092600 329-EXIT.
092700     EXIT.
092800*
092900*----------------------------------------------------------------*
093000* 900-REPORT-GENERATION-SUMMARY - END-OF-RUN TOTALS FOR THE
093100* OPERATOR'S JOB LOG: HOW MANY CASH-REGISTER FILES AND HOW
093200* MANY DETAIL LINES THE RUN PRODUCED.
093300*----------------------------------------------------------------*
093400 900-REPORT-GENERATION-SUMMARY.
093500*
093600     DISPLAY "=================================================="
093700     DISPLAY "GENERATION COMPLETE"
093800     DISPLAY "Files generated:  " WS-FILES-GENERATED
093900     DISPLAY "Lines generated:  " WS-LINES-GENERATED
094000     DISPLAY "=================================================="
094100 909-EXIT.
094200     EXIT.
094300*
094400*----------------------------------------------------------------*
094500* 950-ABORT-RUN - FORCES A NONZERO CONDITION CODE FOR THE JOB
094600* SCHEDULER BY DELIBERATELY DIVIDING BY ZERO.  USED ONLY WHEN A
094700* REQUIRED FILE CANNOT BE OPENED - AT THAT POINT THE RUN HAS
094800* NO BUSINESS CONTINUING.
094900*----------------------------------------------------------------*
095000 950-ABORT-RUN.
095100*
095200     DISPLAY "RSGENFEC PROGRAM TERMINATED WITH DIVIDE BY ZERO!".
095300     DISPLAY "CHECK ERROR MESSAGES IN SYSOUT PART OF JOB SUMMARY".
095400     COMPUTE WS-RANDOM-SEED = WS-RANDOM-SEED / (WS-RANDOM-SEED
095500                               - WS-RANDOM-SEED).
095600 959-EXIT.
095700     EXIT.
095800*
095900*----------------------------------------------------------------*
096000* 9500-NEXT-RANDOM-NUMBER - THE SHOP'S HOMEGROWN LINEAR
096100* CONGRUENTIAL GENERATOR.  THIS COMPILER LEVEL HAS NO FUNCTION
096200* RANDOM, SO EVERY RANDOMIZED VALUE THIS PROGRAM PRODUCES -
096300* CASH-REGISTER COUNTS, RECEIPT COUNTS, CATALOG PICKS, PRICES,
096400* DISCOUNTS, DOC-ID CHARACTERS - TRACES BACK TO ONE CALL OF
096500* THIS PARAGRAPH THROUGH 9510-NEXT-RANDOM-RANGE.  THE SEED IS
096600* ADVANCED EVERY CALL SO SUCCESSIVE NUMBERS DO NOT REPEAT
096700* WITHIN A RUN; 99991 IS PRIME, WHICH KEEPS THE GENERATOR'S
096800* FULL PERIOD LONG ENOUGH THAT A DAY'S WORTH OF CALLS DOES NOT
096900* CYCLE BACK ON ITSELF.
097000 9500-NEXT-RANDOM-NUMBER.
097100*
097200*    HOMEGROWN LINEAR CONGRUENTIAL GENERATOR - THIS COMPILER
097300*    LEVEL HAS NO FUNCTION RANDOM.  SEED * 31 + 17, MOD 99991.
097400*    THE PRODUCT IS DECLARED PIC 9(07) COMP - LARGE ENOUGH THAT
097500*    THE MULTIPLY CANNOT OVERFLOW FOR ANY 5-DIGIT SEED VALUE.
097600     COMPUTE WS-RANDOM-PRODUCT = (WS-RANDOM-SEED * 31) + 17.
097700     DIVIDE WS-RANDOM-PRODUCT BY 99991
097800         GIVING WS-RANDOM-QUOT REMAINDER WS-RANDOM-SEED.
097900 9509-EXIT.
098000     EXIT.
098100*
098200*----------------------------------------------------------------*
098300* 9510-NEXT-RANDOM-RANGE - MAPS THE NEXT RANDOM NUMBER ONTO AN
098400* INCLUSIVE LOW-TO-HIGH RANGE SUPPLIED BY THE CALLER IN WS-RR-
098500* LOW/WS-RR-HIGH.  EVERY RANDOMIZED QUANTITY IN THIS PROGRAM -
098600* CASH-REGISTER COUNTS, RECEIPT COUNTS, LINE COUNTS, CATALOG
098700* PICKS, PRICES, DISCOUNTS, DOC-ID CHARACTERS - GOES THROUGH
098800* THIS ONE PARAGRAPH.
098900*----------------------------------------------------------------*
099000 9510-NEXT-RANDOM-RANGE.
099100*
099200     PERFORM 9500-NEXT-RANDOM-NUMBER THRU 9509-EXIT.
099300     COMPUTE WS-RR-SPAN = (WS-RR-HIGH - WS-RR-LOW) + 1.
099400     DIVIDE WS-RANDOM-SEED BY WS-RR-SPAN
099500         GIVING WS-RANDOM-QUOT REMAINDER WS-RR-ANSWER.
099600     ADD WS-RR-LOW TO WS-RR-ANSWER.
099700 9519-EXIT.
099800     EXIT.
099900*
100000*----------------------------------------------------------------*
100100* 9600-BUILD-DOC-ID - BUILDS THE RECEIPT DOCUMENT ID FROM THE
100200* SYSTEM DATE/TIME STAMP (YYMMDDHHMMSS) FOLLOWED BY SIX RANDOM
100300* ALPHANUMERIC CHARACTERS.  THE TIMESTAMP ALONE IS NOT ENOUGH
100400* TO KEEP DOC-IDS UNIQUE SINCE MANY RECEIPTS GENERATE WITHIN
100500* THE SAME CLOCK SECOND - THE RANDOM SUFFIX CARRIES THE
100600* UNIQUENESS.
100700*----------------------------------------------------------------*
100800 9600-BUILD-DOC-ID.
100900*
101000     ACCEPT WS-CURRENT-SYS-CLOCK FROM DATE.
101100     ACCEPT WS-CURRENT-SYS-TIME FROM TIME.
101200     STRING WS-SYS-YY DELIMITED BY SIZE
101300            WS-SYS-MM DELIMITED BY SIZE
101400            WS-SYS-DD DELIMITED BY SIZE
101500            WS-SYS-HH DELIMITED BY SIZE
101600            WS-SYS-MN DELIMITED BY SIZE
101700            WS-SYS-SS DELIMITED BY SIZE
101800       INTO WS-DOC-TIMESTAMP.
101900*
102000     PERFORM 9610-BUILD-ONE-RANDOM-CHAR THRU 9619-EXIT
102100         VARYING WS-LINE-IX FROM 1 BY 1 UNTIL WS-LINE-IX > 6.
102200 9609-EXIT.
102300     EXIT.
102400*
102500*----------------------------------------------------------------*
102600* 9610-BUILD-ONE-RANDOM-CHAR - PICKS ONE CHARACTER OUT OF
102700* WS-ALPHABET AT A RANDOM POSITION AND DROPS IT INTO THE
102800* CALLER-SUPPLIED POSITION OF THE DOC-ID SUFFIX.
102900*----------------------------------------------------------------*
103000 9610-BUILD-ONE-RANDOM-CHAR.
103100*
103200     MOVE 1  TO WS-RR-LOW.
103300     MOVE 36 TO WS-RR-HIGH.
103400     PERFORM 9510-NEXT-RANDOM-RANGE THRU 9519-EXIT.
103500     MOVE WS-ALPHABET(WS-RR-ANSWER:1)
103600         TO WS-DOC-RANDOM-SUFFIX(WS-LINE-IX:1).
103700 9619-EXIT.
103800     EXIT.
103900*
