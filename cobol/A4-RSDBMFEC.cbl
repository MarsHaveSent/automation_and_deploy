000100******************************************************************
000200*
000300* RSDBMFEC - RETAIL SALES ETL - RECEIPTS POSTING ENGINE
000400*
000500*   SYSTEM    : RETAIL SALES RECEIPT ETL (RS01)
000600*   AUTHOR    : D. OSAGIEDE
000700*   INSTALLATION: MERCHANT SYSTEMS DIVISION - BATCH SUPPORT
000800*   DATE-WRITTEN: 1983-02-14
000900*   DATE-COMPILED:
001000*   SECURITY  : NONE
001100*
001200******************************************************************
001300*
001400* CHANGE LOG
001500*
001600* 1983-02-14  DRO  RS-0042  INITIAL VERSION.  CALLED SUBPROGRAM -
001700*                           GIVEN A FUNCTION CODE, A FILE NAME,
001800*                           AND (FOR A SAVE) A TABLE OF RECEIPT
001900*                           LINES, POSTS THEM TO THE RECEIPTS
002000*                           FILE AND UPSERTS THE PROCESSED-FILES
002100*                           AUDIT RECORD.
002200* 1996-05-20  DRO  RS-0043  DELETE-BY-FILE-NAME SWEEP NOW USES
002300*                           START/READ NEXT ON THE ALTERNATE KEY
002400*                           INSTEAD OF A FULL FILE SCAN - WAS
002500*                           TOO SLOW ONCE THE FILE PASSED A FEW
002600*                           THOUSAND ROWS.
002700* 1997-02-19  GMO  RS-0044  ADDED THE 'I' (IS-FILE-PROCESSED)
002800*                           FUNCTION CODE SO RSLOADFEC CAN ASK
002900*                           BEFORE IT READS A CANDIDATE FILE.
003000* 1997-03-11  GMO  RS-0052  OPENED PROCESSED-FILES-FILE AHEAD OF
003100*                           RECEIPTS-FILE IN 3000-SAVE-FILE-DATA -
003200*                           A RECEIPTS-FILE OPEN FAILURE WENT
003300*                           STRAIGHT TO THE AUDIT UPSERT, WHICH
003400*                           WAS READING/WRITING PROCESSED-FILES-
003500*                           FILE BEFORE IT HAD EVER BEEN OPENED.
003600* 1998-09-28  DRO  RS-0060  Y2K READINESS - RSPROC-PROCESSED-AT
003700*                           IS BUILT FROM A 4-DIGIT-YEAR ACCEPT,
003800*                           NO PROGRAM CHANGE REQUIRED.
003900* 2000-05-17  DRO  RS-0046  WIDENED THE ERROR-MESSAGE HAND-OFF TO
004000*                           200 BYTES TO MATCH RSPROC-RECORD.
004100* 2001-03-02  GMO  RS-0065  WIDENED LK-RSDBM-TABLE-AREA FROM 500
004200*                           TO 1000 ENTRIES - THE BUSIEST STORE'S
004300*                           SATURDAY CLOSE WAS OVERFLOWING THE
004400*                           TABLE AND RSLOADFEC WAS TRUNCATING
004500*                           THE LAST LINES OF THE FILE.
004600* 2001-11-20  RTN  RS-0071  ALL-OR-NOTHING POSTING - A FAILURE
004700*                           PARTWAY THROUGH THE INSERT LOOP NOW
004800*                           BACKS OUT THE ROWS ALREADY WRITTEN
004900*                           FOR THIS FILE BEFORE THE ERROR AUDIT
005000*                           ROW IS WRITTEN.
005100* 2003-09-30  RTN  RS-0047  FILE-NAME CARRIED ON EVERY RECEIPTS
005200*                           ROW SO A RELOAD CAN REPLACE RATHER
005300*                           THAN DUPLICATE (REQ# RS-0047).
005400* 2004-01-08  RTN  RS-0080  ALTERNATE KEY ON RSRCPT-FILE-NAME-KEY
005500*                           NOW ALLOWS DUPLICATES - TWO DIFFERENT
005600*                           SOURCE FILES CAN LEGITIMATELY SHARE A
005700*                           FILE NAME IF ONE IS A RESUBMISSION.
005800* 2004-02-11  RTN  RS-0081  SWITCHED ERROR BANNER TO RSEMSG.
005900* 2007-08-21  LKW  RS-0108  CORRECTED A COMMENT IN
006000*                           3400-BACKOUT-ROWS-WRITTEN THAT STILL
006100*                           REFERRED TO "THE INSERT LOOP ABENDING"
006200*                           FROM BEFORE THE ALL-OR-NOTHING
006300*                           REWORK - THE LOOP NO LONGER ABENDS,
006400*                           IT SETS WS-SAVE-FAILED AND STOPS
006500*                           CLEANLY.
006600* 2012-06-14  LKW  RS-0151  RECOMPILED UNDER GNUCOBOL, NO SOURCE
006700*                           CHANGE.
006800*
006900******************************************************************
007000*
007100 IDENTIFICATION DIVISION.
007200 PROGRAM-ID. RSDBMFEC.
007300 AUTHOR. D. OSAGIEDE.
007400 INSTALLATION. MERCHANT SYSTEMS DIVISION.
007500 DATE-WRITTEN. 1983-02-14.
007600 DATE-COMPILED.
007700 SECURITY. NONE.
007800*
007900*PROGRAM DESCRIPTION:
008000*Keyed-store access for the ETL.  Function 'I' answers whether a
008100*file already posted clean; function 'S' replaces a file's
008200*receipt lines and upserts its audit row, all-or-nothing.
008300*
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600 SPECIAL-NAMES.
008700     C01 IS TOP-OF-FORM.
008800*
008900 INPUT-OUTPUT SECTION.
009000*
009100* SEE RS-0080 IN THE CHANGE LOG ABOVE FOR WHY THE ALTERNATE KEY
009200* BELOW ALLOWS DUPLICATES - MORE THAN ONE RECEIPTS ROW CAN
009300* SHARE A FILE NAME.
009400 FILE-CONTROL.
009500     SELECT RECEIPTS-FILE ASSIGN TO RCPTFILE
009600         ORGANIZATION IS INDEXED
009700         ACCESS MODE IS DYNAMIC
009800         RECORD KEY IS RSRCPT-SEQUENCE-NBR
009900         ALTERNATE RECORD KEY IS RSRCPT-FILE-NAME-KEY
010000             WITH DUPLICATES
010100         FILE STATUS IS WS-RCPTFILE-SW.
010200*
010300     SELECT PROCESSED-FILES-FILE ASSIGN TO PROCFILE
010400         ORGANIZATION IS INDEXED
010500         ACCESS MODE IS DYNAMIC
010600         RECORD KEY IS RSPROC-FILE-NAME-KEY
010700         FILE STATUS IS WS-PROCFILE-SW.
010800*
010900 DATA DIVISION.
011000 FILE SECTION.
011100*
011200* RECEIPTS-FILE - THE POSTED RECEIPT-LINE TABLE ITSELF.  OPENED
011300* DYNAMIC SO 3150-DETERMINE-NEXT-KEY CAN START AT HIGH-VALUES TO
011400* FIND THE LAST SEQUENCE NUMBER IN USE, AND SO THE DELETE SWEEPS
011500* IN 3200-DELETE-OLD-ROWS AND 3400-BACKOUT-ROWS-WRITTEN CAN START
011600* ON THE ALTERNATE KEY AND READ NEXT FORWARD FROM THERE.
011700 FD  RECEIPTS-FILE
011800     RECORD CONTAINS 134 CHARACTERS
011900     DATA RECORD IS RSRCPT-RECORD.
012000     COPY RSRCPT.
012100*
012200*
012300* PROCESSED-FILES-FILE - ONE ROW PER SOURCE FILE RSLOADFEC HAS
012400* EVER HANDED TO THIS SUBPROGRAM, KEYED BY FILE NAME.  FUNCTION
012500* 'I' READS IT TO ANSWER "HAS THIS FILE ALREADY POSTED CLEAN",
012600* FUNCTION 'S' UPSERTS IT AT THE END OF EVERY SAVE, SUCCESS OR
012700* FAILURE, SO THE AUDIT TRAIL COVERS BOTH OUTCOMES.
012800 FD  PROCESSED-FILES-FILE
012900     RECORD CONTAINS 260 CHARACTERS
013000     DATA RECORD IS RSPROC-RECORD.
013100     COPY RSPROC.
013200*
013300 WORKING-STORAGE SECTION.
013400*
013500* FILE STATUS SWITCHES FOR BOTH FDS, PLUS THE ONE SWITCH THAT IS
013600* NOT A FILE STATUS AT ALL - WS-SAVE-FAILED-SW, WHICH TRACKS THE
013700* ALL-OR-NOTHING OUTCOME OF 3000-SAVE-FILE-DATA ACROSS EVERY
013800* PARAGRAPH IT PERFORMS, SINCE ANY ONE OF THEM CAN BE WHAT FAILS.
013900 01  WS-SWITCHES.
014000     05  WS-RCPTFILE-SW              PIC X(02) VALUE SPACES.
014100         88  WS-RCPTFILE-SUCCESS         VALUE '00'.
014200         88  WS-RCPTFILE-EOF              VALUE '10'.
014300         88  WS-RCPTFILE-NOTFND           VALUE '23'.
014400     05  WS-PROCFILE-SW              PIC X(02) VALUE SPACES.
014500         88  WS-PROCFILE-SUCCESS         VALUE '00'.
014600         88  WS-PROCFILE-NOTFND          VALUE '23'.
014700     05  WS-SAVE-FAILED-SW           PIC X(01) VALUE 'N'.
014800         88  WS-SAVE-FAILED               VALUE 'Y'.
014900     05  FILLER                      PIC X(05) VALUE SPACES.
015000*
015100 01  WS-NEXT-RELATIVE-KEY            PIC 9(08) COMP VALUE 1.
015200 01  WS-ROWS-WRITTEN-THIS-SAVE       PIC 9(04) COMP VALUE 0.
015300*
015400* WS-ROWS-WRITTEN-THIS-SAVE IS NOT A REPORTING FIGURE - IT IS
015500* HOW 3400-BACKOUT-ROWS-WRITTEN AND 3500-UPSERT-AUDIT-RECORD
015600* KNOW HOW MANY ROWS OF THIS SAVE ACTUALLY MADE IT TO DISK
015700* BEFORE SOMETHING IN THE INSERT LOOP WENT WRONG.
015800*
015900* BUILT ONCE PER SAVE BY 3100-BUILD-TIMESTAMP FROM THE SYSTEM
016000* CLOCK SO EVERY RECEIPTS ROW AND THE AUDIT ROW FOR A GIVEN
016100* SAVE CARRY THE EXACT SAME RSPROC-PROCESSED-AT VALUE.
016200 01  WS-CURRENT-TIMESTAMP.
016300     05  WS-CTS-CCYY                 PIC 9(04).
016400     05  WS-CTS-MM                   PIC 9(02).
016500     05  WS-CTS-DD                   PIC 9(02).
016600     05  WS-CTS-HH                   PIC 9(02).
016700     05  WS-CTS-MN                   PIC 9(02).
016800     05  WS-CTS-SS                   PIC 9(02).
016900 01  WS-CURRENT-TIMESTAMP-X REDEFINES WS-CURRENT-TIMESTAMP
017000                                      PIC 9(14).
017100 01  WS-CURRENT-TIMESTAMP-DISPLAY.
017200     05  WS-CTD-CCYY                 PIC X(04).
017300     05  WS-CTD-DASH1                PIC X(01) VALUE '-'.
017400     05  WS-CTD-MM                   PIC X(02).
017500     05  WS-CTD-DASH2                PIC X(01) VALUE '-'.
017600     05  WS-CTD-DD                   PIC X(02).
017700     05  WS-CTD-SPACE                PIC X(01) VALUE SPACE.
017800     05  WS-CTD-HH                   PIC X(02).
017900     05  WS-CTD-COLON1               PIC X(01) VALUE ':'.
018000     05  WS-CTD-MN                   PIC X(02).
018100     05  WS-CTD-COLON2               PIC X(01) VALUE ':'.
018200     05  WS-CTD-SS                   PIC X(02).
018300 01  WS-SYS-CLOCK.
018400     05  WS-SYS-YY                   PIC 9(02).
018500     05  WS-SYS-MM                   PIC 9(02).
018600     05  WS-SYS-DD                   PIC 9(02).
018700 01  WS-SYS-TIME.
018800     05  WS-SYS-HH                   PIC 9(02).
018900     05  WS-SYS-MN                   PIC 9(02).
019000     05  WS-SYS-SS                   PIC 9(02).
019100     05  WS-SYS-HS                   PIC 9(02).
019200*
019300* ONE-RECORD, TWO-PICTURE VIEW OF THE FILE-STATUS FOR DISPLAY.
019400 01  WS-FS-DISPLAY-VIEW.
019500     05  WS-FS-DISPLAY-VIEW-X        PIC X(02).
019600 01  WS-FS-DISPLAY-VIEW-R REDEFINES WS-FS-DISPLAY-VIEW.
019700     05  WS-FS-DISPLAY-VIEW-9        PIC 9(02).
019800*
019900* COMPACT (NO-PUNCTUATION) VIEW OF THE TIMESTAMP FOR SORT KEYS.
020000 01  WS-CTD-COMPACT-VIEW REDEFINES WS-CURRENT-TIMESTAMP-DISPLAY
020100                                      PIC X(19).
020200*
020300     COPY RSEMSG.
020400*
020500 LINKAGE SECTION.
020600*
020700* CALLING CONVENTION - THE CALLER (RSLOADFEC) SETS LK-FUNCTION-
020800* CODE AND LK-FILE-NAME ON EVERY CALL.  FOR FUNCTION 'S' IT ALSO
020900* FILLS LK-RSDBM-TABLE-AREA AND LK-RECORD-COUNT BEFORE CALLING;
021000* FOR FUNCTION 'I' THOSE TWO ARE IGNORED ON THE WAY IN.  EVERY
021100* CALL COMES BACK WITH LK-RETURN-CODE SET TO EXACTLY ONE OF THE
021200* THREE 88-LEVELS BELOW AND, ON AN ERROR RETURN ONLY,
021300* LK-ERROR-MESSAGE FILLED IN FOR THE CALLER TO DISPLAY.
021400 01  LK-FUNCTION-CODE                PIC X(01).
021500     88  LK-IS-FILE-PROCESSED            VALUE 'I'.
021600     88  LK-SAVE-FILE-DATA                VALUE 'S'.
021700 01  LK-FILE-NAME                    PIC X(20).
021800 01  LK-RECORD-COUNT                 PIC 9(06) COMP.
021900 01  LK-RETURN-CODE                  PIC X(01).
022000     88  LK-RETURN-SUCCESS               VALUE 'S'.
022100     88  LK-RETURN-ERROR                 VALUE 'E'.
022200     88  LK-RETURN-ALREADY-DONE           VALUE 'A'.
022300*    ALREADY-DONE IS NOT AN ERROR - IT TELLS RSLOADFEC THIS
022400*    FILE NAME POSTED SUCCESSFULLY ON AN EARLIER RUN AND CAN BE
022500*    SKIPPED WITHOUT A SECOND CALL TO FUNCTION 'S'.
022600 01  LK-ERROR-MESSAGE                PIC X(200).
022700*
022800* ONE ENTRY PER RECEIPT LINE IN THE CALLER'S IN-MEMORY TABLE FOR
022900* THIS SAVE - SEE RS-0065 IN THE CHANGE LOG ABOVE FOR WHY THIS
023000* IS SIZED AT 1000 RATHER THAN THE ORIGINAL 500.
023100 01  LK-RSDBM-TABLE-AREA.
023200     05  LK-RSDBM-ENTRY OCCURS 1000 TIMES
023300                         INDEXED BY LK-TBL-IX.
023400         10  LK-TBL-DOC-ID            PIC X(20).
023500         10  LK-TBL-ITEM              PIC X(30).
023600         10  LK-TBL-CATEGORY          PIC X(20).
023700         10  LK-TBL-QUANTITY          PIC 9(03).
023800         10  LK-TBL-UNIT-PRICE        PIC S9(05)V99.
023900         10  LK-TBL-DISCOUNT-AMOUNT   PIC S9(05)V99.
024000         10  LK-TBL-STORE-ID          PIC 9(04).
024100         10  LK-TBL-CASH-ID           PIC 9(03).
024200         10  LK-TBL-RECEIPT-DATE      PIC X(10).
024300         10  LK-TBL-FILE-NAME         PIC X(20).
024400         10  FILLER                   PIC X(10).
024500*
024600 PROCEDURE DIVISION USING LK-FUNCTION-CODE
024700                           LK-FILE-NAME
024800                           LK-RECORD-COUNT
024900                           LK-RETURN-CODE
025000                           LK-ERROR-MESSAGE
025100                           LK-RSDBM-TABLE-AREA.
025200*
025300*----------------------------------------------------------------
025400* 000-MAIN-PARA - DISPATCHES ON LK-FUNCTION-CODE.  EVERY OTHER
025500* PARAGRAPH IN THIS PROGRAM IS REACHED FROM HERE, ONCE, FOR THE
025600* DURATION OF ONE CALL.  AN UNRECOGNIZED FUNCTION CODE IS A
025700* CALLER BUG, NOT AN I/O ERROR, SO IT GETS ITS OWN ERROR TEXT
025800* RATHER THAN FALLING THROUGH TO ONE OF THE FILE PARAGRAPHS.
025900*----------------------------------------------------------------
026000 000-MAIN-PARA.
026100*
026200     MOVE SPACE TO LK-RETURN-CODE.
026300     MOVE SPACES TO LK-ERROR-MESSAGE.
026400*
026500     IF LK-IS-FILE-PROCESSED
026600         PERFORM 2000-IS-FILE-PROCESSED THRU 2099-EXIT
026700     ELSE IF LK-SAVE-FILE-DATA
026800         PERFORM 3000-SAVE-FILE-DATA THRU 3099-EXIT
026900     ELSE
027000         SET LK-RETURN-ERROR TO TRUE
027100         MOVE 'UNKNOWN FUNCTION CODE PASSED TO RSDBMFEC'
027200             TO LK-ERROR-MESSAGE
027300     END-IF.
027400*
027500     GOBACK.
027600*
027700*----------------------------------------------------------------
027800* 2000-IS-FILE-PROCESSED - FUNCTION 'I'.  READ-ONLY LOOK AT
027900* PROCESSED-FILES-FILE BY FILE NAME.  A RECORD THAT EXISTS AND
028000* SHOWS STATUS SUCCESS MEANS THIS FILE ALREADY POSTED CLEAN ON
028100* AN EARLIER RUN - THE CALLER USES LK-RETURN-ALREADY-DONE TO
028200* SKIP RE-READING A FILE RSLOADFEC HAS ALREADY FINISHED WITH.
028300* A RECORD SHOWING STATUS ERROR, OR NO RECORD AT ALL, MEANS GO
028400* AHEAD AND TRY TO LOAD IT.
028500*----------------------------------------------------------------
028600 2000-IS-FILE-PROCESSED.
028700*
028800     OPEN INPUT PROCESSED-FILES-FILE.
028900     IF NOT WS-PROCFILE-SUCCESS
029000         SET LK-RETURN-ERROR TO TRUE
029100         GO TO 2099-EXIT
029200     END-IF.
029300*
029400     MOVE LK-FILE-NAME TO RSPROC-FILE-NAME.
029500     READ PROCESSED-FILES-FILE
029600         INVALID KEY SET WS-PROCFILE-NOTFND TO TRUE
029700     END-READ.
029800*
029900*    BOTH A FOUND-BUT-FAILED AUDIT ROW AND A NOT-FOUND AUDIT ROW
030000*    FALL INTO THE ELSE BELOW - EITHER WAY THIS FILE NAME HAS
030100*    NOT SUCCESSFULLY POSTED YET AND IS CLEARED TO GO THROUGH
030200*    FUNCTION 'S'.
030300     IF WS-PROCFILE-SUCCESS AND RSPROC-STATUS-SUCCESS
030400         SET LK-RETURN-ALREADY-DONE TO TRUE
030500     ELSE
030600         SET LK-RETURN-SUCCESS TO TRUE
030700     END-IF.
030800*
030900     CLOSE PROCESSED-FILES-FILE.
031000 2099-EXIT.
031100     EXIT.
031200*
031300*----------------------------------------------------------------
031400* 3000-SAVE-FILE-DATA - FUNCTION 'S'.  TOP-LEVEL CONTROL FOR ONE
031500* ALL-OR-NOTHING POST.  BUILDS THE SHARED TIMESTAMP, OPENS BOTH
031600* FILES, FINDS WHERE THE RUNNING SEQUENCE NUMBER LEFT OFF,
031700* SWEEPS OUT ANY OLD ROWS FOR THIS FILE NAME, INSERTS THE NEW
031800* ROWS, BACKS THEM OUT AGAIN IF ANYTHING FAILED PARTWAY THROUGH,
031900* AND ALWAYS FINISHES BY UPSERTING THE AUDIT ROW - WHETHER THE
032000* SAVE SUCCEEDED OR NOT.
032100*----------------------------------------------------------------
032200 3000-SAVE-FILE-DATA.
032300*
032400     MOVE 'N' TO WS-SAVE-FAILED-SW.
032500     MOVE 0   TO WS-ROWS-WRITTEN-THIS-SAVE.
032600     ACCEPT WS-SYS-CLOCK FROM DATE.
032700     ACCEPT WS-SYS-TIME  FROM TIME.
032800     PERFORM 3100-BUILD-TIMESTAMP THRU 3109-EXIT.
032900*
033000*    PROCESSED-FILES-FILE MUST BE OPEN BEFORE RECEIPTS-FILE IS
033100*    EVEN TESTED - 3090-UPSERT-AUDIT-RECORD READS AND WRITES
033200*    PROCESSED-FILES-FILE ON EVERY WAY OUT OF THIS PARAGRAPH,
033300*    INCLUDING A RECEIPTS-FILE OPEN FAILURE (RS-0052).
033400     OPEN I-O PROCESSED-FILES-FILE.
033500     IF NOT WS-PROCFILE-SUCCESS
033600         SET WS-SAVE-FAILED TO TRUE
033700         MOVE 'PROCESSED-FILES-FILE OPEN ERROR'
033800             TO LK-ERROR-MESSAGE
033900         GO TO 3099-EXIT
034000     END-IF.
034100*
034200     OPEN I-O RECEIPTS-FILE.
034300     IF NOT WS-RCPTFILE-SUCCESS
034400         SET WS-SAVE-FAILED TO TRUE
034500         MOVE 'RECEIPTS-FILE OPEN ERROR' TO LK-ERROR-MESSAGE
034600*        SKIPS STRAIGHT PAST THE KEY-LOOKUP, DELETE AND INSERT
034700*        PARAGRAPHS SINCE RECEIPTS-FILE NEVER OPENED - THEY
034800*        WOULD ALL FAIL ON THE FIRST I/O VERB ANYWAY.
034900         GO TO 3090-UPSERT-AUDIT-RECORD
035000     END-IF.
035100*
035200     PERFORM 3150-DETERMINE-NEXT-KEY THRU 3159-EXIT.
035300*
035400     PERFORM 3200-DELETE-OLD-ROWS THRU 3209-EXIT.
035500*
035600*    THE OR WS-SAVE-FAILED ON THE UNTIL TEST BELOW IS WHAT STOPS
035700*    THE LOOP THE MOMENT ONE ROW FAILS TO WRITE - WITHOUT IT THE
035800*    LOOP WOULD KEEP TRYING THE REMAINING TABLE ENTRIES AGAINST
035900*    A FILE THAT HAS ALREADY SHOWN TROUBLE.
036000     IF NOT WS-SAVE-FAILED
036100         PERFORM 3300-INSERT-ONE-ROW THRU 3309-EXIT
036200             VARYING LK-TBL-IX FROM 1 BY 1
036300                 UNTIL LK-TBL-IX > LK-RECORD-COUNT
036400                 OR WS-SAVE-FAILED
036500     END-IF.
036600*
036700     IF WS-SAVE-FAILED
036800         PERFORM 3400-BACKOUT-ROWS-WRITTEN THRU 3409-EXIT
036900     END-IF.
037000*
037100*    3090-UPSERT-AUDIT-RECORD IS BOTH THE NORMAL FALL-THROUGH
037200*    CONTINUATION OF THIS PARAGRAPH AND THE GO TO TARGET ABOVE -
037300*    EVERY SAVE, GOOD OR BAD, ENDS UP HERE.
037400 3090-UPSERT-AUDIT-RECORD.
037500     PERFORM 3500-UPSERT-AUDIT-RECORD THRU 3509-EXIT.
037600*
037700*    EOF IS AN ACCEPTABLE STATUS TO CLOSE ON - IT JUST MEANS THE
037800*    DELETE SWEEP OR KEY LOOKUP RAN ALL THE WAY TO THE END OF
037900*    THE FILE, NOT THAT THE FILE FAILED.
038000     IF WS-RCPTFILE-SUCCESS OR WS-RCPTFILE-EOF
038100         CLOSE RECEIPTS-FILE
038200     END-IF.
038300     IF WS-PROCFILE-SUCCESS
038400         CLOSE PROCESSED-FILES-FILE
038500     END-IF.
038600*
038700     IF WS-SAVE-FAILED
038800         SET LK-RETURN-ERROR TO TRUE
038900     ELSE
039000         SET LK-RETURN-SUCCESS TO TRUE
039100     END-IF.
039200 3099-EXIT.
039300     EXIT.
039400*
039500*----------------------------------------------------------------
039600* 3100-BUILD-TIMESTAMP - CONVERTS THE TWO-DIGIT-YEAR SYSTEM
039700* CLOCK INTO THE 4-DIGIT-YEAR DISPLAY TIMESTAMP STAMPED ON THE
039800* AUDIT RECORD.  ADD 2000 BELOW IS SAFE FOR THE LIFE OF THIS
039900* SYSTEM - RETAIL RECEIPT DATA HAS NO BUSINESS BEING POSTED
040000* AGAINST A 19XX SYSTEM CLOCK.
040100*----------------------------------------------------------------
040200 3100-BUILD-TIMESTAMP.
040300*
040400     MOVE WS-SYS-YY TO WS-CTS-CCYY.
040500     ADD 2000 TO WS-CTS-CCYY.
040600     MOVE WS-SYS-MM TO WS-CTS-MM.
040700     MOVE WS-SYS-DD TO WS-CTS-DD.
040800     MOVE WS-SYS-HH TO WS-CTS-HH.
040900     MOVE WS-SYS-MN TO WS-CTS-MN.
041000     MOVE WS-SYS-SS TO WS-CTS-SS.
041100*
041200     MOVE WS-CTS-CCYY TO WS-CTD-CCYY.
041300     MOVE WS-CTS-MM   TO WS-CTD-MM.
041400     MOVE WS-CTS-DD   TO WS-CTD-DD.
041500     MOVE WS-CTS-HH   TO WS-CTD-HH.
041600     MOVE WS-CTS-MN   TO WS-CTD-MN.
041700     MOVE WS-CTS-SS   TO WS-CTD-SS.
041800 3109-EXIT.
041900     EXIT.
042000*
042100*----------------------------------------------------------------
042200* 3150-DETERMINE-NEXT-KEY - FINDS THE HIGHEST RSRCPT-SEQUENCE-NBR
042300* CURRENTLY ON FILE BY STARTING AT HIGH-VALUES AND READING
042400* BACKWARDS INTO RANGE, THEN SETS WS-NEXT-RELATIVE-KEY TO ONE
042500* PAST IT.  AN EMPTY FILE LEAVES WS-NEXT-RELATIVE-KEY AT ITS
042600* WORKING-STORAGE VALUE OF 1.
042700*----------------------------------------------------------------
042800 3150-DETERMINE-NEXT-KEY.
042900*
043000*    RSRCPT-SEQUENCE-NBR IS A RUNNING COUNTER, NOT A DATE-BASED
043100*    KEY, SO EVERY FRESH LOAD OF THIS PROGRAM (A NEW JOB STEP)
043200*    HAS TO PICK IT BACK UP WHERE THE FILE LEFT OFF OR THE FIRST
043300*    WRITE OF THE NIGHT WOULD DUPLICATE A KEY SOME OTHER FILE'S
043400*    SURVIVING ROWS ARE STILL HOLDING (REQ# RS-0090).
043500     MOVE 1 TO WS-NEXT-RELATIVE-KEY.
043600*    HIGH-VALUES IS A DELIBERATE OVERSHOOT - THE START BELOW
043700*    POSITIONS JUST BEFORE THE HIGHEST KEY THAT ACTUALLY EXISTS,
043800*    NOT AT HIGH-VALUES ITSELF, SINCE NO REAL ROW CAN EVER KEY
043900*    THAT HIGH.
044000     MOVE HIGH-VALUES TO RSRCPT-SEQUENCE-NBR.
044100     START RECEIPTS-FILE KEY IS NOT GREATER THAN
044200             RSRCPT-SEQUENCE-NBR
044300         INVALID KEY SET WS-RCPTFILE-NOTFND TO TRUE
044400     END-START.
044500     IF WS-RCPTFILE-SUCCESS
044600         READ RECEIPTS-FILE NEXT RECORD
044700             AT END SET WS-RCPTFILE-EOF TO TRUE
044800         END-READ
044900         IF NOT WS-RCPTFILE-EOF
045000             COMPUTE WS-NEXT-RELATIVE-KEY =
045100                 RSRCPT-SEQUENCE-NBR + 1
045200         END-IF
045300     END-IF.
045400 3159-EXIT.
045500     EXIT.
045600*
045700*----------------------------------------------------------------
045800* 3200-DELETE-OLD-ROWS - PERFORMED ONCE PER SAVE, BEFORE THE
045900* NEW ROWS GO IN.  CLEARS OUT WHATEVER RECEIPTS-FILE ROWS ARE
046000* ALREADY ON FILE UNDER THIS FILE NAME SO A RELOAD OF THE SAME
046100* SOURCE FILE CANNOT LEAVE DUPLICATE RECEIPT LINES BEHIND.
046200*----------------------------------------------------------------
046300 3200-DELETE-OLD-ROWS.
046400*
046500*    DELETE-BY-FILE-NAME SWEEP VIA THE ALTERNATE KEY - A RELOAD
046600*    REPLACES RATHER THAN DUPLICATES (REQ# RS-0047).
046700     MOVE LK-FILE-NAME TO RSRCPT-FILE-NAME.
046800     START RECEIPTS-FILE KEY IS NOT LESS THAN
046900             RSRCPT-FILE-NAME-KEY
047000         INVALID KEY SET WS-RCPTFILE-NOTFND TO TRUE
047100     END-START.
047200*
047300     PERFORM 3210-DELETE-NEXT-IF-MATCH THRU 3219-EXIT
047400         UNTIL WS-RCPTFILE-NOTFND OR WS-RCPTFILE-EOF.
047500 3209-EXIT.
047600     EXIT.
047700*
047800*----------------------------------------------------------------
047900* 3210-DELETE-NEXT-IF-MATCH - SHARED BY BOTH THE FORWARD SWEEP
048000* IN 3200-DELETE-OLD-ROWS AND THE BACKOUT SWEEP IN
048100* 3400-BACKOUT-ROWS-WRITTEN.  READS THE NEXT ROW ON THE
048200* ALTERNATE KEY AND DELETES IT ONLY IF THE FILE NAME STILL
048300* MATCHES - THE FIRST NON-MATCH OR EOF ENDS THE PERFORM LOOP
048400* THAT CALLS THIS PARAGRAPH.
048500*----------------------------------------------------------------
048600 3210-DELETE-NEXT-IF-MATCH.
048700*
048800     READ RECEIPTS-FILE NEXT RECORD
048900         AT END SET WS-RCPTFILE-EOF TO TRUE
049000     END-READ.
049100     IF WS-RCPTFILE-EOF
049200         GO TO 3219-EXIT
049300     END-IF.
049400*
049500     IF RSRCPT-FILE-NAME NOT = LK-FILE-NAME
049600         SET WS-RCPTFILE-NOTFND TO TRUE
049700         GO TO 3219-EXIT
049800     END-IF.
049900*
050000     DELETE RECEIPTS-FILE RECORD
050100         INVALID KEY
050200             SET WS-SAVE-FAILED TO TRUE
050300             MOVE 'DELETE OF OLD RECEIPT ROW FAILED'
050400                 TO LK-ERROR-MESSAGE
050500             SET WS-RCPTFILE-NOTFND TO TRUE
050600     END-DELETE.
050700 3219-EXIT.
050800     EXIT.
050900*
051000*----------------------------------------------------------------
051100* 3300-INSERT-ONE-ROW - PERFORMED ONCE PER ENTRY IN THE CALLER'S
051200* TABLE, VARYING LK-TBL-IX, FROM 3000-SAVE-FILE-DATA.  MOVES ONE
051300* TABLE ENTRY ACROSS TO THE RECEIPTS-FILE RECORD LAYOUT FIELD BY
051400* FIELD, STAMPS IT WITH THE NEXT SEQUENCE NUMBER, AND WRITES IT.
051500* THE VARYING LOOP STOPS AS SOON AS WS-SAVE-FAILED GOES ON, SO A
051600* WRITE FAILURE PARTWAY THROUGH DOES NOT TRY TO INSERT THE
051700* REMAINING ROWS.
051800*----------------------------------------------------------------
051900 3300-INSERT-ONE-ROW.
052000*
052100*    FIELD-BY-FIELD MOVE, NOT A GROUP MOVE - THE LINKAGE TABLE
052200*    ENTRY AND THE RECEIPTS RECORD ARE NOT LAID OUT THE SAME
052300*    WAY (THE SEQUENCE NUMBER SLOT DIFFERS, SEE BELOW), SO THEY
052400*    CANNOT BE MOVED AS ONE GROUP.
052500     MOVE LK-TBL-DOC-ID(LK-TBL-IX)       TO RSRCPT-DOC-ID.
052600     MOVE LK-TBL-ITEM(LK-TBL-IX)         TO RSRCPT-ITEM.
052700     MOVE LK-TBL-CATEGORY(LK-TBL-IX)     TO RSRCPT-CATEGORY.
052800     MOVE LK-TBL-QUANTITY(LK-TBL-IX)     TO RSRCPT-QUANTITY.
052900     MOVE LK-TBL-UNIT-PRICE(LK-TBL-IX)   TO RSRCPT-UNIT-PRICE.
053000     MOVE LK-TBL-DISCOUNT-AMOUNT(LK-TBL-IX)
053100         TO RSRCPT-DISCOUNT-AMOUNT.
053200     MOVE LK-TBL-STORE-ID(LK-TBL-IX)     TO RSRCPT-STORE-ID.
053300     MOVE LK-TBL-CASH-ID(LK-TBL-IX)      TO RSRCPT-CASH-ID.
053400     MOVE LK-TBL-RECEIPT-DATE(LK-TBL-IX) TO RSRCPT-RECEIPT-DATE.
053500     MOVE LK-TBL-FILE-NAME(LK-TBL-IX)    TO RSRCPT-FILE-NAME.
053600*
053700*    THE CALLER'S TABLE CARRIES NO SEQUENCE NUMBER AT ALL - IT IS
053800*    ASSIGNED HERE, ONE PER ROW, FROM THE RUNNING COUNTER
053900*    3150-DETERMINE-NEXT-KEY SET UP AT THE START OF THE SAVE.
054000     MOVE WS-NEXT-RELATIVE-KEY TO RSRCPT-SEQUENCE-NBR.
054100     WRITE RSRCPT-RECORD
054200         INVALID KEY
054300             SET WS-SAVE-FAILED TO TRUE
054400             MOVE 'WRITE OF NEW RECEIPT ROW FAILED'
054500                 TO LK-ERROR-MESSAGE
054600     END-WRITE.
054700*
054800     IF NOT WS-SAVE-FAILED
054900         ADD 1 TO WS-NEXT-RELATIVE-KEY
055000         ADD 1 TO WS-ROWS-WRITTEN-THIS-SAVE
055100     END-IF.
055200 3309-EXIT.
055300     EXIT.
055400*
055500*----------------------------------------------------------------
055600* 3400-BACKOUT-ROWS-WRITTEN - ONLY PERFORMED WHEN WS-SAVE-FAILED
055700* IS ON COMING OUT OF THE INSERT LOOP.  RE-USES THE SAME
055800* ALTERNATE-KEY SWEEP PARAGRAPH THE FORWARD DELETE USES, SINCE
055900* "DELETE EVERYTHING STILL ON FILE UNDER THIS FILE NAME" IS
056000* EXACTLY WHAT BOTH A PRE-LOAD CLEANUP AND A FAILED-LOAD BACKOUT
056100* NEED.
056200*----------------------------------------------------------------
056300 3400-BACKOUT-ROWS-WRITTEN.
056400*
056500*    ALL-OR-NOTHING POSTING (REQ# RS-0071) - IF THE INSERT LOOP
056600*    ABENDED PARTWAY THROUGH, TAKE BACK OUT WHAT IT ALREADY
056700*    WROTE FOR THIS FILE BEFORE WE AUDIT THE FAILURE.
056800     MOVE LK-FILE-NAME TO RSRCPT-FILE-NAME.
056900     START RECEIPTS-FILE KEY IS NOT LESS THAN
057000             RSRCPT-FILE-NAME-KEY
057100         INVALID KEY SET WS-RCPTFILE-NOTFND TO TRUE
057200     END-START.
057300*
057400*    NOTE THIS BACKOUT DELETES EVERYTHING ON FILE FOR THIS FILE
057500*    NAME, INCLUDING ANY ROWS THAT SURVIVED FROM A PRIOR
057600*    SUCCESSFUL LOAD - A PARTIAL FAILURE THROWS THE WHOLE FILE
057700*    BACK TO ITS PRE-SAVE STATE, NOT JUST THE ROWS THIS CALL
057800*    WROTE.
057900     PERFORM 3210-DELETE-NEXT-IF-MATCH THRU 3219-EXIT
058000         UNTIL WS-RCPTFILE-NOTFND OR WS-RCPTFILE-EOF.
058100 3409-EXIT.
058200     EXIT.
058300*
058400*----------------------------------------------------------------
058500* 3500-UPSERT-AUDIT-RECORD - PERFORMED EXACTLY ONCE PER SAVE,
058600* REGARDLESS OF OUTCOME, FROM 3090-UPSERT-AUDIT-RECORD.  READS
058700* FOR AN EXISTING AUDIT ROW FOR THIS FILE NAME FIRST SO A RELOAD
058800* REWRITES ITS OWN AUDIT ROW RATHER THAN ADDING A SECOND ONE.
058900* A FAILED SAVE STILL GETS AN AUDIT ROW - STATUS ERROR, THE
059000* PARTIAL ROW COUNT, AND THE ERROR TEXT - SO THE NEXT RUN OF
059100* RSLOADFEC CAN SEE THIS FILE NEEDS RETRYING.
059200*----------------------------------------------------------------
059300 3500-UPSERT-AUDIT-RECORD.
059400*
059500     MOVE LK-FILE-NAME TO RSPROC-FILE-NAME.
059600     READ PROCESSED-FILES-FILE
059700         INVALID KEY SET WS-PROCFILE-NOTFND TO TRUE
059800     END-READ.
059900*
060000     MOVE LK-FILE-NAME TO RSPROC-FILE-NAME.
060100     IF WS-SAVE-FAILED
060200         MOVE WS-ROWS-WRITTEN-THIS-SAVE TO RSPROC-RECORDS-COUNT
060300         SET RSPROC-STATUS-ERROR TO TRUE
060400         MOVE LK-ERROR-MESSAGE TO RSPROC-ERROR-MESSAGE
060500     ELSE
060600         MOVE LK-RECORD-COUNT TO RSPROC-RECORDS-COUNT
060700         SET RSPROC-STATUS-SUCCESS TO TRUE
060800         MOVE SPACES TO RSPROC-ERROR-MESSAGE
060900     END-IF.
061000     MOVE WS-CURRENT-TIMESTAMP-DISPLAY TO RSPROC-PROCESSED-AT.
061100*
061200*    WS-PROCFILE-SUCCESS HERE REFLECTS THE READ ABOVE, NOT THE
061300*    OPEN - A SUCCESSFUL READ MEANS AN AUDIT ROW FOR THIS FILE
061400*    NAME ALREADY EXISTS AND MUST BE REWRITTEN, NOT DUPLICATED.
061500     IF WS-PROCFILE-SUCCESS
061600         REWRITE RSPROC-RECORD
061700             INVALID KEY
061800                 MOVE 'AUDIT REWRITE FAILED' TO LK-ERROR-MESSAGE
061900         END-REWRITE
062000     ELSE
062100         WRITE RSPROC-RECORD
062200             INVALID KEY
062300                 MOVE 'AUDIT WRITE FAILED' TO LK-ERROR-MESSAGE
062400         END-WRITE
062500     END-IF.
062600 3509-EXIT.
062700     EXIT.
062800*
